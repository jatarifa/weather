000100 IDENTIFICATION DIVISION.
000110*    J. SAYLES WROTE THIS LOADER BACK WHEN THE AIRPORT MASTER     WO5018B 
000120*    FEED WAS STILL DELIVERED ON TAPE -- THE CSV FORMAT CAME      WO5018B 
000130*    LATER, BUT THE ROW-AT-A-TIME SHAPE OF THE JOB NEVER          WO5018B 
000140*    CHANGED.                                                     WO5018B 
000150 PROGRAM-ID.   WXARLOAD.
000160 AUTHOR.  J. SAYLES.
000170 INSTALLATION.  COBOL DEV CENTER.
000180 DATE-WRITTEN.  03/14/87.
000190 DATE-COMPILED. 03/14/87.
000200 SECURITY.  NON-CONFIDENTIAL.
000210***************************************************************
000220*  WXARLOAD READS THE AIRPORT MASTER CSV EXTRACT AND BUILDS   *
000230*  THE CLEAN, DE-DUPLICATED AIRPORT EXTRACT THAT WXCOLLCT     *
000240*  LOADS AS ITS REGISTRY SEED AT THE START OF EVERY RUN.      *
000250*  A BAD ROW IS LOGGED TO THE ERROR FILE AND SKIPPED -- THE   *
000260*  RUN IS NEVER ABORTED FOR ONE BAD AIRPORT ROW.              *
000270*                                                              *
000280*  MODIFICATION LOG:                                          *
000290*  03/14/87  SAYLES     ORIGINAL PROGRAM                      *   SAY8703A
000300*  03/14/87  SAYLES     ADDED IATA/ICAO LENGTH CHECKS          *  SAY8703B
000310*  09/02/91  SAYLES     ADDED DST CODE CHECK, WO#1128          *  WO1128A 
000320*  09/02/91  SAYLES     ADDED LAT/LON RANGE CHECK, WO#1128     *  WO1128B 
000330*  02/20/93  SAYLES     RE-SEQUENCED VALIDATION ORDER TO       *  WO1802  
000340*                       IATA-ICAO-DST-LAT-LON PER REQUEST OF   *  WO1802  
000350*                       THE WEATHER DESK, WO#1802              *  WO1802  
000360*  07/11/95  D.ARCHULE  ADDED LOADER-AIRPORT-TABLE SO A        *  WO2290  
000370*                       REPEATED IATA CODE REPLACES THE        *  WO2290  
000380*                       EARLIER ROW INSTEAD OF DUPLICATING IT, *  WO2290  
000390*                       WO#2290                                *  WO2290  
000400*  11/18/98  R.PELLETR  Y2K REVIEW -- DATE-WRITTEN/DATE-        * Y2K98   
000410*                       COMPILED ABOVE ARE 2-DIGIT YEARS BUT    * Y2K98   
000420*                       ARE DOCUMENTATION ONLY, NOT USED IN     * Y2K98   
000430*                       ANY COMPUTATION.  NO CHANGE REQUIRED.   * Y2K98   
000440*  05/06/04  T.OKONKWO  WO#4471 REWROTE NUMERIC-FIELD EDIT AS   * WO4471A 
000450*                       A SHARED PARAGRAPH, ONE CALL PER FIELD  * WO4471A 
000460*  05/06/04  T.OKONKWO  WO#4471 ENLARGED LOADER-AIRPORT-TABLE   * WO4471B
000470*                       FROM 4000 TO 8000 ENTRIES               * WO4471B
000480*  02/14/07  M.FENWICK  WO#5017 DROPPED THE END-OF-JOB ROWS      *WO5017A
000490*                       READ/LOADED/REJECTED TOTALS FROM         *WO5017A
000500*                       200-CLEANUP -- THE WEATHER DESK WANTS    *WO5017A
000510*                       ROW-BY-ROW LOGGING ONLY, NO SUMMARY      *WO5017A
000520*                       LINE, OUT OF THIS LOADER                * WO5017A
000530*  02/14/07  M.FENWICK  WO#5018 ADDED THE FIELD-BY-FIELD         *WO5018F 
000540*                       COMMENTARY THROUGHOUT THIS PROGRAM AT    *WO5018F 
000550*                       THE WEATHER DESK'S REQUEST -- NO LOGIC   *WO5018F 
000560*                       CHANGED, ONLY DOCUMENTATION              *WO5018F 
000570***************************************************************
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.  IBM-390.
000620*    SOURCE AND OBJECT COMPUTER ARE BOTH THE SAME BOX --          WO5018F 
000630*    THIS LOADER IS NOT CROSS-COMPILED.                           WO5018F 
000640 OBJECT-COMPUTER.  IBM-390.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*    TOP-OF-FORM IS CARRIED HERE AS A MATTER OF SHOP HABIT --     WO5018D 
000680*    THIS LOADER PRODUCES NO PRINTED REPORT OF ITS OWN.           WO5018D 
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*    ARPTIN -- THE RAW AIRPORT MASTER CSV EXTRACT, DELIVERED      WO5018D 
000720*    BY THE WEATHER DESK'S UPSTREAM FEED JOB.                     WO5018D 
000730     SELECT AIRPORT-CSV-IN
000740     ASSIGN TO ARPTIN
000750*    ARPTIN IS BOUND TO THE REAL DATA SET BY THE JCL THAT         WO5018F 
000760*    RUNS THIS STEP, NOT BY ANYTHING IN THIS PROGRAM.             WO5018F 
000770       FILE STATUS IS CICODE.
000780
000790*    ARPTOUT -- THE CLEAN, DE-DUPLICATED EXTRACT WXCOLLCT         WO5018D 
000800*    READS AS ITS REGISTRY SEED.                                  WO5018D 
000810     SELECT AIRPORT-CLEAN-OUT
000820     ASSIGN TO ARPTOUT
000830       FILE STATUS IS COCODE.
000840
000850*    ARPTERR -- REJECTED ROWS, FOR THE WEATHER DESK TO REVIEW     WO5018D 
000860*    AND RE-SUBMIT UPSTREAM.                                      WO5018D 
000870     SELECT LOAD-ERROR-OUT
000880     ASSIGN TO ARPTERR
000890       FILE STATUS IS CECODE.
000900
000910 DATA DIVISION.
000920 FILE SECTION.
000930*--------------------------------------------------------------*  WO5018A 
000940*    AIRPORT-CSV-IN -- THE RAW CSV EXTRACT FROM THE AIRPORT    *  WO5018A 
000950*    MASTER FEED.  ROW 0 (THE CSV HEADER) AND ANY BLANK ROW    *  WO5018A 
000960*    ARE SKIPPED BY 400-READ-INFILE BEFORE 100-MAINLINE EVER   *  WO5018A 
000970*    SEES THEM -- NEITHER ONE IS A DATA ROW TO VALIDATE.       *  WO5018A 
000980*--------------------------------------------------------------*  WO5018A 
000990 FD  AIRPORT-CSV-IN
001000*    STANDARD FIXED-BLOCK CLAUSES -- SAME ON ALL THREE FDS.       WO5018F 
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 200 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS CSV-IN-RECORD.
001060 01  CSV-IN-RECORD            PIC X(200).
001070*    200 BYTES MATCHES THE WIDEST ROW THE FEED HAS EVER           WO5018C 
001080*    SENT -- A SHORTER ROW IS SPACE-PADDED BY THE READ.           WO5018C 
001090
001100*--------------------------------------------------------------*  WO5018A 
001110*    AIRPORT-CLEAN-OUT -- THE DE-DUPLICATED, VALIDATED EXTRACT *  WO5018A 
001120*    THIS JOB PRODUCES.  WXCOLLCT READS THIS FILE, NOT THE RAW *  WO5018A 
001130*    CSV, AS THE REGISTRY SEED AT THE START OF EVERY RUN.      *  WO5018A 
001140*--------------------------------------------------------------*  WO5018A 
001150 FD  AIRPORT-CLEAN-OUT
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 200 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS CLEAN-OUT-RECORD.
001210 01  CLEAN-OUT-RECORD         PIC X(200).
001220*    SAME WIDTH AS CSV-IN-RECORD SINCE THE CLEAN EXTRACT          WO5018C 
001230*    CARRIES THE SAME AM-AIRPORT-MASTER-RECORD LAYOUT.            WO5018C 
001240
001250*--------------------------------------------------------------*  WO5018A 
001260*    LOAD-ERROR-OUT -- ONE RECORD PER REJECTED ROW, CARRYING   *  WO5018A 
001270*    THE ROW NUMBER, WHATEVER IATA CODE COULD BE PARSED, THE   *  WO5018A 
001280*    REJECT REASON TEXT AND THE FIRST 48 BYTES OF THE RAW ROW  *  WO5018A 
001290*    SO THE WEATHER DESK CAN TRACE IT BACK TO THE SOURCE FEED. *  WO5018A 
001300*--------------------------------------------------------------*  WO5018A 
001310 FD  LOAD-ERROR-OUT
001320     RECORDING MODE IS F
001330     LABEL RECORDS ARE STANDARD
001340     RECORD CONTAINS 100 CHARACTERS
001350     BLOCK CONTAINS 0 RECORDS
001360     DATA RECORD IS ERROR-OUT-RECORD.
001370 01  ERROR-OUT-RECORD         PIC X(100).
001380*    100 BYTES IS THE WIDTH OF WS-ERROR-RECORD BELOW, WITH        WO5018C 
001390*    ROOM TO SPARE FOR A FUTURE COLUMN.                           WO5018C 
001400
001410 WORKING-STORAGE SECTION.
001420
001430*--------------------------------------------------------------*  WO5018A 
001440*    FILE STATUS BYTES.  THIS JOB DOES NOT TEST CICODE/COCODE/ *  WO5018A 
001450*    CECODE AFTER EVERY I-O -- THE 88-LEVELS ARE CARRIED FOR   *  WO5018A 
001460*    THE NEXT MAINTAINER WHO ADDS THAT CHECK, NOT BECAUSE ANY  *  WO5018A 
001470*    PARAGRAPH HERE TESTS THEM TODAY.                          *  WO5018A 
001480*--------------------------------------------------------------*  WO5018A 
001490 01  FILE-STATUS-CODES.
001500     05  CICODE                  PIC X(02).
001510         88  CI-NO-MORE-DATA         VALUE '10'.
001520*    '10' IS THE STANDARD SEQUENTIAL AT-END STATUS -- THE ONLY    WO5018H 
001530*    ONE THIS JOB EVER EXPECTS TO SEE ON CICODE.                  WO5018H 
001540     05  COCODE                  PIC X(02).
001550         88  CO-CODE-WRITE            VALUE SPACES.
001560*    SPACES IS A SUCCESSFUL WRITE -- CARRIED FOR SYMMETRY         WO5018H 
001570*    WITH CICODE/CECODE, NOT BECAUSE ANYTHING TESTS IT.           WO5018H 
001580     05  CECODE                  PIC X(02).
001590         88  CE-CODE-WRITE            VALUE SPACES.
001600
001610*--------------------------------------------------------------*  WO5018A 
001620*    CONTROL SWITCHES.  WS-MORE-RECORDS-SW DRIVES THE MAINLINE *  WO5018A 
001630*    PERFORM UNTIL IN PROCEDURE DIVISION.  WS-FIRST-READ-SW    *  WO5018A 
001640*    EXISTS SOLELY TO SKIP THE CSV HEADER ROW ON THE VERY      *  WO5018A 
001650*    FIRST READ -- SEE 400-READ-INFILE.  WS-REJECT-SW IS RESET *  WO5018A 
001660*    TO 'N' AT THE TOP OF EVERY 100-MAINLINE PASS SO A ROW     *  WO5018A 
001670*    CANNOT INHERIT A REJECTION FROM THE ROW BEFORE IT.        *  WO5018A 
001680*--------------------------------------------------------------*  WO5018A 
001690 77  WS-MORE-RECORDS-SW          PIC X(01) VALUE 'Y'.
001700     88  NO-MORE-RECORDS             VALUE 'N'.
001710*    SET ONLY BY 400-READ-INFILE ON AN AT END CONDITION.          WO5018C 
001720 77  WS-FIRST-READ-SW             PIC X(01) VALUE 'Y'.
001730     88  WS-FIRST-TIME               VALUE 'Y'.
001740*    TURNED OFF THE FIRST TIME 400-READ-INFILE RUNS AND           WO5018C 
001750*    NEVER TURNED BACK ON.                                        WO5018C 
001760 77  WS-REJECT-SW                 PIC X(01) VALUE 'N'.
001770     88  WS-ROW-REJECTED             VALUE 'Y'.
001780*    TESTED BY 100-MAINLINE RIGHT AFTER EACH EDIT/VALIDATE        WO5018C 
001790*    STEP TO DECIDE WHETHER TO LOG AN ERROR OR LOAD THE ROW.      WO5018C 
001800 77  LT-COUNT                     PIC S9(04) COMP VALUE ZERO.
001810*    HIGH-WATER MARK OF LOADER-AIRPORT-TABLE -- NEVER             WO5018C 
001820*    DECREASES, EVEN WHEN A DUPLICATE IATA OVERWRITES AN          WO5018C 
001830*    EXISTING SLOT RATHER THAN ADDING A NEW ONE.                  WO5018C 
001840 77  WS-COL-IDX                   PIC S9(02) COMP VALUE ZERO.
001850*    SUBSCRIPT FOR THE PERFORM ... VARYING OVER ALL 11 CSV        WO5018C 
001860*    COLUMNS IN 420-PARSE-FIELDS.                                 WO5018C 
001870 77  WS-TRIM-SCAN-IDX             PIC S9(02) COMP VALUE ZERO.
001880*    SHARED SCAN POINTER FOR BOTH DIRECTIONS OF THE BLANK         WO5018C 
001890*    TRIM IN 425-TRIM-ONE-COLUMN.                                 WO5018C 
001900 77  WS-TRIM-SHIFT-LEN            PIC S9(02) COMP VALUE ZERO.
001910*    HOW MANY BYTES TO SHIFT LEFT WHEN THE COLUMN HAS             WO5018C 
001920*    LEADING BLANKS -- COMPUTED, NOT COUNTED.                     WO5018C 
001930 77  WS-DST-CHECK                 PIC X(01) VALUE SPACE.
001940*    UPPERCASED COPY OF AM-DST USED ONLY FOR THE COMPARE IN       WO5018C 
001950*    460-VALIDATE-RECORD -- AM-DST ITSELF IS NEVER ALTERED.       WO5018C 
001960 77  WS-REJECT-MESSAGE            PIC X(35) VALUE SPACES.
001970*    HOLDS WHICHEVER REJECT REASON FIRED -- MOVED INTO            WO5018C 
001980*    EO-MESSAGE BY 495-WRITE-ERROR-RECORD.                        WO5018C 
001990
002000*--------------------------------------------------------------*  WO5018A 
002010*    JOB COUNTERS.  WS-ROWS-READ/LOADED/REJECTED ARE STILL     *  WO5018A 
002020*    ACCUMULATED FOR WHOEVER MAINTAINS THIS PROGRAM NEXT, BUT  *  WO5018A 
002030*    WO#5017 REMOVED THE END-OF-JOB DISPLAY OF THEM -- THE     *  WO5018A 
002040*    WEATHER DESK WANTS ROW-BY-ROW LOGGING ONLY, NOT A TOTALS  *  WO5018A 
002050*    LINE.  WS-ROW-NUMBER IS THE SEQUENCE NUMBER STAMPED ON    *  WO5018A 
002060*    EACH ERROR RECORD, NOT A PHYSICAL FILE RECORD COUNT.      *  WO5018A 
002070*--------------------------------------------------------------*  WO5018A 
002080 01  COUNTERS-AND-ACCUMULATORS.
002090     05  WS-ROWS-READ             PIC S9(07) COMP VALUE ZERO.
002100     05  WS-ROWS-LOADED           PIC S9(07) COMP VALUE ZERO.
002110     05  WS-ROWS-REJECTED         PIC S9(07) COMP VALUE ZERO.
002120     05  WS-ROW-NUMBER            PIC S9(07) COMP VALUE ZERO.
002130
002140*--------------------------------------------------------------*  WO5018A 
002150*    ONE RAW CSV ROW, AND THE 11 COLUMNS 420-PARSE-FIELDS      *  WO5018A 
002160*    SPLITS IT INTO.  COLUMN 0 (THE ROW ID) IS CARRIED IN      *  WO5018A 
002170*    WS-CSV-COL(1) BUT NEVER MOVED TO THE MASTER RECORD --     *  WO5018A 
002180*    THE FEED'S OWN ROW NUMBERING IS NOT THIS JOB'S CONCERN.   *  WO5018A 
002190*--------------------------------------------------------------*  WO5018A 
002200 01  WS-CSV-TEXT                  PIC X(200).
002210
002220*    THE 11 SPLIT-OUT CSV COLUMNS FOR THE CURRENT ROW,            WO5018D 
002230*    REBUILT FRESH BY 420-PARSE-FIELDS EVERY PASS THROUGH         WO5018D 
002240*    100-MAINLINE.                                                WO5018D 
002250 01  WS-CSV-COLUMNS.
002260     05  WS-CSV-COL OCCURS 11 TIMES
002270                    INDEXED BY WS-CSV-COL-IDX
002280                                         PIC X(64).
002290
002300*    TRIMMED LENGTH OF EACH COLUMN ABOVE, FILLED IN BY            WO5018D 
002310*    425-TRIM-ONE-COLUMN -- 460-VALIDATE-RECORD CHECKS            WO5018D 
002320*    ENTRIES 5, 6 AND 11 AGAINST THEIR MAXIMUM WIDTHS.            WO5018D 
002330 01  WS-CSV-COLUMN-LENGTHS.
002340     05  WS-CSV-COL-LEN OCCURS 11 TIMES PIC S9(02) COMP.
002350
002360*--------------------------------------------------------------*
002370*    SHARED NUMERIC-FIELD EDIT AREA -- 445-EDIT-ONE-FIELD       *
002380*    PARSES WS-NE-TEXT AS A SIGNED DECIMAL NUMBER, LEAVING THE  *
002390*    VALUE IN WS-NE-RESULT AND THE OUTCOME IN WS-NE-VALID-SW.   *
002400*    ONE COPY OF THIS LOGIC SERVES AD-LAT, AD-LON, AD-ALT AND   *
002410*    AD-TIMEZONE IN TURN -- SEE 440-EDIT-NUMERIC-FIELDS.        *
002420*                                                              *  WO5018A 
002430*    THE FOUR FIELDS ARE EDITED ONE AT A TIME BECAUSE THE      *  WO5018A 
002440*    PARSER ONLY HAS ROOM FOR ONE TEXT VALUE AT WS-NE-TEXT --  *  WO5018A 
002450*    SHARING THE SCRATCH AREA KEEPS THE WORKING-STORAGE        *  WO5018A 
002460*    FOOTPRINT SMALL AT THE COST OF ONE CALL PER FIELD.        *  WO5018A 
002470*--------------------------------------------------------------*
002480 01  WS-NUMERIC-EDIT-AREA.
002490     05  WS-NE-TEXT               PIC X(15).
002500*    15 BYTES IS WIDE ENOUGH FOR THE LONGEST FIELD THIS           WO5018C 
002510*    PARSER SEES -- A SIGNED ALTITUDE WITH SIX FRACTION           WO5018C 
002520*    DIGITS.                                                      WO5018C 
002530     05  WS-NE-TEXT-LEN           PIC S9(02) COMP.
002540     05  WS-NE-DOT-POS            PIC S9(02) COMP.
002550*    ZERO MEANS NO DECIMAL POINT WAS FOUND -- THE VALUE IS        WO5018C 
002560*    A WHOLE NUMBER.                                              WO5018C 
002570     05  WS-NE-SIGN               PIC X(01).
002580*    '+' OR '-', DEFAULTED TO '+' AT THE TOP OF                   WO5018F 
002590*    445-EDIT-ONE-FIELD BEFORE ANY SIGN CHARACTER IS READ.        WO5018F 
002600     05  WS-NE-INT-START          PIC S9(02) COMP.
002610*    POSITION OF THE FIRST WHOLE-NUMBER DIGIT -- 1 UNLESS A       WO5018F 
002620*    LEADING SIGN PUSHED IT TO 2.                                 WO5018F 
002630     05  WS-NE-INT-LEN            PIC S9(02) COMP.
002640*    COUNT OF WHOLE-NUMBER DIGITS -- REJECTED IF OUTSIDE          WO5018G 
002650*    1 THROUGH 7.                                                 WO5018G 
002660     05  WS-NE-FRAC-START         PIC S9(02) COMP.
002670*    POSITION JUST PAST THE DECIMAL POINT -- UNUSED WHEN          WO5018G 
002680*    WS-NE-DOT-POS IS ZERO.                                       WO5018G 
002690     05  WS-NE-FRAC-LEN           PIC S9(02) COMP.
002700*    COUNT OF FRACTION DIGITS -- REJECTED IF MORE THAN 6.         WO5018G 
002710     05  WS-NE-SCAN-IDX           PIC S9(02) COMP.
002720*    THE ONE SUBSCRIPT SHARED BY EVERY SCAN IN THIS PARSER --     WO5018F 
002730*    446 THROUGH 450 ALL VARY THIS SAME FIELD.                    WO5018F 
002740     05  WS-NE-ONE-DIGIT          PIC 9(01).
002750*    SCRATCH HOLDER FOR ONE CONVERTED DIGIT ON ITS WAY INTO       WO5018G 
002760*    WS-NE-INT-VALUE OR WS-NE-FRAC-VALUE.                         WO5018G 
002770     05  WS-NE-INT-VALUE          PIC 9(07).
002780*    ACCUMULATED WHOLE-NUMBER VALUE, BUILT ONE DIGIT AT A         WO5018G 
002790*    TIME BY 448-ACCUM-INT-DIGIT.                                 WO5018G 
002800     05  WS-NE-FRAC-VALUE         PIC 9(06).
002810*    ACCUMULATED FRACTION VALUE BEFORE SCALING -- SEE             WO5018G 
002820*    449-ACCUM-FRAC-DIGIT AND 450-MULTIPLY-SCALE.                 WO5018G 
002830     05  WS-NE-SCALE              PIC 9(07).
002840*    POWER OF TEN USED TO PAD A SHORT FRACTION OUT TO SIX         WO5018G 
002850*    DIGITS -- REBUILT FROM 1 EVERY CALL.                         WO5018G 
002860     05  WS-NE-RESULT             PIC S9(05)V9(06).
002870*    FIVE WHOLE DIGITS COVERS THE LARGEST ALTITUDE IN FEET;       WO5018C 
002880*    SIX FRACTION DIGITS MATCHES AM-LAT/AM-LON'S OWN              WO5018C 
002890*    PRECISION OVER IN WXAPMSTR.                                  WO5018C 
002900*    UNSIGNED WHOLE-NUMBER VIEW OF THE SAME BYTES, USED ONLY      WO5018G 
002910*    IF A FUTURE WORK ORDER NEEDS TO DISPLAY THE RAW VALUE.       WO5018G 
002920     05  WS-NE-RESULT-EDIT REDEFINES WS-NE-RESULT
002930                               PIC S9(11).
002940     05  WS-NE-VALID-SW           PIC X(01).
002950*    FLIPPED TO 'N' THE MOMENT ANY CHECK IN THIS PARAGRAPH        WO5018F 
002960*    FAILS -- ONCE 'N', IT NEVER GOES BACK TO 'Y' FOR THE         WO5018F 
002970*    SAME FIELD.                                                  WO5018F 
002980         88  WS-NE-IS-VALID           VALUE 'Y'.
002990
003000*--------------------------------------------------------------*
003010*    IN-MEMORY DE-DUP TABLE -- ONE ENTRY PER DISTINCT IATA      *
003020*    CODE SEEN SO FAR.  A REPEATED IATA CODE REPLACES THE       *
003030*    EARLIER ENTRY RATHER THAN ADDING A SECOND ONE.  WRITTEN    *
003040*    OUT TO AIRPORT-CLEAN-OUT ONLY AT END OF JOB.               *
003050*                                                              *  WO5018A 
003060*    LT-IATA-VIEW AND LT-ICAO-VIEW REDEFINE THE SAME 200 BYTES *  WO5018A 
003070*    SO 480-ADD-TO-TABLE CAN SEARCH ON EITHER CODE WITHOUT     *  WO5018A 
003080*    CARRYING A SEPARATE KEY FIELD -- THE ROW TEXT ITSELF IS   *  WO5018A 
003090*    THE ONLY THING STORED, AND IT IS LONG ENOUGH TO CARRY     *  WO5018A 
003100*    EVERY FIELD OF AM-AIRPORT-MASTER-RECORD AS-IS.            *  WO5018A 
003110*--------------------------------------------------------------*
003120 01  LOADER-AIRPORT-TABLE.                                        WO4471B 
003130     05  LOADER-ENTRY OCCURS 8000 TIMES                           WO4471B 
003140                      INDEXED BY LT-IDX.                          WO4471B 
003150*    8000 WAS SIZED AT WO#4471 AGAINST THE LARGEST AIRPORT        WO5018I 
003160*    MASTER FEED ON FILE AT THE TIME, WITH ROOM TO GROW -- A      WO5018I 
003170*    FEED LARGER THAN THIS OVERFLOWS THE TABLE, SINCE THIS        WO5018I 
003180*    LOADER HAS NO DYNAMIC TABLE-GROWING LOGIC.                   WO5018I 
003190         10  LT-RECORD-TEXT        PIC X(200).
003200         10  LT-IATA-VIEW REDEFINES LT-RECORD-TEXT.
003210             15  FILLER             PIC X(128).
003220             15  LT-IATA-CODE       PIC X(03).
003230             15  FILLER             PIC X(69).
003240         10  LT-ICAO-VIEW REDEFINES LT-RECORD-TEXT.
003250             15  FILLER             PIC X(131).
003260             15  LT-ICAO-CODE       PIC X(04).
003270             15  FILLER             PIC X(65).
003280
003290*    AM-AIRPORT-MASTER-RECORD -- THE SAME COPYBOOK WXCOLLCT       WO5018E 
003300*    USES FOR ITS IN-MEMORY AIRPORT TABLE, SO A ROW WRITTEN       WO5018E 
003310*    HERE NEEDS NO TRANSLATION ON THE OTHER END.                  WO5018E 
003320     COPY WXAPMSTR.
003330
003340*--------------------------------------------------------------*  WO5018A 
003350*    ONE ERROR-FILE RECORD.  THE FILLER BYTES BETWEEN FIELDS   *  WO5018A 
003360*    ARE THE USUAL SHOP HABIT OF LEAVING ROOM FOR A COLUMN TO  *  WO5018A 
003370*    GROW WITHOUT RESEQUENCING EVERY FIELD AFTER IT -- SEE     *  WO5018A 
003380*    WXAPMSTR FOR THE SAME CONVENTION ON THE MASTER RECORD.    *  WO5018A 
003390*--------------------------------------------------------------*  WO5018A 
003400 01  WS-ERROR-RECORD.
003410     05  EO-ROW-NUMBER            PIC 9(06).
003420*    COPIED FROM WS-ROW-NUMBER -- THE COUNT OF DATA ROWS          WO5018C 
003430*    READ SO FAR, NOT COUNTING THE HEADER ROW.                    WO5018C 
003440     05  FILLER                   PIC X(02) VALUE SPACES.
003450     05  EO-IATA                  PIC X(03).
003460*    WHATEVER WAS PARSED INTO AM-IATA, EVEN IF THE ROW WAS        WO5018C 
003470*    REJECTED FOR A DIFFERENT FIELD ENTIRELY -- BLANK IF          WO5018C 
003480*    THE ROW NEVER GOT THAT FAR.                                  WO5018C 
003490     05  FILLER                   PIC X(02) VALUE SPACES.
003500     05  EO-MESSAGE               PIC X(35).
003510     05  FILLER                   PIC X(02) VALUE SPACES.
003520     05  EO-RAW-TEXT              PIC X(48).
003530*    FIRST 48 BYTES ONLY -- ENOUGH TO IDENTIFY THE ROW            WO5018C 
003540*    WITHOUT DOUBLING THE SIZE OF THE ERROR FILE.                 WO5018C 
003550     05  FILLER                   PIC X(02) VALUE SPACES.
003560
003570 PROCEDURE DIVISION.
003580*--------------------------------------------------------------*  WO5018A 
003590*    JOB FLOW: HOUSEKEEPING OPENS FILES AND PRIMES THE FIRST   *  WO5018A 
003600*    READ; MAINLINE RUNS ONCE PER ROW UNTIL THE READ-AHEAD AT  *  WO5018A 
003610*    400-READ-INFILE SETS NO-MORE-RECORDS; THE CLEAN EXTRACT   *  WO5018A 
003620*    IS WRITTEN ONLY AFTER EVERY ROW HAS BEEN SEEN, SO LATER   *  WO5018A 
003630*    DUPLICATE IATA CODES HAVE ALREADY OVERWRITTEN THEIR       *  WO5018A 
003640*    EARLIER ENTRY IN LOADER-AIRPORT-TABLE; CLEANUP CLOSES     *  WO5018A 
003650*    THE FILES AND ENDS THE JOB.                               *  WO5018A 
003660*--------------------------------------------------------------*  WO5018A 
003670     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003680     PERFORM 100-MAINLINE THRU 100-EXIT
003690             UNTIL NO-MORE-RECORDS.
003700     PERFORM 500-WRITE-CLEAN-EXTRACT THRU 500-EXIT.
003710     PERFORM 200-CLEANUP THRU 200-EXIT.
003720*    RETURN-CODE ZERO EVEN IF ROWS WERE REJECTED -- A BAD         WO5018D 
003730*    ROW IN THE FEED IS NOT A JOB FAILURE, IT IS LOGGED AND       WO5018D 
003740*    SKIPPED PER THE WEATHER DESK'S OWN RULE.                     WO5018D 
003750     MOVE +0 TO RETURN-CODE.
003760     GOBACK.
003770*    GOBACK RATHER THAN STOP RUN -- THIS SHOP'S HOUSE STYLE       WO5018D 
003780*    FOR A BATCH PROGRAM THAT MAY ONE DAY BE CALLED RATHER        WO5018D 
003790*    THAN RUN STANDALONE.                                         WO5018D 
003800
003810*--------------------------------------------------------------*  WO5018A 
003820*    OPEN THE THREE FILES AND CLEAR EVERY WORKING AREA BEFORE  *  WO5018A 
003830*    THE FIRST ROW IS READ.  INITIALIZE ZEROES THE COUNTERS    *  WO5018A 
003840*    AND THE DE-DUP TABLE IN ONE STATEMENT RATHER THAN A MOVE  *  WO5018A 
003850*    ZERO PER FIELD -- THE SAME SHORTCUT WXCOLLCT'S OWN        *  WO5018A 
003860*    HOUSEKEEPING PARAGRAPH USES.  THE FIRST READ-AHEAD IS     *  WO5018A 
003870*    PERFORMED HERE SO 100-MAINLINE ALWAYS STARTS WITH A ROW   *  WO5018A 
003880*    ALREADY IN WS-CSV-TEXT.                                   *  WO5018A 
003890*--------------------------------------------------------------*  WO5018A 
003900 000-HOUSEKEEPING.
003910     DISPLAY 'WXARLOAD: HOUSEKEEPING'.
003920*    ONE-LINE JOB-START MARKER FOR THE OPERATOR'S CONSOLE LOG.    WO5018H 
003930*    ALL THREE FILES ARE OPENED TOGETHER -- THIS JOB HAS NO       WO5018H 
003940*    CONDITIONAL FILE USAGE.                                      WO5018H 
003950     OPEN INPUT  AIRPORT-CSV-IN.
003960     OPEN OUTPUT AIRPORT-CLEAN-OUT.
003970     OPEN OUTPUT LOAD-ERROR-OUT.
003980
003990     INITIALIZE COUNTERS-AND-ACCUMULATORS,
004000                AM-AIRPORT-MASTER-RECORD,
004010                WS-ERROR-RECORD,
004020                LOADER-AIRPORT-TABLE.
004030
004040*    PRIME THE PIPELINE -- WITHOUT THIS CALL 100-MAINLINE         WO5018F 
004050*    WOULD START WITH AN EMPTY WS-CSV-TEXT ON ITS FIRST PASS.     WO5018F 
004060     PERFORM 400-READ-INFILE THRU 400-EXIT.
004070 000-EXIT.
004080     EXIT.
004090
004100*--------------------------------------------------------------*  WO5018A 
004110*    ONE PASS PER INPUT ROW, DRIVEN BY THE PERFORM UNTIL       *  WO5018A 
004120*    NO-MORE-RECORDS ABOVE.  PARSE, EDIT, THEN VALIDATE, IN    *  WO5018A 
004130*    THAT ORDER -- A ROW THAT FAILS ANY ONE OF THE THREE NEVER *  WO5018A 
004140*    REACHES 480-ADD-TO-TABLE.  WS-REJECT-SW IS RESET TO 'N'   *  WO5018A 
004150*    FIRST THING SO A PRIOR ROW'S REJECTION CAN NEVER BLEED    *  WO5018A 
004160*    INTO THIS ONE.  THE NEXT ROW IS ALWAYS READ BEFORE THIS   *  WO5018A 
004170*    PARAGRAPH EXITS, WHETHER THE CURRENT ROW WAS LOADED OR    *  WO5018A 
004180*    REJECTED, SO THE MAINLINE LOOP NEVER STALLS ON ONE ROW.   *  WO5018A 
004190*--------------------------------------------------------------*  WO5018A 
004200 100-MAINLINE.
004210     MOVE 'N' TO WS-REJECT-SW.
004220*    RESET FIRST -- SEE THE BANNER ABOVE.                         WO5018A 
004230     PERFORM 420-PARSE-FIELDS THRU 420-EXIT.
004240*    SPLIT THE ROW INTO COLUMNS BEFORE ANYTHING ELSE RUNS.        WO5018A 
004250     PERFORM 440-EDIT-NUMERIC-FIELDS THRU 440-EXIT.
004260*    LAT/LON/ALT/TIMEZONE MUST PARSE BEFORE VALIDATION CAN        WO5018A 
004270*    RANGE-CHECK THEM -- A NON-NUMERIC VALUE REJECTS HERE.        WO5018A 
004280*    WS-ROW-REJECTED IS A CONDITION-NAME ON WS-REJECT-SW --       WO5018I 
004290*    SET BY EITHER 440-EDIT-NUMERIC-FIELDS OR                     WO5018I 
004300*    460-VALIDATE-RECORD, NEVER BY 100-MAINLINE ITSELF.           WO5018I 
004310     IF WS-ROW-REJECTED
004320        PERFORM 495-WRITE-ERROR-RECORD THRU 495-EXIT
004330        PERFORM 400-READ-INFILE THRU 400-EXIT
004340        GO TO 100-EXIT
004350     END-IF.
004360
004370     PERFORM 460-VALIDATE-RECORD THRU 460-EXIT.
004380*    BUSINESS-RULE CHECKS RUN LAST, ON ALREADY-PARSED FIELDS.     WO5018A 
004390     IF WS-ROW-REJECTED
004400        PERFORM 495-WRITE-ERROR-RECORD THRU 495-EXIT
004410        PERFORM 400-READ-INFILE THRU 400-EXIT
004420        GO TO 100-EXIT
004430     END-IF.
004440
004450     PERFORM 480-ADD-TO-TABLE THRU 480-EXIT.
004460*    ONLY A ROW THAT SURVIVED BOTH IF-BLOCKS ABOVE GETS HERE.     WO5018A 
004470     DISPLAY 'WXARLOAD: LOADED IATA=' AM-IATA.
004480*    THE ONE LOG LINE THIS JOB OWES PER SUCCESSFULLY LOADED       WO5018I 
004490*    ROW -- SEE WO#5017 IN THE MODIFICATION LOG ABOVE.            WO5018I 
004500     ADD 1 TO WS-ROWS-LOADED.
004510     PERFORM 400-READ-INFILE THRU 400-EXIT.
004520 100-EXIT.
004530     EXIT.
004540
004550*--------------------------------------------------------------*
004560*    READ-AHEAD.  THE HEADER ROW AND ANY BLANK ROW ARE SKIPPED  *
004570*    RIGHT HERE SO 100-MAINLINE NEVER SEES THEM.                *
004580*    WS-FIRST-READ-SW EXISTS SOLELY TO DROP THE ONE HEADER     *  WO5018A 
004590*    ROW EVERY CSV EXTRACT CARRIES -- AFTER THAT FIRST READ    *  WO5018A 
004600*    THE SWITCH NEVER MATTERS AGAIN.                           *  WO5018A 
004610*--------------------------------------------------------------*
004620 400-READ-INFILE.
004630     READ AIRPORT-CSV-IN INTO WS-CSV-TEXT
004640         AT END
004650            MOVE 'N' TO WS-MORE-RECORDS-SW
004660            GO TO 400-EXIT
004670     END-READ.
004680     ADD 1 TO WS-ROWS-READ.
004690     ADD 1 TO WS-ROW-NUMBER.
004700
004710*    DROP THE HEADER ROW -- IT NEVER COUNTS AS WS-ROWS-READ.      WO5018A 
004720     IF WS-FIRST-TIME
004730        MOVE 'N' TO WS-FIRST-READ-SW
004740        GO TO 400-READ-INFILE
004750     END-IF.
004760
004770*    A BLANK ROW (TRAILING FEED PADDING) IS SKIPPED THE SAME      WO5018A 
004780*    WAY -- NEITHER CASE IS LOGGED AS A REJECT.                   WO5018A 
004790     IF WS-CSV-TEXT = SPACES
004800        GO TO 400-READ-INFILE
004810     END-IF.
004820 400-EXIT.
004830     EXIT.
004840
004850*--------------------------------------------------------------*
004860*    BREAK THE ROW INTO ITS 11 COLUMNS (COLUMN 0 -- THE ROW     *
004870*    ID -- IS CARRIED BUT NEVER MOVED TO THE MASTER RECORD).    *
004880*    425-TRIM-ONE-COLUMN RUNS AGAINST ALL 11 COLUMNS BEFORE ANY*  WO5018A 
004890*    OF THEM ARE MOVED TO AM- FIELDS, SO A QUOTED OR BLANK-    *  WO5018A 
004900*    PADDED CSV VALUE NEVER REACHES THE MASTER RECORD AS-IS.   *  WO5018A 
004910*--------------------------------------------------------------*
004920 420-PARSE-FIELDS.
004930*    THE ROW NEVER CARRIES MORE THAN 11 COMMAS -- ANY EXTRA       WO5018B 
004940*    TEXT PAST COLUMN 11 (A STRAY COMMA IN A FREE-TEXT FIELD)     WO5018B 
004950*    IS SILENTLY DROPPED BY UNSTRING, NOT REJECTED.               WO5018B 
004960     UNSTRING WS-CSV-TEXT DELIMITED BY ','
004970         INTO WS-CSV-COL(1) WS-CSV-COL(2)  WS-CSV-COL(3)
004980*    COLUMN 1 IS THE FEED'S OWN ROW ID, COLUMNS 2-4 ARE           WO5018F 
004990*    NAME/CITY/COUNTRY.                                           WO5018F 
005000              WS-CSV-COL(4) WS-CSV-COL(5)  WS-CSV-COL(6)
005010              WS-CSV-COL(7) WS-CSV-COL(8)  WS-CSV-COL(9)
005020*    COLUMNS 7-9 ARE LAT/LON/ALT, EDITED NUMERICALLY AT           WO5018F 
005030*    440-EDIT-NUMERIC-FIELDS, NOT HERE.                           WO5018F 
005040              WS-CSV-COL(10) WS-CSV-COL(11).
005050
005060     PERFORM 425-TRIM-ONE-COLUMN
005070         VARYING WS-COL-IDX FROM 1 BY 1 UNTIL WS-COL-IDX > 11.
005080
005090*    COLUMN 2 = AIRPORT NAME, 3 = CITY, 4 = COUNTRY.              WO5018A 
005100     MOVE WS-CSV-COL(2)          TO AM-NAME.
005110*    NO LENGTH CHECK ON NAME/CITY/COUNTRY -- AM-NAME, AM-CITY     WO5018E 
005120*    AND AM-COUNTRY OVER IN WXAPMSTR ARE WIDE ENOUGH THAT A       WO5018E 
005130*    LONGER CSV VALUE JUST TRUNCATES ON THE MOVE RATHER THAN      WO5018E 
005140*    NEEDING A REJECT.                                            WO5018E 
005150     MOVE WS-CSV-COL(3)          TO AM-CITY.
005160     MOVE WS-CSV-COL(4)          TO AM-COUNTRY.
005170     MOVE WS-CSV-COL(5)          TO AM-IATA.
005180*    COLUMN 5 = IATA/FAA CODE, UPPERCASED HERE SINCE SOME         WO5018A 
005190*    FEEDS SEND IT LOWER CASE AND 460-VALIDATE-RECORD AND         WO5018A 
005200*    510-FIND-AIRPORT OVER IN WXCOLLCT BOTH COMPARE UPPER.        WO5018A 
005210     INSPECT AM-IATA CONVERTING
005220        'abcdefghijklmnopqrstuvwxyz' TO
005230        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005240     MOVE WS-CSV-COL(6)          TO AM-ICAO.
005250*    COLUMN 11 = DAYLIGHT-SAVINGS CODE, CHECKED FOR A VALID       WO5018A 
005260*    LETTER AT 460-VALIDATE-RECORD, NOT HERE.                     WO5018A 
005270     MOVE WS-CSV-COL(11)         TO AM-DST.
005280 420-EXIT.
005290     EXIT.
005300
005310*--------------------------------------------------------------*
005320*    STRIP A WRAPPING QUOTE AND LEADING/TRAILING BLANKS FROM    *
005330*    ONE CSV COLUMN, AND RECORD ITS TRIMMED LENGTH -- THE       *
005340*    LENGTH IS NEEDED AT 460-VALIDATE-RECORD FOR IATA/ICAO      *
005350*    A LEADING QUOTE IS STRIPPED FIRST (SOME FEEDS QUOTE EVERY *  WO5018A 
005360*    COLUMN, SOME QUOTE NONE), THEN BLANKS ARE TRIMMED FROM    *  WO5018A 
005370*    BOTH ENDS, THEN A TRAILING QUOTE LEFT BY THE STRIP ABOVE  *  WO5018A 
005380*    IS REMOVED LAST.                                          *  WO5018A 
005390*    SINCE THE MASTER-RECORD FIELD ITSELF IS TOO SHORT TO        *
005400*    HOLD AN OVERLENGTH VALUE LONG ENOUGH TO REJECT IT.          *
005410*--------------------------------------------------------------*
005420 425-TRIM-ONE-COLUMN.
005430*    STEP 1 -- DROP A LEADING QUOTE, IF ANY.                      WO5018B 
005440     IF WS-CSV-COL(WS-COL-IDX)(1:1) = '"'
005450        MOVE WS-CSV-COL(WS-COL-IDX)(2:63)
005460                              TO WS-CSV-COL(WS-COL-IDX)
005470     END-IF.
005480
005490*    STEP 2 -- FIND THE FIRST NON-BLANK BYTE AND SHIFT THE        WO5018B 
005500*    COLUMN LEFT SO IT STARTS IN POSITION 1.                      WO5018B 
005510     MOVE 1 TO WS-TRIM-SCAN-IDX.
005520     PERFORM 427-ADVANCE-PAST-BLANK THRU 427-EXIT
005530         UNTIL WS-TRIM-SCAN-IDX > 64
005540            OR WS-CSV-COL(WS-COL-IDX)(WS-TRIM-SCAN-IDX:1)
005550                                                    NOT = SPACE.
005560     IF WS-TRIM-SCAN-IDX > 1 AND WS-TRIM-SCAN-IDX <= 64
005570        COMPUTE WS-TRIM-SHIFT-LEN = 65 - WS-TRIM-SCAN-IDX
005580        MOVE WS-CSV-COL(WS-COL-IDX)
005590                  (WS-TRIM-SCAN-IDX:WS-TRIM-SHIFT-LEN)
005600                              TO WS-CSV-COL(WS-COL-IDX)
005610     END-IF.
005620
005630*    STEP 3 -- FIND THE LAST NON-BLANK BYTE, SCANNING BACKWARD    WO5018B 
005640*    FROM THE END OF THE 64-BYTE COLUMN.                          WO5018B 
005650     MOVE 64 TO WS-TRIM-SCAN-IDX.
005660     PERFORM 426-BACK-UP-PAST-BLANK THRU 426-EXIT
005670         UNTIL WS-TRIM-SCAN-IDX < 1
005680            OR WS-CSV-COL(WS-COL-IDX)(WS-TRIM-SCAN-IDX:1)
005690                                                    NOT = SPACE.
005700*    STEP 4 -- IF A TRAILING QUOTE SURVIVED THE BLANK TRIM,       WO5018B 
005710*    BLANK IT OUT AND BACK THE LENGTH UP BY ONE.                  WO5018B 
005720     IF WS-TRIM-SCAN-IDX > 0
005730        AND WS-CSV-COL(WS-COL-IDX)(WS-TRIM-SCAN-IDX:1) = '"'
005740        MOVE SPACE TO WS-CSV-COL(WS-COL-IDX)(WS-TRIM-SCAN-IDX:1)
005750        SUBTRACT 1 FROM WS-TRIM-SCAN-IDX
005760     END-IF.
005770*    WHATEVER IS LEFT IN WS-TRIM-SCAN-IDX AT THIS POINT IS THE    WO5018B 
005780*    TRIMMED LENGTH OF THE COLUMN -- ZERO IF THE COLUMN WAS       WO5018B 
005790*    ALL BLANKS TO BEGIN WITH.                                    WO5018B 
005800     MOVE WS-TRIM-SCAN-IDX TO WS-CSV-COL-LEN(WS-COL-IDX).
005810 425-EXIT.
005820     EXIT.
005830
005840*--------------------------------------------------------------*  WO5018A 
005850*    ONE-LINE BODY FOR THE PERFORM ... VARYING IN              *  WO5018A 
005860*    425-TRIM-ONE-COLUMN THAT SCANS BACKWARD FROM THE END OF   *  WO5018A 
005870*    THE COLUMN LOOKING FOR THE LAST NON-BLANK BYTE.           *  WO5018A 
005880*--------------------------------------------------------------*  WO5018A 
005890 426-BACK-UP-PAST-BLANK.
005900     SUBTRACT 1 FROM WS-TRIM-SCAN-IDX.
005910 426-EXIT.
005920     EXIT.
005930
005940*--------------------------------------------------------------*  WO5018A 
005950*    MIRROR OF 426-BACK-UP-PAST-BLANK, SCANNING FORWARD FROM   *  WO5018A 
005960*    THE START OF THE COLUMN FOR THE FIRST NON-BLANK BYTE.     *  WO5018A 
005970*--------------------------------------------------------------*  WO5018A 
005980 427-ADVANCE-PAST-BLANK.
005990     ADD 1 TO WS-TRIM-SCAN-IDX.
006000 427-EXIT.
006010     EXIT.
006020
006030*--------------------------------------------------------------*
006040*    AD-LAT, AD-LON, AD-ALT AND AD-TIMEZONE MUST EACH PARSE AS  *
006050*    A VALID DECIMAL NUMBER OR THE WHOLE ROW IS REJECTED.       *
006060*    EACH FIELD IS EDITED IN TURN THROUGH THE ONE SHARED       *  WO5018A 
006070*    445-EDIT-ONE-FIELD PARSER -- A FAILURE ON ANY ONE FIELD   *  WO5018A 
006080*    REJECTS THE WHOLE ROW IMMEDIATELY, SO A BAD AD-LAT NEVER  *  WO5018A 
006090*    LETS THE JOB GO ON TO PARSE AD-LON/AD-ALT/AD-TIMEZONE.    *  WO5018A 
006100*--------------------------------------------------------------*
006110 440-EDIT-NUMERIC-FIELDS.
006120*    AD-LAT IS COLUMN 7.                                          WO5018A 
006130     MOVE WS-CSV-COL(7)          TO WS-NE-TEXT.
006140     PERFORM 445-EDIT-ONE-FIELD THRU 445-EXIT.
006150     IF WS-NE-IS-VALID
006160        MOVE WS-NE-RESULT        TO AM-LAT
006170     ELSE
006180        MOVE 'Y'                 TO WS-REJECT-SW
006190        MOVE 'AD-LAT NOT NUMERIC' TO WS-REJECT-MESSAGE
006200        GO TO 440-EXIT
006210     END-IF.
006220
006230*    AD-LON IS COLUMN 8.                                          WO5018A 
006240     MOVE WS-CSV-COL(8)          TO WS-NE-TEXT.
006250     PERFORM 445-EDIT-ONE-FIELD THRU 445-EXIT.
006260     IF WS-NE-IS-VALID
006270        MOVE WS-NE-RESULT        TO AM-LON
006280     ELSE
006290        MOVE 'Y'                 TO WS-REJECT-SW
006300        MOVE 'AD-LON NOT NUMERIC' TO WS-REJECT-MESSAGE
006310        GO TO 440-EXIT
006320     END-IF.
006330
006340*    AD-ALT IS COLUMN 9.                                          WO5018A 
006350     MOVE WS-CSV-COL(9)          TO WS-NE-TEXT.
006360     PERFORM 445-EDIT-ONE-FIELD THRU 445-EXIT.
006370     IF WS-NE-IS-VALID
006380        MOVE WS-NE-RESULT        TO AM-ALT
006390     ELSE
006400        MOVE 'Y'                 TO WS-REJECT-SW
006410        MOVE 'AD-ALT NOT NUMERIC' TO WS-REJECT-MESSAGE
006420        GO TO 440-EXIT
006430     END-IF.
006440
006450*    AD-TIMEZONE IS COLUMN 10, THE LAST FIELD EDITED -- NO        WO5018A 
006460*    GO TO 440-EXIT IS NEEDED ON ITS FAILURE, THE PARAGRAPH       WO5018A 
006470*    FALLS OUT TO 440-EXIT ON ITS OWN.                            WO5018A 
006480     MOVE WS-CSV-COL(10)         TO WS-NE-TEXT.
006490     PERFORM 445-EDIT-ONE-FIELD THRU 445-EXIT.
006500     IF WS-NE-IS-VALID
006510        MOVE WS-NE-RESULT        TO AM-TIMEZONE
006520     ELSE
006530        MOVE 'Y'                 TO WS-REJECT-SW
006540        MOVE 'AD-TIMEZONE NOT NUMERIC' TO WS-REJECT-MESSAGE
006550     END-IF.
006560 440-EXIT.
006570     EXIT.
006580
006590*--------------------------------------------------------------*
006600*    PARSE WS-NE-TEXT INTO WS-NE-RESULT.  ACCEPTS AN OPTIONAL   *
006610*    LEADING + OR -, UP TO 7 WHOLE-NUMBER DIGITS, AN OPTIONAL   *
006620*    DECIMAL POINT AND UP TO 6 FRACTION DIGITS.                 *
006630*    STEPS: FIND THE TRIMMED LENGTH BY BACKING UP PAST         *  WO5018A 
006640*    TRAILING BLANKS; READ AN OPTIONAL LEADING SIGN; SCAN FOR  *  WO5018A 
006650*    THE DECIMAL POINT, IF ANY; ACCUMULATE THE WHOLE-NUMBER    *  WO5018A 
006660*    DIGITS, THEN THE FRACTION DIGITS; SCALE THE FRACTION TO   *  WO5018A 
006670*    SIX PLACES AND COMBINE IT WITH THE WHOLE NUMBER, SIGNED.  *  WO5018A 
006680*--------------------------------------------------------------*
006690 445-EDIT-ONE-FIELD.                                              WO4471A 
006700     MOVE 'Y' TO WS-NE-VALID-SW.
006710*    ASSUME VALID UNTIL SOME CHECK BELOW SAYS OTHERWISE --        WO5018I 
006720*    WS-NE-IS-VALID IS A CONDITION-NAME ON THIS SAME SWITCH.      WO5018I 
006730     MOVE ZERO TO WS-NE-DOT-POS WS-NE-INT-VALUE WS-NE-FRAC-VALUE.
006740     MOVE '+' TO WS-NE-SIGN.
006750*    DEFAULT TO POSITIVE -- OVERWRITTEN BELOW ONLY IF A           WO5018I 
006760*    LEADING MINUS IS ACTUALLY FOUND.                             WO5018I 
006770
006780*    15 IS THE WIDTH OF WS-NE-TEXT -- START AT THE LAST           WO5018A 
006790*    POSITION AND BACK UP PAST BLANKS TO FIND THE LENGTH.         WO5018A 
006800     MOVE 15 TO WS-NE-SCAN-IDX.
006810     PERFORM 446-BACK-UP-ONE THRU 446-EXIT
006820         UNTIL WS-NE-SCAN-IDX < 1
006830            OR WS-NE-TEXT(WS-NE-SCAN-IDX:1) NOT = SPACE.
006840     MOVE WS-NE-SCAN-IDX TO WS-NE-TEXT-LEN.
006850*    ZERO HERE MEANS THE FIELD WAS ALL BLANKS.                    WO5018I 
006860     IF WS-NE-TEXT-LEN < 1
006870        MOVE 'N' TO WS-NE-VALID-SW
006880        GO TO 445-EXIT
006890     END-IF.
006900
006910*    A LEADING + OR - IS NOT PART OF THE DIGIT STRING --          WO5018A 
006920*    WS-NE-INT-START MOVES PAST IT BEFORE DIGITS ARE SCANNED.     WO5018A 
006930     MOVE 1 TO WS-NE-INT-START.
006940     IF WS-NE-TEXT(1:1) = '-'
006950        MOVE '-' TO WS-NE-SIGN
006960        MOVE 2 TO WS-NE-INT-START
006970     ELSE
006980        IF WS-NE-TEXT(1:1) = '+'
006990           MOVE 2 TO WS-NE-INT-START
007000        END-IF
007010     END-IF.
007020
007030*    WS-NE-DOT-POS STAYS ZERO IF THE VALUE IS A WHOLE NUMBER.     WO5018A 
007040     PERFORM 447-SCAN-FOR-DOT THRU 447-EXIT
007050         VARYING WS-NE-SCAN-IDX FROM WS-NE-INT-START BY 1
007060         UNTIL WS-NE-SCAN-IDX > WS-NE-TEXT-LEN.
007070
007080     IF WS-NE-DOT-POS = 0
007090        COMPUTE WS-NE-INT-LEN =
007100                WS-NE-TEXT-LEN - WS-NE-INT-START + 1
007110        MOVE 0 TO WS-NE-FRAC-LEN
007120     ELSE
007130        COMPUTE WS-NE-INT-LEN = WS-NE-DOT-POS - WS-NE-INT-START
007140        COMPUTE WS-NE-FRAC-LEN = WS-NE-TEXT-LEN - WS-NE-DOT-POS
007150        COMPUTE WS-NE-FRAC-START = WS-NE-DOT-POS + 1
007160     END-IF.
007170
007180     IF WS-NE-INT-LEN < 1 OR WS-NE-INT-LEN > 7
007190        MOVE 'N' TO WS-NE-VALID-SW
007200     END-IF.
007210     IF WS-NE-FRAC-LEN > 6
007220        MOVE 'N' TO WS-NE-VALID-SW
007230     END-IF.
007240     IF NOT WS-NE-IS-VALID
007250        GO TO 445-EXIT
007260     END-IF.
007270
007280     PERFORM 448-ACCUM-INT-DIGIT
007290         VARYING WS-NE-SCAN-IDX FROM WS-NE-INT-START BY 1
007300         UNTIL WS-NE-SCAN-IDX >
007310                  (WS-NE-INT-START + WS-NE-INT-LEN - 1).
007320     IF NOT WS-NE-IS-VALID
007330        GO TO 445-EXIT
007340     END-IF.
007350
007360     IF WS-NE-FRAC-LEN > 0
007370        PERFORM 449-ACCUM-FRAC-DIGIT
007380            VARYING WS-NE-SCAN-IDX FROM WS-NE-FRAC-START BY 1
007390            UNTIL WS-NE-SCAN-IDX >
007400                     (WS-NE-FRAC-START + WS-NE-FRAC-LEN - 1)
007410     END-IF.
007420     IF NOT WS-NE-IS-VALID
007430        GO TO 445-EXIT
007440     END-IF.
007450
007460*    RESEED THE SCALE TO 1 BEFORE THE MULTIPLY LOOP --            WO5018I 
007470*    LEFT OVER FROM A PRIOR FIELD WOULD GIVE THE WRONG POWER      WO5018I 
007480*    OF TEN.                                                      WO5018I 
007490     MOVE 1 TO WS-NE-SCALE.
007500*    A SHORTER FRACTION (E.G. '.5') MUST BE SCALED UP TO SIX      WO5018A 
007510*    PLACES (500000) BEFORE IT IS DIVIDED BACK DOWN BELOW,        WO5018A 
007520*    OR '.5' WOULD COME OUT AS 0.000005 INSTEAD OF 0.5.           WO5018A 
007530     PERFORM 450-MULTIPLY-SCALE
007540         VARYING WS-NE-SCAN-IDX FROM 1 BY 1
007550         UNTIL WS-NE-SCAN-IDX > (6 - WS-NE-FRAC-LEN).
007560     COMPUTE WS-NE-FRAC-VALUE = WS-NE-FRAC-VALUE * WS-NE-SCALE.
007570*    COMBINE THE WHOLE AND FRACTION PARTS -- WS-NE-FRAC-VALUE     WO5018E 
007580*    WAS ALREADY SCALED TO SIX PLACES ABOVE, SO DIVIDING BY       WO5018E 
007590*    1,000,000 PUTS THE DECIMAL POINT BACK WHERE IT BELONGS.      WO5018E 
007600     COMPUTE WS-NE-RESULT = WS-NE-INT-VALUE +
007610                             (WS-NE-FRAC-VALUE / 1000000).
007620*    THE SIGN WAS CAPTURED SEPARATELY FROM THE DIGITS SO THE      WO5018E 
007630*    ACCUMULATOR PARAGRAPHS NEVER HAVE TO WORRY ABOUT IT --       WO5018E 
007640*    IT IS APPLIED ONLY HERE, AT THE VERY END.                    WO5018E 
007650     IF WS-NE-SIGN = '-'
007660        COMPUTE WS-NE-RESULT = WS-NE-RESULT * -1
007670     END-IF.
007680 445-EXIT.
007690     EXIT.
007700
007710*--------------------------------------------------------------*  WO5018A 
007720*    ONE-LINE BODY FOR THE BACKWARD BLANK-TRIM SCAN IN         *  WO5018A 
007730*    445-EDIT-ONE-FIELD.                                       *  WO5018A 
007740*--------------------------------------------------------------*  WO5018A 
007750 446-BACK-UP-ONE.
007760     SUBTRACT 1 FROM WS-NE-SCAN-IDX.
007770 446-EXIT.
007780     EXIT.
007790
007800*--------------------------------------------------------------*  WO5018A 
007810*    BODY OF THE PERFORM ... VARYING THAT LOOKS FOR A DECIMAL  *  WO5018A 
007820*    POINT BETWEEN WS-NE-INT-START AND THE END OF THE FIELD.   *  WO5018A 
007830*--------------------------------------------------------------*  WO5018A 
007840 447-SCAN-FOR-DOT.
007850     IF WS-NE-TEXT(WS-NE-SCAN-IDX:1) = '.'
007860        MOVE WS-NE-SCAN-IDX TO WS-NE-DOT-POS
007870     END-IF.
007880 447-EXIT.
007890     EXIT.
007900
007910*--------------------------------------------------------------*  WO5018A 
007920*    ACCUMULATES ONE WHOLE-NUMBER DIGIT OF WS-NE-INT-VALUE.    *  WO5018A 
007930*    ANY NON-DIGIT BYTE IN THE WHOLE-NUMBER PART FAILS THE     *  WO5018A 
007940*    WHOLE FIELD, NOT JUST THIS DIGIT.                         *  WO5018A 
007950*--------------------------------------------------------------*  WO5018A 
007960 448-ACCUM-INT-DIGIT.
007970     IF WS-NE-TEXT(WS-NE-SCAN-IDX:1) < '0'
007980        OR WS-NE-TEXT(WS-NE-SCAN-IDX:1) > '9'
007990        MOVE 'N' TO WS-NE-VALID-SW
008000     ELSE
008010        MOVE WS-NE-TEXT(WS-NE-SCAN-IDX:1) TO WS-NE-ONE-DIGIT
008020        COMPUTE WS-NE-INT-VALUE =
008030                WS-NE-INT-VALUE * 10 + WS-NE-ONE-DIGIT
008040     END-IF.
008050 448-EXIT.
008060     EXIT.
008070
008080*--------------------------------------------------------------*  WO5018A 
008090*    MIRROR OF 448-ACCUM-INT-DIGIT FOR THE FRACTION DIGITS OF  *  WO5018A 
008100*    WS-NE-FRAC-VALUE.                                         *  WO5018A 
008110*--------------------------------------------------------------*  WO5018A 
008120 449-ACCUM-FRAC-DIGIT.
008130     IF WS-NE-TEXT(WS-NE-SCAN-IDX:1) < '0'
008140        OR WS-NE-TEXT(WS-NE-SCAN-IDX:1) > '9'
008150        MOVE 'N' TO WS-NE-VALID-SW
008160     ELSE
008170        MOVE WS-NE-TEXT(WS-NE-SCAN-IDX:1) TO WS-NE-ONE-DIGIT
008180        COMPUTE WS-NE-FRAC-VALUE =
008190                WS-NE-FRAC-VALUE * 10 + WS-NE-ONE-DIGIT
008200     END-IF.
008210 449-EXIT.
008220     EXIT.
008230
008240*--------------------------------------------------------------*  WO5018A 
008250*    BODY OF THE SCALING LOOP DESCRIBED IN THE BANNER OVER     *  WO5018A 
008260*    445-EDIT-ONE-FIELD.                                       *  WO5018A 
008270*--------------------------------------------------------------*  WO5018A 
008280 450-MULTIPLY-SCALE.
008290     COMPUTE WS-NE-SCALE = WS-NE-SCALE * 10.
008300 450-EXIT.
008310     EXIT.
008320
008330*--------------------------------------------------------------*
008340*    BUSINESS-RULE VALIDATION, IN THE ORDER THE WEATHER DESK    *
008350*    WANTS IT CHECKED -- IATA, ICAO, DST, LAT, LON.  FIRST       *
008360*    FAILING CHECK WINS -- THESE ARE NOT ACCUMULATED.           *
008370*    ORDER MATTERS -- WO#1802 RE-SEQUENCED THIS PARAGRAPH TO   *  WO5018A 
008380*    IATA-ICAO-DST-LAT-LON ON REQUEST OF THE WEATHER DESK SO   *  WO5018A 
008390*    AN OPERATOR SCANNING THE ERROR FILE SEES THE SAME FAILURE *  WO5018A 
008400*    REASON EVERY TIME FOR A GIVEN BAD ROW, REGARDLESS OF HOW  *  WO5018A 
008410*    MANY OF ITS FIELDS ARE BAD.                               *  WO5018A 
008420*--------------------------------------------------------------*
008430 460-VALIDATE-RECORD.                                             WO1802  
008440*    IATA/FAA CODE IS AT MOST 3 CHARACTERS.                       WO5018A 
008450     IF WS-CSV-COL-LEN(5) > 3
008460        MOVE 'Y' TO WS-REJECT-SW
008470        MOVE 'IATA/FAA CODE NOT VALID' TO WS-REJECT-MESSAGE
008480        GO TO 460-EXIT
008490     END-IF.
008500
008510*    ICAO CODE IS AT MOST 4 CHARACTERS.                           WO5018A 
008520     IF WS-CSV-COL-LEN(6) > 4
008530        MOVE 'Y' TO WS-REJECT-SW
008540        MOVE 'ICAO CODE NOT VALID' TO WS-REJECT-MESSAGE
008550        GO TO 460-EXIT
008560     END-IF.
008570
008580     IF WS-CSV-COL-LEN(11) > 0                                    WO1128A 
008590        MOVE AM-DST TO WS-DST-CHECK                               WO1128A 
008600        INSPECT WS-DST-CHECK CONVERTING                           WO1128A 
008610           'abcdefghijklmnopqrstuvwxyz' TO                        WO1128A 
008620           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                           WO1128A 
008630*    E=EUROPE, A=US/CANADA, S=SOUTH AMERICA, O=AUSTRALIA,         WO5018E 
008640*    Z=NEW ZEALAND, N=NONE OBSERVED, U=UNKNOWN -- THE SEVEN       WO5018E 
008650*    DST REGIME CODES THE WEATHER DESK AGREED ON BACK AT          WO5018E 
008660*    WO#1128 AND HAS NEVER ASKED TO CHANGE SINCE.                 WO5018E 
008670        IF WS-DST-CHECK NOT = 'E' AND NOT = 'A' AND NOT = 'S'     WO1128A 
008680           AND NOT = 'O' AND NOT = 'Z' AND NOT = 'N'              WO1128A 
008690           AND NOT = 'U'                                          WO1128A 
008700           MOVE 'Y' TO WS-REJECT-SW                               WO1128A 
008710           MOVE 'DST CODE NOT VALID' TO WS-REJECT-MESSAGE         WO1128A 
008720           GO TO 460-EXIT                                         WO1128A 
008730        END-IF                                                    WO1128A 
008740     END-IF.                                                      WO1128A 
008750
008760*    LATITUDE RUNS -90 TO +90 DEGREES.                            WO5018A 
008770     IF AM-LAT < -90.000000 OR AM-LAT > 90.000000                 WO1128B 
008780        MOVE 'Y' TO WS-REJECT-SW                                  WO1128B 
008790        MOVE 'LATITUDE ERROR' TO WS-REJECT-MESSAGE                WO1128B 
008800        GO TO 460-EXIT                                            WO1128B 
008810     END-IF.                                                      WO1128B 
008820                                                                  WO1128B 
008830*    LONGITUDE RUNS -180 TO +180 DEGREES -- THE LAST CHECK IN     WO5018A 
008840*    THE PARAGRAPH, SO IT FALLS THROUGH TO 460-EXIT ON ITS OWN.   WO5018A 
008850     IF AM-LON < -180.000000 OR AM-LON > 180.000000               WO1128B 
008860        MOVE 'Y' TO WS-REJECT-SW                                  WO1128B 
008870        MOVE 'LONGITUDE ERROR' TO WS-REJECT-MESSAGE               WO1128B 
008880     END-IF.                                                      WO1128B 
008890 460-EXIT.
008900     EXIT.
008910
008920*--------------------------------------------------------------*
008930*    ADD THE VALIDATED ROW TO THE DE-DUP TABLE.  A REPEATED     *
008940*    IATA CODE OVERWRITES THE EARLIER ENTRY IN PLACE.           *
008950*    A BLANK AM-IATA (SOME FEEDS SEND HELIPORTS AND SEAPLANE   *  WO5018A 
008960*    BASES WITH NO IATA CODE AT ALL) SKIPS THE SEARCH ENTIRELY *  WO5018A 
008970*    AND GOES STRAIGHT TO 490-APPEND-NEW-ENTRY, SINCE A BLANK  *  WO5018A 
008980*    KEY CANNOT MEANINGFULLY DE-DUPLICATE AGAINST ANYTHING.    *  WO5018A 
008990*--------------------------------------------------------------*
009000 480-ADD-TO-TABLE.                                                WO2290  
009010     IF AM-IATA NOT = SPACES AND LT-COUNT > 0
009020        SET LT-IDX TO 1
009030*    START THE SEARCH AT THE FIRST TABLE ENTRY EVERY TIME --      WO5018D 
009040*    THIS IS A LINEAR SEARCH, NOT A SEARCH ALL, SINCE THE         WO5018D 
009050*    TABLE IS NOT KEPT IN IATA SEQUENCE.                          WO5018D 
009060*    SEARCH COVERS ONLY 1..LT-COUNT, THE LOGICAL END OF THE       WO5018A 
009070*    TABLE -- LT-COUNT NEVER EXCEEDS THE 8000-ENTRY OCCURS        WO5018A 
009080*    BOUND SET BY WO#4471, SO NO EXPLICIT BOUND CHECK IS          WO5018A 
009090*    NEEDED THE WAY 510-FIND-AIRPORT OVER IN WXCOLLCT NEEDS       WO5018A 
009100*    ONE -- THIS TABLE NEVER HAS A GAP LEFT BY A DELETE.          WO5018A 
009110        SEARCH LOADER-ENTRY
009120           AT END
009130              PERFORM 490-APPEND-NEW-ENTRY THRU 490-EXIT
009140*    A MATCH OVERWRITES THE WHOLE 200-BYTE ROW, NOT JUST THE      WO5018D 
009150*    IATA CODE -- THE NEWER ROW WINS OUTRIGHT.                    WO5018D 
009160           WHEN LT-IATA-CODE(LT-IDX) = AM-IATA
009170              MOVE AM-AIRPORT-MASTER-RECORD
009180                                TO LT-RECORD-TEXT(LT-IDX)
009190        END-SEARCH
009200     ELSE
009210        PERFORM 490-APPEND-NEW-ENTRY THRU 490-EXIT
009220*    BLANK-IATA ROW -- ALWAYS APPENDED, NEVER SEARCHED FOR.       WO5018H 
009230     END-IF.
009240 480-EXIT.
009250     EXIT.
009260
009270*--------------------------------------------------------------*  WO5018A 
009280*    ADDS ONE NEW SLOT AT THE END OF LOADER-AIRPORT-TABLE.     *  WO5018A 
009290*    CALLED EITHER FOR A BLANK-IATA ROW OR FOR THE FIRST TIME  *  WO5018A 
009300*    A GIVEN IATA CODE IS SEEN -- SEE 480-ADD-TO-TABLE.        *  WO5018A 
009310*--------------------------------------------------------------*  WO5018A 
009320 490-APPEND-NEW-ENTRY.
009330*    GROW THE TABLE BY ONE AND STORE THE NEW ROW AT THE END.      WO5018D 
009340     ADD 1 TO LT-COUNT.
009350     SET LT-IDX TO LT-COUNT.
009360     MOVE AM-AIRPORT-MASTER-RECORD TO LT-RECORD-TEXT(LT-IDX).
009370 490-EXIT.
009380     EXIT.
009390
009400*--------------------------------------------------------------*  WO5018A 
009410*    LOGS ONE REJECTED ROW.  WS-REJECT-MESSAGE WAS SET BY      *  WO5018A 
009420*    WHICHEVER CHECK IN 440-EDIT-NUMERIC-FIELDS OR             *  WO5018A 
009430*    460-VALIDATE-RECORD FAILED FIRST -- ONLY ONE REASON IS    *  WO5018A 
009440*    EVER LOGGED PER ROW, EVEN IF MORE THAN ONE FIELD IS BAD.  *  WO5018A 
009450*--------------------------------------------------------------*  WO5018A 
009460 495-WRITE-ERROR-RECORD.
009470     ADD 1 TO WS-ROWS-REJECTED.
009480     MOVE WS-ROW-NUMBER          TO EO-ROW-NUMBER.
009490*    AM-IATA MAY STILL BE BLANK IF THE ROW FAILED BEFORE          WO5018H 
009500*    REACHING 420-PARSE-FIELDS' IATA MOVE.                        WO5018H 
009510     MOVE AM-IATA                TO EO-IATA.
009520     MOVE WS-REJECT-MESSAGE      TO EO-MESSAGE.
009530     MOVE WS-CSV-TEXT(1:48)      TO EO-RAW-TEXT.
009540     MOVE WS-ERROR-RECORD        TO ERROR-OUT-RECORD.
009550*    ONE RECORD WRITTEN PER REJECTED ROW -- NO BUFFERING,         WO5018H 
009560*    NO BATCHING.                                                 WO5018H 
009570     WRITE ERROR-OUT-RECORD.
009580 495-EXIT.
009590     EXIT.
009600
009610*--------------------------------------------------------------*
009620*    THE CLEAN EXTRACT IS WRITTEN ONLY NOW, AFTER EVERY ROW     *
009630*    HAS BEEN SEEN, SO THAT LATER DUPLICATE IATA CODES HAVE     *
009640*    ALREADY OVERWRITTEN THEIR EARLIER ENTRY IN THE TABLE.      *
009650*    NOTHING IS WRITTEN AT ALL WHEN LT-COUNT IS ZERO -- AN     *  WO5018A 
009660*    EMPTY INPUT FEED PRODUCES AN EMPTY CLEAN EXTRACT, NOT AN  *  WO5018A 
009670*    ABORTED JOB.                                              *  WO5018A 
009680*--------------------------------------------------------------*
009690 500-WRITE-CLEAN-EXTRACT.
009700     IF LT-COUNT > 0
009710        PERFORM 505-WRITE-ONE-CLEAN-RECORD
009720            VARYING LT-IDX FROM 1 BY 1 UNTIL LT-IDX > LT-COUNT
009730     END-IF.
009740 500-EXIT.
009750     EXIT.
009760
009770*--------------------------------------------------------------*  WO5018A 
009780*    BODY OF THE PERFORM ... VARYING IN 500-WRITE-CLEAN-EXTRACT*  WO5018A 
009790*    ONE WRITE PER SURVIVING DE-DUP TABLE ENTRY.               *  WO5018A 
009800*--------------------------------------------------------------*  WO5018A 
009810 505-WRITE-ONE-CLEAN-RECORD.
009820     MOVE LT-RECORD-TEXT(LT-IDX) TO CLEAN-OUT-RECORD.
009830*    ONE RECORD PER SURVIVING TABLE ENTRY, IN TABLE ORDER --      WO5018H 
009840*    NOT RESORTED BY IATA CODE OR ANY OTHER KEY.                  WO5018H 
009850     WRITE CLEAN-OUT-RECORD.
009860 505-EXIT.
009870     EXIT.
009880
009890*--------------------------------------------------------------*  WO5018A 
009900*    CLOSES THE THREE FILES AND ENDS THE JOB.  NO TOTALS LINE  *  WO5018A 
009910*    IS DISPLAYED HERE -- SEE THE COMMENT BELOW.               *  WO5018A 
009920*    WO#5017 -- NO END-OF-JOB TOTALS ARE PRINTED HERE ANY MORE.   WO5017A
009930*    THE LOADER'S CONTRACT IS ROW-BY-ROW LOGGING ONLY -- EVERY    WO5017A
009940*    ACCEPTED ROW ALREADY GOT ITS OWN "LOADED IATA=" LINE BACK    WO5017A
009950*    IN 100-MAINLINE, AND THAT IS THE ONLY LOG THIS JOB OWES      WO5017A
009960*    ANYBODY.  WS-ROWS-READ/LOADED/REJECTED ARE STILL ACCUMULATED WO5017A
009970*    ABOVE IN CASE A FUTURE WORK ORDER NEEDS THEM, BUT NOTHING    WO5017A
009980*    DOWNSTREAM SHOULD EXPECT A SUMMARY LINE OUT OF THIS PROGRAM. WO5017A
009990 200-CLEANUP.
010000     CLOSE AIRPORT-CSV-IN.
010010     CLOSE AIRPORT-CLEAN-OUT.
010020     CLOSE LOAD-ERROR-OUT.
010030*    JOB-END MARKER, PAIRED WITH THE HOUSEKEEPING MARKER          WO5018H 
010040*    ABOVE -- BOTH FOR THE OPERATOR'S CONSOLE LOG.                WO5018H 
010050     DISPLAY 'WXARLOAD: NORMAL END OF JOB'.
010060 200-EXIT.
010070     EXIT.
