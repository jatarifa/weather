000100 IDENTIFICATION DIVISION.
000110*    SAYLES WROTE THIS ONE RIGHT AFTER WXARLOAD, SAME WINTER --    WO5019A
000120*    THE REGISTRY WAS ALL-IN-MEMORY FROM DAY ONE, EVEN BACK WHEN   WO5019A
000130*    THE AIRPORT COUNT WAS A FRACTION OF WHAT IT IS NOW.           WO5019A
000140 PROGRAM-ID.   WXCOLLCT.
000150 AUTHOR.  J. SAYLES.
000160 INSTALLATION.  COBOL DEV CENTER.
000170 DATE-WRITTEN.  03/14/87.
000180 DATE-COMPILED. 03/14/87.
000190 SECURITY.  NON-CONFIDENTIAL.
000200***************************************************************
000210*  WXCOLLCT LOADS THE AIRPORT REGISTRY FROM THE WXARLOAD       *
000220*  CLEAN EXTRACT, THEN APPLIES A STREAM OF AIRPORT-ADD,        *
000230*  AIRPORT-DELETE, WEATHER-READING AND RADIUS-QUERY            *
000240*  TRANSACTIONS AGAINST IT.  ENDS WITH THE "PING" STATUS       *
000250*  SUMMARY -- DATASIZE, PER-AIRPORT QUERY-FREQUENCY FRACTION,  *
000260*  AND THE RADIUS HISTOGRAM -- ALL AS DISPLAY CONTROL TOTALS,  *
000270*  NOT A PRINTED REPORT.  THE REGISTRY IS WORKING-STORAGE      *
000280*  ONLY -- IT DOES NOT SURVIVE PAST THE RUN.                   *
000290*                                                              *
000300*  MODIFICATION LOG:                                          *
000310*  03/14/87  SAYLES     ORIGINAL PROGRAM -- ADD/DELETE/READING *  ORIG8703
000320*  09/02/91  SAYLES     ADDED RADIUS QUERY AND THE HAVERSINE   *  WO1128A 
000330*                       DISTANCE CALCULATION, WO#1128          *  WO1128A 
000340*  09/02/91  SAYLES     ADDED THE PING STATUS SUMMARY, WO#1128 *  WO1128B 
000350*  02/20/93  SAYLES     ADDED PER-MEASUREMENT PLAUSIBILITY      * PLA9302 
000360*                       RANGE CHECKS AHEAD OF THE UPDATE        * PLA9302 
000370*  07/11/95  D.ARCHULE  WO#2290 ADDED CLOUDCOVER/PRECIP TO THE  * WO2290  
000380*                       RANGE CHECK AND THE RADIUS SCAN         * WO2290  
000390*  11/18/98  R.PELLETR  Y2K REVIEW -- AI-LAST-UPDATE-TIME AND   * Y2K98   
000400*                       THE PING FRESHNESS WINDOW ARE PSEUDO-   * Y2K98   
000410*                       EPOCH MILLISECOND COUNTS, NOT 2-DIGIT   * Y2K98   
000420*                       YEARS, NO CHANGE REQUIRED               * Y2K98   
000430*  05/06/04  T.OKONKWO  WO#4471 REWROTE THE HAVERSINE ROUTINE   * WO4471A 
000440*                       TO USE HOUSE SINE/COSINE/ARCSINE/SQRT   * WO4471A 
000450*                       PARAGRAPHS INSTEAD OF VENDOR MATH CALLS * WO4471A 
000460*  05/06/04  T.OKONKWO  WO#4471 KEPT THE COS(LAT) DEGREES-NOT-   *WO4471B 
000470*                       RADIANS BEHAVIOR OF THE OLD ROUTINE ON  * WO4471B 
000480*                       PURPOSE -- SEE 840-HAVERSINE-DISTANCE   * WO4471B 
000490*  12/04/06  M.FENWICK  WO#5013 BOUNDED THE REGISTRY SEARCH TO   *WO5013A
000500*                       AT-COUNT AND CLEARED THE SLOT A DELETE   *WO5013A
000510*                       VACATES -- A BLANK AD-IATA ADD COULD     *WO5013A
000520*                       OTHERWISE MATCH GARBAGE PAST THE         *WO5013A
000530*                       LOGICAL END OF THE TABLE                 *WO5013A
000540*  12/04/06  M.FENWICK  WO#5014 QUERY ANSWER NOW DISPLAYS THE    *WO5014A
000550*                       SIX READING FIELDS CARRIED ON THE        *WO5014A
000560*                       AIRPORT INSTEAD OF JUST THE MATCH        *WO5014A
000570*                       COUNT                                    *WO5014A
000580*  02/14/07  M.FENWICK  WO#5015 RADIUS SCAN FALLBACK NOW RE-PAGES *WO5015A
000590*                       THE CENTER AIRPORT BACK IN AND DISPLAYS   *WO5015A
000600*                       ITS READINGS BEFORE FORCING MATCH COUNT   *WO5015A
000610*                       TO 1 -- IT WAS LEAVING STALE DATA FROM    *WO5015A
000620*                       THE LAST SCANNED AIRPORT ON SCREEN        *WO5015A
000630*  02/14/07  M.FENWICK  WO#5016 ADDED WS-READINGS-REJECTED SO AN  *WO5016A
000640*                       UNRECOGNIZED DP-TYPE NO LONGER INFLATES   *WO5016A
000650*                       THE RANGE-CHECK DISCARD COUNT             *WO5016A
000660*  02/14/07  M.FENWICK  WO#5019 ADDED THE FIELD-BY-FIELD         *WO5019A
000670*                       COMMENTARY THROUGHOUT THIS PROGRAM AT    *WO5019A
000680*                       THE WEATHER DESK'S REQUEST -- NO LOGIC   *WO5019A
000690*                       CHANGED, ONLY DOCUMENTATION              *WO5019A
000700***************************************************************
000710
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.  IBM-390.
000750 OBJECT-COMPUTER.  IBM-390.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780*    TOP-OF-FORM IS CARRIED HERE AS A MATTER OF SHOP HABIT --     WO5019A 
000790*    THIS PROGRAM PRODUCES NO PRINTED REPORT OF ITS OWN EITHER.   WO5019A 
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820*    ARPTSEED -- THE CLEAN, DE-DUPLICATED EXTRACT WXARLOAD        WO5019A 
000830*    PRODUCES.  THIS IS THE ONLY SOURCE THE REGISTRY IS EVER      WO5019A 
000840*    SEEDED FROM -- THE RAW CSV FEED IS NEVER READ HERE.          WO5019A 
000850     SELECT AIRPORT-CLEAN-IN
000860     ASSIGN TO ARPTSEED
000870       FILE STATUS IS CLCODE.
000880
000890*    WXTRANIN -- THE STREAM OF AIRPORT-ADD, AIRPORT-DELETE,       WO5019A 
000900*    WEATHER-READING AND RADIUS-QUERY TRANSACTIONS THIS RUN       WO5019A 
000910*    APPLIES AGAINST THE REGISTRY, ONE ROW AT A TIME.             WO5019A 
000920     SELECT WEATHER-TRAN-IN
000930     ASSIGN TO WXTRANIN
000940       FILE STATUS IS WTCODE.
000950
000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  AIRPORT-CLEAN-IN
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 200 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS CLEAN-IN-RECORD.
001040*    SAME 200-BYTE LAYOUT AS WXARLOAD'S CLEAN-OUT-RECORD --       WO5019A 
001050*    300-LOAD-REGISTRY READS IT STRAIGHT INTO                     WO5019A 
001060*    AM-AIRPORT-MASTER-RECORD WITHOUT ANY FURTHER EDITING.        WO5019A 
001070 01  CLEAN-IN-RECORD          PIC X(200).
001080
001090 FD  WEATHER-TRAN-IN
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 200 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS TRAN-IN-RECORD.
001150*    ONE RECORD PER TRANSACTION -- WX-TRAN-TYPE AT THE FRONT      WO5019A 
001160*    OF THE RECORD TELLS 500-PROCESS-TRANSACTION WHICH OF THE     WO5019A 
001170*    FOUR TRANSACTION SHAPES THE REST OF THE BYTES HOLD.          WO5019A 
001180 01  TRAN-IN-RECORD           PIC X(200).
001190
001200 WORKING-STORAGE SECTION.
001210
001220 01  FILE-STATUS-CODES.
001230     05  CLCODE                  PIC X(02).
001240*    '10' IS THE STANDARD SEQUENTIAL AT-END STATUS -- THE ONLY    WO5019B 
001250*    ONE 310-READ-CLEAN-RECORD EVER EXPECTS ON CLCODE.            WO5019B 
001260         88  CL-NO-MORE-DATA          VALUE '10'.
001270     05  WTCODE                  PIC X(02).
001280*    SAME CONVENTION ON THE TRANSACTION FILE -- '10' IS           WO5019B 
001290*    END-OF-TRANSACTIONS, NOT AN ERROR.                           WO5019B 
001300         88  WT-NO-MORE-DATA          VALUE '10'.
001310
001320 77  WS-MORE-SEED-SW              PIC X(01) VALUE 'Y'.
001330*    FLIPPED TO 'N' BY 310-READ-CLEAN-RECORD'S AT END, NEVER      WO5019C 
001340*    RESET -- THE SEED LOAD RUNS EXACTLY ONCE PER JOB.            WO5019C 
001350     88  NO-MORE-SEED                 VALUE 'N'.
001360 77  WS-MORE-TRAN-SW              PIC X(01) VALUE 'Y'.
001370*    DRIVES THE PERFORM UNTIL IN THE PROCEDURE DIVISION --        WO5019C 
001380*    THE WHOLE JOB ENDS THE INSTANT THIS FLIPS TO 'N'.            WO5019C 
001390     88  NO-MORE-TRAN                 VALUE 'N'.
001400 77  WS-REJECT-SW                 PIC X(01) VALUE 'N'.
001410*    RESET TO 'N' AT THE TOP OF 610-ADD-AIRPORT AND               WO5019C 
001420*    615-VALIDATE-AIRPORT -- NEVER CARRIED OVER FROM A            WO5019C 
001430*    DIFFERENT TRANSACTION.                                       WO5019C 
001440     88  WS-ROW-REJECTED              VALUE 'Y'.
001450 77  WS-READING-SW                PIC X(01) VALUE 'N'.
001460*    SET BY 632-CHECK-READING-RANGE, TESTED BY 630-APPLY-         WO5019C 
001470*    READING RIGHT AFTER THE PERFORM THAT SETS IT.                WO5019C 
001480     88  WS-READING-OK                VALUE 'Y'.
001490 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
001500*    SET BY 510-FIND-AIRPORT -- EVERY CALLER OF THAT              WO5019C 
001510*    PARAGRAPH TESTS WS-AIRPORT-FOUND RIGHT AFTER THE CALL.       WO5019C 
001520     88  WS-AIRPORT-FOUND              VALUE 'Y'.
001530 77  WS-RF-FOUND-SW                PIC X(01) VALUE 'N'.
001540*    LOCAL TO 642-BUMP-RADIUS-FREQUENCY -- DOES NOT SHARE         WO5019C 
001550*    WS-FOUND-SW SINCE A RADIUS CAN BE NEW EVEN WHEN THE          WO5019C 
001560*    AIRPORT ITSELF IS NOT.                                       WO5019C 
001570     88  WS-RF-FOUND                    VALUE 'Y'.
001580 77  WS-DST-CHECK                  PIC X(01) VALUE SPACE.
001590*    UPPERCASED SCRATCH COPY OF AM-DST, CHECKED AGAINST THE       WO5019C 
001600*    SEVEN VALID DST REGIME CODES IN 615-VALIDATE-AIRPORT.        WO5019C 
001610 77  WS-REJECT-MESSAGE             PIC X(35) VALUE SPACES.
001620*    SET BY 615-VALIDATE-AIRPORT, DISPLAYED BY 610-ADD-           WO5019C 
001630*    AIRPORT WHEN THE VALIDATION REJECTS THE ROW.                 WO5019C 
001640 77  WS-LOOKUP-IATA                PIC X(03) VALUE SPACES.
001650*    THE ONE SEARCH KEY SHARED BY EVERY CALLER OF 510-FIND-       WO5019C 
001660*    AIRPORT -- EACH CALLER UPPERCASES ITS OWN IATA INTO          WO5019C 
001670*    HERE BEFORE PERFORMING THE SEARCH.                           WO5019C 
001680 77  AT-COUNT                      PIC S9(04) COMP VALUE ZERO.
001690*    LOGICAL SIZE OF THE REGISTRY -- NEVER EXCEEDS THE 8000-      WO5019C 
001700*    ENTRY OCCURS BOUND ON AIRPORT-REGISTRY-TABLE BELOW.          WO5019C 
001710 77  WS-FOUND-IDX                  PIC S9(04) COMP VALUE ZERO.
001720*    SET BY 510-FIND-AIRPORT TO THE MATCHING SLOT, VALID          WO5019C 
001730*    ONLY WHEN WS-AIRPORT-FOUND IS TRUE.                          WO5019C 
001740 77  WS-CENTER-IDX                 PIC S9(04) COMP VALUE ZERO.
001750*    THE AIRPORT A RADIUS QUERY IS CENTERED ON -- HELD            WO5019C 
001760*    SEPARATELY FROM WS-SCAN-IDX SO 646-SCAN-ONE-AIRPORT CAN      WO5019C 
001770*    STILL COMPARE EVERY OTHER AIRPORT AGAINST IT.                WO5019C 
001780 77  WS-SCAN-IDX                   PIC S9(04) COMP VALUE ZERO.
001790*    SUBSCRIPT DRIVING THE PERFORM VARYING IN 645-RADIUS-         WO5019C 
001800*    SCAN, 900-PING-SUMMARY AND THEIR CALLEES.                    WO5019C 
001810 77  WS-MATCH-COUNT                PIC S9(04) COMP VALUE ZERO.
001820*    COUNT OF AIRPORTS WITHIN RADIUS -- FORCED TO 1 BY 645-       WO5019C 
001830*    RADIUS-SCAN'S FALLBACK WHEN THE SCAN FINDS NOTHING.          WO5019C 
001840 77  RF-TABLE-COUNT                PIC S9(04) COMP VALUE ZERO.
001850*    LOGICAL SIZE OF RADIUS-FREQUENCY-TABLE -- ONE ENTRY PER      WO5019C 
001860*    DISTINCT RADIUS VALUE EVER ASKED FOR, NOT PER QUERY.         WO5019C 
001870
001880 01  COUNTERS-AND-ACCUMULATORS.
001890     05  WS-SEED-ROWS-READ        PIC S9(07) COMP VALUE ZERO.
001900*    COUNT OF REGISTRY SEED ROWS READ AT 300-LOAD-REGISTRY --     WO5019B 
001910*    DISPLAYED THERE AS A CONTROL TOTAL, NOT JUST AT THE END.     WO5019B 
001920     05  WS-TRANS-READ            PIC S9(07) COMP VALUE ZERO.
001930*    COUNT OF TRANSACTIONS READ, ALL FOUR TYPES COMBINED --       WO5019B 
001940*    AN UNKNOWN TRANSACTION TYPE STILL COUNTS HERE.               WO5019B 
001950     05  WS-ADDS-DONE             PIC S9(07) COMP VALUE ZERO.
001960*    SUCCESSFUL AIRPORT-ADD TRANSACTIONS, ADD OR REPLACE.         WO5019B 
001970     05  WS-ADDS-REJECTED         PIC S9(07) COMP VALUE ZERO.
001980*    AIRPORT-ADD TRANSACTIONS REJECTED FOR A BAD NUMERIC          WO5019B 
001990*    FIELD OR A FAILED 615-VALIDATE-AIRPORT CHECK.                WO5019B 
002000     05  WS-DELETES-DONE          PIC S9(07) COMP VALUE ZERO.
002010*    AIRPORT-DELETE TRANSACTIONS THAT MATCHED A KNOWN IATA --     WO5019B 
002020*    A DELETE FOR AN UNKNOWN IATA IS SILENTLY IGNORED AND         WO5019B 
002030*    DOES NOT INCREMENT THIS.                                     WO5019B 
002040     05  WS-READINGS-APPLIED      PIC S9(07) COMP VALUE ZERO.
002050*    WEATHER-READING TRANSACTIONS THAT PASSED 632-CHECK-          WO5019B 
002060*    READING-RANGE AND WERE STORED BY 636-STORE-READING.          WO5019B 
002070     05  WS-READINGS-DISCARDED    PIC S9(07) COMP VALUE ZERO.
002080*    KNOWN DP-TYPE, BUT THE MEAN FAILED THE PLAUSIBILITY          WO5019B 
002090*    RANGE CHECK -- STILL TOUCHES AI-LAST-UPDATE-TIME.            WO5019B 
002100     05  WS-READINGS-REJECTED     PIC S9(07) COMP VALUE ZERO.     WO5016A
002110     05  WS-QUERIES-ANSWERED      PIC S9(07) COMP VALUE ZERO.
002120*    RADIUS-QUERY TRANSACTIONS THAT FOUND THE CENTER AIRPORT      WO5019B 
002130*    AND HAD A NON-NEGATIVE RADIUS.                               WO5019B 
002140     05  WS-QUERIES-REJECTED      PIC S9(07) COMP VALUE ZERO.
002150*    RADIUS-QUERY TRANSACTIONS FOR AN UNKNOWN IATA OR A           WO5019B 
002160*    NEGATIVE RADIUS.                                             WO5019B 
002170     05  WS-DATASIZE              PIC S9(07) COMP VALUE ZERO.
002180*    RECOMPUTED FRESH EVERY TIME 900-PING-SUMMARY RUNS --         WO5019B 
002190*    COUNT OF AIRPORTS WITH AT LEAST ONE READING ON FILE          WO5019B 
002200*    WHOSE LAST UPDATE IS WITHIN THE FRESHNESS WINDOW.            WO5019B 
002210
002220*--------------------------------------------------------------*
002230*    "CURRENT ENTRY" SCRATCH RECORDS -- ONE AIRPORT MASTER     *
002240*    RECORD AND ONE ATMOSPHERIC INFO RECORD ARE PAGED IN FROM  *
002250*    THE REGISTRY TABLE BELOW, WORKED ON HERE BY FIELD NAME,   *
002260*    AND PAGED BACK OUT.  THE TABLE ITSELF HOLDS ONLY BYTES.   *
002270*--------------------------------------------------------------*
002280 COPY WXAPMSTR.
002290 COPY WXATMINF.
002300 COPY WXTRAN.
002310
002320*--------------------------------------------------------------*
002330*    THE AIRPORT REGISTRY -- ONE SLOT PER AIRPORT.  KEYED BY   *
002340*    AT-IATA-CODE FOR SEARCH.  AT-AM-BYTES/AT-AI-BYTES HOLD    *
002350*    THE SAME LAYOUTS AS AM-AIRPORT-MASTER-RECORD AND          *
002360*    AI-ATMOSPHERIC-INFO-RECORD ABOVE -- SEE 510-FIND-AIRPORT  *
002370*    FOR HOW AN ENTRY IS PAGED IN AND OUT.                     *
002380*--------------------------------------------------------------*
002390 01  AIRPORT-REGISTRY-TABLE.
002400     05  REGISTRY-ENTRY OCCURS 8000 TIMES
002410*    8000 MATCHES THE LOADER'S OWN CEILING -- WXARLOAD STOPS      WO5019D 
002420*    ADDING ROWS AT THE SAME BOUND, SO THE TABLES AGREE.          WO5019D 
002430                        INDEXED BY AT-IDX.
002440*    AT-IDX IS THE ONE INDEX EVERY PARAGRAPH IN THIS PROGRAM      WO5019D 
002450*    USES TO TOUCH THE REGISTRY -- NEVER A SEPARATE COPY.         WO5019D 
002460         10  AT-AM-BYTES            PIC X(200).
002470*    THE FULL AIRPORT MASTER RECORD, STORED BYTE-FOR-BYTE AS      WO5019D 
002480*    READ FROM ARPTSEED -- SEE WXAPMSTR FOR THE TRUE LAYOUT.      WO5019D 
002490         10  AT-AM-IATA-VIEW REDEFINES AT-AM-BYTES.
002500*    LETS 510-FIND-AIRPORT SEARCH ON AT-IATA-CODE WITHOUT         WO5019D 
002510*    MOVING THE WHOLE 200 BYTES OUT TO A WORK FIELD FIRST.        WO5019D 
002520             15  FILLER               PIC X(128).
002530             15  AT-IATA-CODE         PIC X(03).
002540             15  FILLER               PIC X(69).
002550         10  AT-AM-ICAO-VIEW REDEFINES AT-AM-BYTES.
002560*    SAME IDEA AS AT-AM-IATA-VIEW ABOVE, KEYED ON THE ICAO        WO5019D 
002570*    CODE INSTEAD -- NOT EVERY TRANSACTION CARRIES AN IATA.       WO5019D 
002580             15  FILLER               PIC X(131).
002590             15  AT-ICAO-CODE         PIC X(04).
002600             15  FILLER               PIC X(65).
002610         10  AT-AI-BYTES            PIC X(365).
002620*    THE MATCHING ATMOSPHERIC-INFO RECORD FOR THIS SAME           WO5019D 
002630*    AIRPORT -- KEPT IN LOCKSTEP WITH AT-AM-BYTES BY THE SAME     WO5019D 
002640*    SUBSCRIPT, NEVER LOOKED UP SEPARATELY.                       WO5019D 
002650
002660*--------------------------------------------------------------*
002670*    RADIUS-FREQUENCY-TABLE -- ONE ENTRY PER DISTINCT RADIUS   *
002680*    VALUE EVER QUERIED.  WS-MAX-RADIUS-QUERIED FEEDS THE      *
002690*    VESTIGIAL HISTOGRAM-WIDTH RULE AT 930-RADIUS-HISTOGRAM.   *
002700*--------------------------------------------------------------*
002710 01  RADIUS-FREQUENCY-TABLE.
002720     05  RF-ENTRY OCCURS 200 TIMES
002730*    200 DISTINCT RADII IS FAR MORE THAN ANY ONE DAY'S TRAFFIC    WO5019D 
002740*    HAS EVER ASKED FOR -- ROOM TO SPARE, NOT A TUNED LIMIT.      WO5019D 
002750                  INDEXED BY RF-IDX.
002760*    RF-IDX WALKS THIS TABLE IN 642-BUMP-RADIUS-FREQUENCY AND     WO5019D 
002770*    930-RADIUS-HISTOGRAM -- NOWHERE ELSE.                        WO5019D 
002780         10  RF-RADIUS              PIC S9(05)V9(02).
002790*    THE RADIUS VALUE ITSELF, SIGNED SO AN UNINITIALIZED SLOT     WO5019D 
002800*    (NEVER SET) SORTS BELOW ANY REAL QUERY RADIUS.               WO5019D 
002810         10  RF-COUNT               PIC 9(09).
002820*    RUNNING COUNT OF QUERIES SEEN AT THIS EXACT RADIUS --        WO5019D 
002830*    FEEDS 920-FREQUENCY-FRACTION, NOT A PRINTED REPORT.          WO5019D 
002840*    NEGATIVE ONE MEANS NO QUERY HAS COME IN YET -- 930-          WO5019D 
002850*    RADIUS-HISTOGRAM TESTS FOR THAT BEFORE SIZING ANYTHING.      WO5019D 
002860 77  WS-MAX-RADIUS-QUERIED          PIC S9(05)V9(02)
002870                                         VALUE -1.
002880*    THE CURRENT TRANSACTION'S RADIUS, MOVED IN FRESH AT THE      WO5019D 
002890*    TOP OF 640-PROCESS-QUERY BEFORE ANY OF THIS GROUP IS USED.   WO5019D 
002900 77  WS-QUERY-RADIUS                PIC S9(05)V9(02)
002910                                         VALUE ZERO.
002920*    SHARE OF ALL QUERIES LANDING AT WS-QUERY-RADIUS, COMPUTED    WO5019D 
002930*    BY 920-FREQUENCY-FRACTION -- LOGGED, NEVER TESTED.           WO5019D 
002940 77  WS-FREQ-FRACTION                PIC S9(03)V9(06) COMP
002950                                         VALUE ZERO.
002960
002970*--------------------------------------------------------------*
002980*    HISTOGRAM BUCKETS -- 10 OF THEM, SINCE THE BUCKET IS      *
002990*    RADIUS MODULO 10 NO MATTER HOW WIDE THE VESTIGIAL SIZING  *
003000*    FORMULA SAYS THE HISTOGRAM OUGHT TO BE (SEE WS-HIST-SIZE  *
003010*    BELOW, WHICH CARRIES THAT FORMULA AS A CONTROL TOTAL      *
003020*    WITHOUT ACTUALLY SIZING A TABLE BY IT).                   *
003030*--------------------------------------------------------------*
003040 01  WS-HIST-BUCKETS.
003050     05  WS-HIST-BUCKET OCCURS 10 TIMES
003060*    TEN BUCKETS, FLAT -- NOT SIZED BY WS-HIST-SIZE BELOW.        WO5019D 
003070*    SEE THE BANNER OVER THIS GROUP FOR WHY THAT FORMULA          WO5019D 
003080*    NEVER ACTUALLY CONTROLS THE OCCURS COUNT.                    WO5019D 
003090                        INDEXED BY WS-HIST-IDX
003100*    WS-HIST-IDX CLEARS THE BUCKETS AT 932-CLEAR-ONE-BUCKET;      WO5019D 
003110*    THE ADD/PRINT PARAGRAPHS BELOW SUBSCRIPT DIRECTLY.           WO5019D 
003120                                          PIC 9(09) COMP.
003130 77  WS-HIST-SIZE                   PIC S9(07) COMP VALUE ZERO.
003140*    CARRIES THE ORIGINAL SIZING FORMULA (MAX RADIUS + 1) AS A    WO5019D 
003150*    CONTROL TOTAL -- NOT USED TO SUBSCRIPT ANY TABLE.            WO5019D 
003160 77  WS-HIST-INT-RADIUS              PIC S9(05) COMP VALUE ZERO.
003170*    INTEGER PART OF A RADIUS, TRUNCATED ON THE WAY IN --         WO5019D 
003180*    930-RADIUS-HISTOGRAM NEVER HISTOGRAMS THE FRACTION.          WO5019D 
003190 77  WS-HIST-BUCKET-NBR              PIC S9(02) COMP VALUE ZERO.
003200*    WS-HIST-INT-RADIUS MODULO 10, PLUS 1 -- THE SUBSCRIPT        WO5019D 
003210*    INTO WS-HIST-BUCKET, SINCE COBOL SUBSCRIPTS START AT 1.      WO5019D 
003220
003230*--------------------------------------------------------------*
003240*    SHARED NUMERIC-FIELD EDIT AREA -- SAME SHAPE AS WXARLOAD  *
003250*    445-EDIT-ONE-FIELD, SIZED FOR THE NARROWER TEXT FIELDS    *
003260*    CARRIED ON AN AIRPORT-ADD TRANSACTION.                    *
003270*--------------------------------------------------------------*
003280 01  WS-NUMERIC-EDIT-AREA.
003290     05  WS-NE-TEXT               PIC X(09).
003300*    NUMBER OF NON-BLANK CHARACTERS IN WS-NE-TEXT, SET BY         WO5019W 
003310*    446-BACK-UP-ONE'S TRAILING-BLANK SCAN.                       WO5019W 
003320     05  WS-NE-TEXT-LEN           PIC S9(02) COMP.
003330     05  WS-NE-DOT-POS            PIC S9(02) COMP.
003340*    '+' OR '-', DETECTED FROM THE FIRST CHARACTER -- THE         WO5019W 
003350*    ONLY PLACE A MINUS SIGN CAN LEGALLY APPEAR.                  WO5019W 
003360     05  WS-NE-SIGN               PIC X(01).
003370     05  WS-NE-INT-START          PIC S9(02) COMP.
003380     05  WS-NE-INT-LEN            PIC S9(02) COMP.
003390     05  WS-NE-FRAC-START         PIC S9(02) COMP.
003400     05  WS-NE-FRAC-LEN           PIC S9(02) COMP.
003410     05  WS-NE-SCAN-IDX           PIC S9(02) COMP.
003420     05  WS-NE-ONE-DIGIT          PIC 9(01).
003430     05  WS-NE-INT-VALUE          PIC 9(07).
003440     05  WS-NE-FRAC-VALUE         PIC 9(06).
003450*    POWER OF TEN USED TO SHIFT WS-NE-FRAC-VALUE INTO ITS         WO5019W 
003460*    DECIMAL PLACES -- BUILT UP BY 450-MULTIPLY-SCALE.            WO5019W 
003470     05  WS-NE-SCALE              PIC 9(07).
003480*    THE FINAL SIGNED, SCALED NUMBER -- WHAT THE CALLER           WO5019W 
003490*    ACTUALLY WANTS OUT OF THIS WHOLE EDIT ROUTINE.               WO5019W 
003500     05  WS-NE-RESULT             PIC S9(05)V9(06).
003510     05  WS-NE-RESULT-EDIT REDEFINES WS-NE-RESULT
003520                               PIC S9(11).
003530*    'Y' UNTIL SOME CHECK BELOW PROVES OTHERWISE -- SEE           WO5019W 
003540*    445-EDIT-ONE-FIELD'S OWN BANNER FOR THE FULL RULE LIST.      WO5019W 
003550     05  WS-NE-VALID-SW           PIC X(01).
003560         88  WS-NE-IS-VALID           VALUE 'Y'.
003570
003580*--------------------------------------------------------------*
003590*    PSEUDO-EPOCH CLOCK -- 700-COMPUTE-PSEUDO-EPOCH LEAVES THE *
003600*    CURRENT TIMESTAMP IN WS-NOW-EPOCH, IN THE SAME UNITS AS   *
003610*    AI-LAST-UPDATE-TIME (MILLISECONDS SINCE 01/01/1970).      *
003620*--------------------------------------------------------------*
003630 77  WS-NOW-EPOCH                   PIC S9(13) COMP VALUE ZERO.
003640 77  WS-FRESH-CUTOFF                PIC S9(13) COMP VALUE ZERO.
003650 01  WS-EPOCH-WORK.
003660     05  WS-EP-CURRENT-DATE         PIC X(21).
003670*    RAW TEXT FROM THE COMPILER'S CURRENT-DATE FUNCTION,          WO5019H 
003680*    BROKEN APART INTO THE FIELDS BELOW BY 700-COMPUTE-           WO5019H 
003690*    PSEUDO-EPOCH.                                                WO5019H 
003700     05  WS-EP-YYYY                 PIC 9(04).
003710     05  WS-EP-MM                   PIC 9(02).
003720     05  WS-EP-DD                   PIC 9(02).
003730     05  WS-EP-HH                   PIC 9(02).
003740     05  WS-EP-MIN                  PIC 9(02).
003750     05  WS-EP-SEC                  PIC 9(02).
003760     05  WS-EP-A                    PIC S9(05) COMP.
003770*    SCRATCH TERM IN THE JULIAN-DAY-NUMBER FORMULA -- NAMED       WO5019H 
003780*    FOR THE TEXTBOOK VARIABLE, NOT FOR ANYTHING IN THIS SHOP.    WO5019H 
003790     05  WS-EP-YY                   PIC S9(07) COMP.
003800     05  WS-EP-MO                   PIC S9(05) COMP.
003810     05  WS-EP-JDN                  PIC S9(09) COMP.
003820*    JULIAN DAY NUMBER FOR THE CURRENT DATE -- THE PIVOT          WO5019H 
003830*    VALUE THAT LETS THIS PARAGRAPH SUBTRACT TWO CALENDAR         WO5019H 
003840*    DATES WITHOUT A MONTH-LENGTH TABLE.                          WO5019H 
003850     05  WS-EP-DAYS-SINCE-EPOCH     PIC S9(09) COMP.
003860*    WS-EP-JDN MINUS THE JULIAN DAY NUMBER OF 01/01/1970,         WO5019H 
003870*    THE SAME EPOCH AI-LAST-UPDATE-TIME IS STAMPED AGAINST.       WO5019H 
003880     05  WS-EP-MILLIS-OF-DAY        PIC S9(09) COMP.
003890*    HH:MM:SS CONVERTED TO MILLISECONDS PAST MIDNIGHT, ADDED      WO5019H 
003900*    TO THE DAY COUNT ABOVE TO BUILD WS-NOW-EPOCH.                WO5019H 
003910
003920*--------------------------------------------------------------*
003930*    HOUSE SINE/COSINE/ARCSINE/SQUARE-ROOT -- NO VENDOR MATH   *
003940*    LIBRARY CALLS.  850/855 ARE FIXED-POINT TAYLOR SERIES ON  *
003950*    A RANGE-REDUCED ARGUMENT; 860 IS NEWTON'S METHOD ON 850/  *
003960*    855; 870 IS NEWTON'S METHOD ON THE SQUARE FUNCTION.       *
003970*--------------------------------------------------------------*
003980 01  WS-TRIG-WORK.
003990     05  WS-TRIG-ARG                PIC S9(05)V9(09) COMP.
004000     05  WS-TRIG-RESULT             PIC S9(03)V9(09) COMP.
004010     05  WS-TRIG-TERM               PIC S9(05)V9(09) COMP.
004020     05  WS-TRIG-X-SQUARED          PIC S9(05)V9(09) COMP.
004030     05  WS-TRIG-TERM-IDX           PIC S9(02) COMP.
004040 01  WS-ASIN-WORK.
004050     05  WS-ASIN-X                  PIC S9(03)V9(09) COMP.
004060     05  WS-ASIN-THETA              PIC S9(03)V9(09) COMP.
004070     05  WS-ASIN-SIN-THETA          PIC S9(03)V9(09) COMP.
004080     05  WS-ASIN-COS-THETA          PIC S9(03)V9(09) COMP.
004090     05  WS-ASIN-RESULT             PIC S9(03)V9(09) COMP.
004100 77  WS-SQRT-X                      PIC S9(05)V9(09) COMP.
004110 77  WS-SQRT-GUESS                  PIC S9(05)V9(09) COMP.
004120 77  WS-SQRT-RESULT                 PIC S9(05)V9(09) COMP.
004130
004140*--------------------------------------------------------------*
004150*    HAVERSINE WORK AREA                                       *
004160*--------------------------------------------------------------*
004170 01  WS-HAVERSINE-WORK.
004180     05  WS-CENTER-LAT              PIC S9(03)V9(06) COMP.
004190*    THE QUERY'S CENTER AIRPORT, CONVERTED OUT OF AM-LAT/         WO5019H 
004200*    AM-LON AT THE TOP OF 840-HAVERSINE-DISTANCE -- NEVER         WO5019H 
004210*    HELD OVER BETWEEN CALLS.                                     WO5019H 
004220     05  WS-CENTER-LON              PIC S9(03)V9(06) COMP.
004230     05  WS-SCAN-LAT                PIC S9(03)V9(06) COMP.
004240*    THE CANDIDATE AIRPORT 646-SCAN-ONE-AIRPORT IS CURRENTLY      WO5019H 
004250*    TESTING AGAINST WS-CENTER-LAT/WS-CENTER-LON.                 WO5019H 
004260     05  WS-SCAN-LON                PIC S9(03)V9(06) COMP.
004270     05  WS-HAV-DELTA-LAT-RAD       PIC S9(05)V9(09) COMP.
004280*    DIFFERENCE IN LATITUDE BETWEEN THE TWO AIRPORTS,             WO5019H 
004290*    CONVERTED FROM DEGREES TO RADIANS.                           WO5019H 
004300     05  WS-HAV-DELTA-LON-RAD       PIC S9(05)V9(09) COMP.
004310     05  WS-HAV-SIN-DLAT            PIC S9(05)V9(09) COMP.
004320*    HALF-ANGLE SINE TERMS FEEDING THE HAVERSINE FORMULA --       WO5019H 
004330*    SEE THE BANNER OVER 840-HAVERSINE-DISTANCE FOR THE FULL      WO5019H 
004340*    EQUATION THESE FOUR FIELDS BUILD UP.                         WO5019H 
004350     05  WS-HAV-SIN-DLON            PIC S9(05)V9(09) COMP.
004360     05  WS-HAV-COS-LAT1            PIC S9(05)V9(09) COMP.
004370     05  WS-HAV-COS-LAT2            PIC S9(05)V9(09) COMP.
004380     05  WS-HAV-A                   PIC S9(05)V9(09) COMP.
004390*    THE HAVERSINE FORMULA'S INTERMEDIATE 'A' TERM, PASSED        WO5019H 
004400*    INTO 860-ARCSINE ON THE WAY TO A DISTANCE.                   WO5019H 
004410     05  WS-HAV-DISTANCE            PIC S9(07)V9(04) COMP.
004420*    GREAT-CIRCLE DISTANCE BETWEEN THE TWO AIRPORTS, IN THE       WO5019H 
004430*    SAME UNITS AS WX-TRAN-RADIUS -- THE VALUE 646-SCAN-ONE-      WO5019H 
004440*    AIRPORT COMPARES AGAINST THE QUERY RADIUS.                   WO5019H 
004450
004460 PROCEDURE DIVISION.
004470*    OPENS THE TWO INPUT FILES, ZEROES EVERY COUNTER AND          WO5019O 
004480*    TABLE, LOADS THE REGISTRY, THEN PRIMES THE TRANSACTION       WO5019O 
004490*    READ FOR 100-MAINLINE'S FIRST PASS.                          WO5019O 
004500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004510     PERFORM 100-MAINLINE THRU 100-EXIT
004520             UNTIL NO-MORE-TRAN.
004530*    ONE DIAGNOSTIC PASS AFTER THE LAST TRANSACTION, BEFORE       WO5019O 
004540*    ANY FILE IS CLOSED.                                          WO5019O 
004550     PERFORM 900-PING-SUMMARY THRU 900-EXIT.
004560     PERFORM 200-CLEANUP THRU 200-EXIT.
004570     MOVE +0 TO RETURN-CODE.
004580     GOBACK.
004590
004600 000-HOUSEKEEPING.
004610     DISPLAY 'WXCOLLCT: HOUSEKEEPING'.
004620*    BOTH INPUT FILES ARE OPENED TOGETHER -- THIS JOB HAS NO      WO5019O 
004630*    CONDITIONAL FILE USAGE.                                      WO5019O 
004640     OPEN INPUT AIRPORT-CLEAN-IN.
004650     OPEN INPUT WEATHER-TRAN-IN.
004660*    EVERY COUNTER, EVERY TABLE -- A CLEAN SLATE BEFORE THE       WO5019O 
004670*    REGISTRY LOAD BEGINS.                                        WO5019O 
004680     INITIALIZE COUNTERS-AND-ACCUMULATORS,
004690                AM-AIRPORT-MASTER-RECORD,
004700                AI-ATMOSPHERIC-INFO-RECORD,
004710                AIRPORT-REGISTRY-TABLE,
004720                RADIUS-FREQUENCY-TABLE,
004730                WS-HIST-BUCKETS.
004740*    THE AIRPORT REGISTRY MUST BE FULLY LOADED BEFORE ANY         WO5019O 
004750*    TRANSACTION IS PROCESSED -- AN ADD, DELETE, READING, OR      WO5019O 
004760*    QUERY ALL DEPEND ON 510-FIND-AIRPORT SEEING THE WHOLE TABLE. WO5019O 
004770     PERFORM 300-LOAD-REGISTRY THRU 300-EXIT.
004780     PERFORM 400-READ-TRANFILE THRU 400-EXIT.
004790 000-EXIT.
004800     EXIT.
004810
004820 100-MAINLINE.
004830*    ONE TRANSACTION IN, ONE TRANSACTION ROUTED AND APPLIED,      WO5019O 
004840*    THEN READ THE NEXT -- NO LOOKAHEAD, NO BATCHING.             WO5019O 
004850     PERFORM 500-PROCESS-TRANSACTION THRU 500-EXIT.
004860     PERFORM 400-READ-TRANFILE THRU 400-EXIT.
004870 100-EXIT.
004880     EXIT.
004890
004900*--------------------------------------------------------------*
004910*    TABLE LOAD FROM THE CLEAN EXTRACT -- EVERY SEED ROW       *
004920*    STARTS WITH AN EMPTY ATMOSPHERIC-INFORMATION-RECORD.      *
004930*--------------------------------------------------------------*
004940 300-LOAD-REGISTRY.
004950     PERFORM 310-READ-CLEAN-RECORD THRU 310-EXIT
004960         UNTIL NO-MORE-SEED.
004970*    ONE SUMMARY LINE AFTER THE WHOLE SEED FILE IS IN --          WO5019O 
004980*    INDIVIDUAL SEED ROWS ARE NOT LOGGED ONE BY ONE.              WO5019O 
004990     DISPLAY 'WXCOLLCT: REGISTRY LOADED, ' AT-COUNT
005000             ' AIRPORTS'.
005010 300-EXIT.
005020     EXIT.
005030
005040*--------------------------------------------------------------*  WO5019E 
005050*    READS ONE ROW OF THE CLEANED AIRPORT FEED AND SETS        *  WO5019E 
005060*    WS-MORE-SEED-SW TO 'N' AT END OF FILE -- 300-LOAD-REGISTRY*  WO5019E 
005070*    PERFORMS THIS UNTIL THAT SWITCH FLIPS.                    *  WO5019E 
005080*--------------------------------------------------------------*  WO5019E 
005090 310-READ-CLEAN-RECORD.
005100     READ AIRPORT-CLEAN-IN INTO AM-AIRPORT-MASTER-RECORD
005110         AT END
005120            MOVE 'N' TO WS-MORE-SEED-SW
005130            GO TO 310-EXIT
005140     END-READ.
005150*    COUNTS EVERY ROW READ FROM THE CLEAN EXTRACT -- SHOULD       WO5019O 
005160*    ALWAYS EQUAL AT-COUNT SINCE THE EXTRACT IS ALREADY           WO5019O 
005170*    DEDUPED UPSTREAM BY WXARLOAD.                                WO5019O 
005180     ADD 1 TO WS-SEED-ROWS-READ.
005190     ADD 1 TO AT-COUNT.
005200     SET AT-IDX TO AT-COUNT.
005210*    SEED LOAD -- NO PRIOR RECORD EXISTS FOR THIS SLOT, SO        WO5019S 
005220*    THERE IS NO OLD READING DATA TO PRESERVE.                    WO5019S 
005230     MOVE AM-AIRPORT-MASTER-RECORD TO AT-AM-BYTES(AT-IDX).
005240     INITIALIZE AI-ATMOSPHERIC-INFO-RECORD.
005250     MOVE AI-ATMOSPHERIC-INFO-RECORD TO AT-AI-BYTES(AT-IDX).
005260 310-EXIT.
005270     EXIT.
005280
005290*--------------------------------------------------------------*  WO5019E 
005300*    READS ONE TRANSACTION CARD AND SETS WS-MORE-TRAN-SW TO 'N'*  WO5019E 
005310*    AT END OF FILE -- 100-MAINLINE PERFORMS THIS ONCE UP FRONT*  WO5019E 
005320*    AND AGAIN AT THE BOTTOM OF EVERY TRANSACTION CYCLE.       *  WO5019E 
005330*--------------------------------------------------------------*  WO5019E 
005340 400-READ-TRANFILE.
005350     READ WEATHER-TRAN-IN INTO WX-TRAN-RECORD
005360         AT END
005370            MOVE 'N' TO WS-MORE-TRAN-SW
005380     END-READ.
005390*    AT-END SETS THE SWITCH BUT LEAVES WX-TRAN-RECORD HOLDING     WO5019O 
005400*    WHATEVER IT LAST HELD -- THE EXIT HERE KEEPS 500-PROCESS-    WO5019O 
005410*    TRANSACTION FROM EVER SEEING THAT STALE RECORD.              WO5019O 
005420     IF NO-MORE-TRAN
005430        GO TO 400-EXIT
005440     END-IF.
005450     ADD 1 TO WS-TRANS-READ.
005460 400-EXIT.
005470     EXIT.
005480
005490*--------------------------------------------------------------*  WO5019E 
005500*    ROUTES ONE TRANSACTION RECORD BY WX-TRAN-TYPE TO THE ADD, *  WO5019E 
005510*    DELETE, READING, OR QUERY PATH -- ANYTHING ELSE IS REJECTED* WO5019E 
005520*    HERE BEFORE ANY OF THE DOWNSTREAM PARAGRAPHS SEE IT.      *  WO5019E 
005530*--------------------------------------------------------------*  WO5019E 
005540 500-PROCESS-TRANSACTION.
005550     EVALUATE TRUE
005560         WHEN WX-TRAN-IS-ADD
005570*    ADD, DELETE, READING, AND QUERY ARE THE ONLY FOUR            WO5019O 
005580*    TRANSACTION TYPES THIS JOB UNDERSTANDS -- SEE WXTRAN.        WO5019O 
005590            PERFORM 610-ADD-AIRPORT THRU 610-EXIT
005600         WHEN WX-TRAN-IS-DELETE
005610*    620-DELETE-AIRPORT SILENTLY IGNORES AN UNKNOWN IATA --       WO5019R 
005620*    NOTHING IS COUNTED OR LOGGED FOR A MISS.                     WO5019R 
005630            PERFORM 620-DELETE-AIRPORT THRU 620-EXIT
005640         WHEN WX-TRAN-IS-READING
005650*    630-APPLY-READING SILENTLY DISCARDS A READING FOR AN         WO5019R 
005660*    AIRPORT NOT ON FILE -- NO COUNTER, NO MESSAGE.               WO5019R 
005670            PERFORM 630-APPLY-READING THRU 630-EXIT
005680         WHEN WX-TRAN-IS-QUERY
005690*    640-PROCESS-QUERY IS THE ONLY ONE OF THE FOUR PATHS THAT     WO5019R 
005700*    CAN PRODUCE MULTIPLE DISPLAY LINES FOR ONE TRANSACTION.      WO5019R 
005710            PERFORM 640-PROCESS-QUERY THRU 640-EXIT
005720         WHEN OTHER
005730*    NO COUNTER BUMPED HERE -- AN UNRECOGNIZED TYPE IS LOGGED     WO5019O 
005740*    TO THE CONSOLE AND OTHERWISE LEFT WITHOUT A TRACE.           WO5019O 
005750            DISPLAY 'WXCOLLCT: UNKNOWN TRANSACTION TYPE '
005760                    WX-TRAN-TYPE ' -- IGNORED'
005770     END-EVALUATE.
005780 500-EXIT.
005790     EXIT.
005800
005810*--------------------------------------------------------------*
005820*    FIND AN AIRPORT BY IATA CODE.  CALLER MOVES THE TARGET    *
005830*    CODE, ALREADY UPPERCASED, INTO WS-LOOKUP-IATA FIRST.      *
005840*    EVERY IATA CODE IS CANONICALLY UPPERCASED AS IT ENTERS    *
005850*    THE REGISTRY, SO A PLAIN EQUALITY SEARCH IS ENOUGH HERE   *
005860*    TO GET CASE-INSENSITIVE LOOKUP.                           *
005870*    WO#5013 -- THE SEARCH IS BOUNDED TO AT-IDX > AT-COUNT SO   * WO5013A
005880*    IT NEVER READS THE SPACE-INITIALIZED SLOTS PAST THE       *  WO5013A
005890*    LOGICAL END OF THE TABLE.  AN ADD TRANSACTION WITH A       * WO5013A
005900*    BLANK AD-IATA WAS MATCHING THOSE SLOTS BEFORE THIS FIX.    * WO5013A
005910*--------------------------------------------------------------*
005920 510-FIND-AIRPORT.
005930     MOVE 'N' TO WS-FOUND-SW.
005940     MOVE 0 TO WS-FOUND-IDX.
005950*    SET THE NOT-FOUND DEFAULTS FIRST, SO ANY EARLY EXIT FROM     WO5019M
005960*    THE SEARCH BELOW LEAVES THE CALLER WITH A CLEAN ANSWER.      WO5019M
005970*    AN EMPTY REGISTRY SKIPS THE SEARCH ENTIRELY -- SEARCH        WO5019N
005980*    AGAINST ZERO TABLE OCCURRENCES IS NOT A SAFE CALL HERE.      WO5019N
005990     IF AT-COUNT > 0
006000        SET AT-IDX TO 1
006010        SEARCH REGISTRY-ENTRY
006020*    AT END JUST FALLS THROUGH -- WS-FOUND-SW STAYS 'N' FOR THE   WO5019S 
006030*    CALLER TO TEST.                                              WO5019S 
006040           AT END
006050              CONTINUE
006060           WHEN AT-IDX > AT-COUNT                                 WO5013A
006070              CONTINUE                                            WO5013A
006080           WHEN AT-IATA-CODE(AT-IDX) = WS-LOOKUP-IATA
006090              MOVE 'Y' TO WS-FOUND-SW
006100              SET WS-FOUND-IDX TO AT-IDX
006110        END-SEARCH
006120     END-IF.
006130 510-EXIT.
006140     EXIT.
006150
006160*--------------------------------------------------------------*
006170*    ADD OR REPLACE AN AIRPORT.  A REPEATED IATA CODE REUSES   *
006180*    THE SAME SLOT -- NET EFFECT IS IDENTICAL TO REMOVING THE  *
006190*    OLD ENTRY AND INSERTING THE NEW ONE, WITHOUT THE ARRAY    *
006200*    COMPACTION THAT A TRUE REMOVE-THEN-INSERT WOULD COST.     *
006210*--------------------------------------------------------------*
006220 610-ADD-AIRPORT.
006230*    GUILTY-UNTIL-PROVEN-INNOCENT, SAME SHAPE AS WS-READING-SW    WO5019J 
006240*    IN 632-CHECK-READING-RANGE -- RESET AT THE TOP OF EVERY      WO5019J 
006250*    ADD AND EVERY VALIDATE PASS.                                 WO5019J 
006260     MOVE 'N' TO WS-REJECT-SW.
006270*    NAME/CITY/COUNTRY/IATA/ICAO/DST MOVE STRAIGHT ACROSS --      WO5019J 
006280*    ONLY THE NUMERIC FIELDS BELOW NEED EDITING.                  WO5019J 
006290     MOVE WX-TRAN-ADD-NAME       TO AM-NAME.
006300     MOVE WX-TRAN-ADD-CITY       TO AM-CITY.
006310     MOVE WX-TRAN-ADD-COUNTRY    TO AM-COUNTRY.
006320     MOVE WX-TRAN-IATA           TO AM-IATA.
006330     INSPECT AM-IATA CONVERTING
006340        'abcdefghijklmnopqrstuvwxyz' TO
006350        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006360     MOVE WX-TRAN-ADD-ICAO       TO AM-ICAO.
006370     MOVE WX-TRAN-ADD-DST        TO AM-DST.
006380     MOVE 0                      TO AM-REQ-FREQ.
006390*    EVERY NEWLY-ADDED AIRPORT STARTS WITH A CLEAN QUERY          WO5019J 
006400*    COUNT, EVEN IF THIS ADD IS REPLACING AN EXISTING ENTRY.      WO5019J 
006410
006420*    LATITUDE, LONGITUDE, ALTITUDE, AND TIMEZONE EACH GO          WO5019J 
006430*    THROUGH THE SAME SHARED EDIT ROUTINE -- A BAD VALUE IN       WO5019J 
006440*    ANY ONE OF THE FOUR REJECTS THE WHOLE ADD.                   WO5019J 
006450     MOVE WX-TRAN-ADD-LAT TO WS-NE-TEXT.
006460     PERFORM 445-EDIT-ONE-FIELD THRU 445-EXIT.
006470     IF WS-NE-IS-VALID
006480        MOVE WS-NE-RESULT TO AM-LAT
006490     ELSE
006500        MOVE 'Y' TO WS-REJECT-SW
006510     END-IF.
006520
006530     IF NOT WS-ROW-REJECTED
006540*    LONGITUDE -- SAME EDIT/REJECT PATTERN AS LATITUDE ABOVE.     WO5019S 
006550        MOVE WX-TRAN-ADD-LON TO WS-NE-TEXT
006560        PERFORM 445-EDIT-ONE-FIELD THRU 445-EXIT
006570        IF WS-NE-IS-VALID
006580           MOVE WS-NE-RESULT TO AM-LON
006590        ELSE
006600           MOVE 'Y' TO WS-REJECT-SW
006610        END-IF
006620     END-IF.
006630
006640     IF NOT WS-ROW-REJECTED
006650*    ALTITUDE -- SAME PATTERN AGAIN.                              WO5019S 
006660        MOVE WX-TRAN-ADD-ALT TO WS-NE-TEXT
006670        PERFORM 445-EDIT-ONE-FIELD THRU 445-EXIT
006680        IF WS-NE-IS-VALID
006690           MOVE WS-NE-RESULT TO AM-ALT
006700        ELSE
006710           MOVE 'Y' TO WS-REJECT-SW
006720        END-IF
006730     END-IF.
006740
006750     IF NOT WS-ROW-REJECTED
006760*    TIMEZONE, LAST OF THE FOUR NUMERIC FIELDS TO EDIT.           WO5019S 
006770        MOVE WX-TRAN-ADD-TIMEZONE TO WS-NE-TEXT
006780        PERFORM 445-EDIT-ONE-FIELD THRU 445-EXIT
006790        IF WS-NE-IS-VALID
006800           MOVE WS-NE-RESULT TO AM-TIMEZONE
006810        ELSE
006820           MOVE 'Y' TO WS-REJECT-SW
006830        END-IF
006840     END-IF.
006850
006860*    NONE OF THE FOUR NUMERIC FIELDS PASSED EDIT -- RANGE         WO5019J 
006870*    CHECKING IN 615-VALIDATE-AIRPORT NEVER RUNS ON A ROW         WO5019J 
006880*    THAT FAILS HERE.                                             WO5019J 
006890     IF WS-ROW-REJECTED
006900        DISPLAY 'WXCOLLCT: REJECTED ADD - BAD NUMERIC FIELD, '
006910                'IATA=' AM-IATA
006920        ADD 1 TO WS-ADDS-REJECTED
006930        GO TO 610-EXIT
006940     END-IF.
006950
006960     PERFORM 615-VALIDATE-AIRPORT THRU 615-EXIT.
006970     IF WS-ROW-REJECTED
006980        DISPLAY 'WXCOLLCT: REJECTED ADD - ' WS-REJECT-MESSAGE
006990                ' IATA=' AM-IATA
007000        ADD 1 TO WS-ADDS-REJECTED
007010        GO TO 610-EXIT
007020     END-IF.
007030
007040*    RECHECK WHETHER THIS IATA IS ALREADY ON FILE -- A            WO5019J 
007050*    REPEATED CODE REUSES ITS OLD SLOT INSTEAD OF GROWING         WO5019J 
007060*    THE TABLE, PER THE BANNER ABOVE THIS PARAGRAPH.              WO5019J 
007070     MOVE AM-IATA TO WS-LOOKUP-IATA.
007080     PERFORM 510-FIND-AIRPORT THRU 510-EXIT.
007090*    A MATCH REUSES THE OLD SLOT; NO MATCH GROWS THE TABLE        WO5019Q 
007100*    BY ONE -- EITHER WAY AT-IDX NAMES WHERE THIS ROW LANDS.      WO5019Q 
007110     IF WS-AIRPORT-FOUND
007120        SET AT-IDX TO WS-FOUND-IDX
007130     ELSE
007140        ADD 1 TO AT-COUNT
007150        SET AT-IDX TO AT-COUNT
007160     END-IF.
007170
007180*    610-ADD-AIRPORT'S OWN COPY-BACK -- SAME TWO STATEMENTS AS    WO5019S 
007190*    310-READ-CLEAN-RECORD ABOVE, BUT A REPEATED ADD REUSES       WO5019S 
007200*    THE SLOT RATHER THAN APPENDING A NEW ONE.                    WO5019S 
007210     MOVE AM-AIRPORT-MASTER-RECORD TO AT-AM-BYTES(AT-IDX).
007220     INITIALIZE AI-ATMOSPHERIC-INFO-RECORD.
007230     MOVE AI-ATMOSPHERIC-INFO-RECORD TO AT-AI-BYTES(AT-IDX).
007240     ADD 1 TO WS-ADDS-DONE.
007250     DISPLAY 'WXCOLLCT: ADDED IATA=' AM-IATA.
007260 610-EXIT.
007270     EXIT.
007280
007290*--------------------------------------------------------------*
007300*    DST/LATITUDE/LONGITUDE CHECKS, IN THE SAME ORDER          *
007310*    WXARLOAD USES.  IATA AND ICAO ARE FIXED-WIDTH IN THE      *
007320*    TRANSACTION RECORD AND CANNOT OVERFLOW THEIR PICTURE,     *
007330*    SO THE LENGTH CHECK THE LOADER RUNS AGAINST RAW CSV TEXT  *
007340*    CANNOT FAIL HERE AND IS NOT REPEATED.                     *
007350*--------------------------------------------------------------*
007360 615-VALIDATE-AIRPORT.
007370     MOVE 'N' TO WS-REJECT-SW.
007380*    A BLANK DST CODE IS ALLOWED THROUGH UNCHECKED -- ONLY A      WO5019J 
007390*    NON-BLANK CODE OUTSIDE THE SEVEN LEGAL VALUES REJECTS.       WO5019J 
007400     IF AM-DST NOT = SPACE
007410        MOVE AM-DST TO WS-DST-CHECK
007420        INSPECT WS-DST-CHECK CONVERTING
007430           'abcdefghijklmnopqrstuvwxyz' TO
007440           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007450        IF WS-DST-CHECK NOT = 'E' AND NOT = 'A' AND NOT = 'S'
007460           AND NOT = 'O' AND NOT = 'Z' AND NOT = 'N'
007470           AND NOT = 'U'
007480           MOVE 'Y' TO WS-REJECT-SW
007490           MOVE 'DST CODE NOT VALID' TO WS-REJECT-MESSAGE
007500           GO TO 615-EXIT
007510        END-IF
007520     END-IF.
007530
007540*    +/-90 DEGREES IS THE PHYSICAL LIMIT OF LATITUDE, NOT A       WO5019J 
007550*    TUNED BUSINESS RULE.                                         WO5019J 
007560     IF AM-LAT < -90.000000 OR AM-LAT > 90.000000
007570        MOVE 'Y' TO WS-REJECT-SW
007580        MOVE 'LATITUDE ERROR' TO WS-REJECT-MESSAGE
007590        GO TO 615-EXIT
007600     END-IF.
007610
007620*    SAME IDEA FOR LONGITUDE, AT ITS PHYSICAL +/-180 LIMIT.       WO5019J 
007630     IF AM-LON < -180.000000 OR AM-LON > 180.000000
007640        MOVE 'Y' TO WS-REJECT-SW
007650        MOVE 'LONGITUDE ERROR' TO WS-REJECT-MESSAGE
007660     END-IF.
007670 615-EXIT.
007680     EXIT.
007690
007700*--------------------------------------------------------------*
007710*    DELETE -- SWAP THE LAST SLOT INTO THE DELETED SLOT'S      *
007720*    PLACE AND SHRINK AT-COUNT.  THE REGISTRY IS KEYED, NOT    *
007730*    ORDERED, SO THIS IS SAFE.                                 *
007740*    WO#5013 -- THE VACATED TOP SLOT IS NOW CLEARED TO SPACES  *  WO5013B
007750*    BEFORE AT-COUNT IS SHRUNK, SO A LATER BLANK-IATA LOOKUP    * WO5013B
007760*    CANNOT SEE THE DELETED AIRPORT'S STALE BYTES.             *  WO5013B
007770*--------------------------------------------------------------*
007780 620-DELETE-AIRPORT.
007790*    IATA ARRIVES IN WHATEVER CASE THE FEED USED -- ALWAYS        WO5019R 
007800*    UPPERCASED HERE BEFORE THE LOOKUP, SAME AS EVERY OTHER       WO5019R 
007810*    CALLER OF 510-FIND-AIRPORT.                                  WO5019R 
007820     MOVE WX-TRAN-IATA TO WS-LOOKUP-IATA.
007830     INSPECT WS-LOOKUP-IATA CONVERTING
007840        'abcdefghijklmnopqrstuvwxyz' TO
007850        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007860     PERFORM 510-FIND-AIRPORT THRU 510-EXIT.
007870*    AN IATA CODE NOT ON FILE IS SIMPLY IGNORED -- THIS SHOP      WO5019Q 
007880*    TREATS A DELETE OF A NONEXISTENT AIRPORT AS A NO-OP, NOT     WO5019Q 
007890*    AN ERROR WORTH LOGGING.                                      WO5019Q 
007900     IF WS-AIRPORT-FOUND
007910*    DELETE BY OVERWRITE: THE LAST OCCUPIED SLOT SLIDES DOWN      WO5019Q 
007920*    INTO THE HOLE LEFT BY THE DELETED ENTRY, THEN THE OLD        WO5019Q 
007930*    LAST SLOT IS BLANKED AND THE COUNT DROPS BY ONE --           WO5019Q 
007940*    CHEAPER THAN SHIFTING EVERY ENTRY ABOVE IT DOWN ONE.         WO5019Q 
007950        IF WS-FOUND-IDX < AT-COUNT
007960           SET AT-IDX TO WS-FOUND-IDX
007970*    BOTH THE MASTER RECORD AND ITS READINGS MOVE DOWN            WO5019U 
007980*    TOGETHER -- THEY ARE ALWAYS KEPT IN THE SAME SLOT            WO5019U 
007990*    NUMBER IN BOTH PARALLEL TABLES.                              WO5019U 
008000           MOVE AT-AM-BYTES(AT-COUNT) TO AT-AM-BYTES(AT-IDX)
008010           MOVE AT-AI-BYTES(AT-COUNT) TO AT-AI-BYTES(AT-IDX)
008020        END-IF
008030*    RESET AT-IDX TO THE SLOT BEING RETIRED -- IF THE MOVED-      WO5019Q 
008040*    DOWN ENTRY ABOVE WAS THE SAME SLOT (DELETING THE LAST        WO5019Q 
008050*    AIRPORT IN THE TABLE), THIS STILL BLANKS IT CORRECTLY.       WO5019Q 
008060        SET AT-IDX TO AT-COUNT                                    WO5013B
008070        MOVE SPACES TO AT-AM-BYTES(AT-IDX)                        WO5013B
008080        MOVE SPACES TO AT-AI-BYTES(AT-IDX)                        WO5013B
008090*    AT-COUNT SHRINKS LAST, AFTER THE SLOT IS ALREADY             WO5019U 
008100*    BLANKED -- A CONCURRENT READ OF THE TABLE WOULD NEVER        WO5019U 
008110*    SEE A NONBLANK ENTRY PAST THE NEW COUNT.                     WO5019U 
008120        SUBTRACT 1 FROM AT-COUNT
008130        ADD 1 TO WS-DELETES-DONE
008140        DISPLAY 'WXCOLLCT: DELETED IATA=' WX-TRAN-IATA
008150     END-IF.
008160 620-EXIT.
008170     EXIT.
008180
008190*--------------------------------------------------------------*
008200*    APPLY A WEATHER READING.  AN AIRPORT NOT ON FILE IS A     *
008210*    SILENT DISCARD (NO ERROR, NO COUNT).  AN UNRECOGNIZED     *
008220*    DP-TYPE IS A HARD REJECTION, NOT A DISCARD, AND DOES NOT  *
008230*    TOUCH AI-LAST-UPDATE-TIME.  A KNOWN TYPE THAT FAILS ITS   *
008240*    RANGE CHECK IS A DISCARD THAT STILL TOUCHES THE TIMESTAMP.*
008250*--------------------------------------------------------------*
008260 630-APPLY-READING.
008270*    SAME UPPERCASE-AND-LOOKUP SEQUENCE AS 620-DELETE-            WO5019R 
008280*    AIRPORT ABOVE.                                               WO5019R 
008290     MOVE WX-TRAN-IATA TO WS-LOOKUP-IATA.
008300     INSPECT WS-LOOKUP-IATA CONVERTING
008310        'abcdefghijklmnopqrstuvwxyz' TO
008320        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008330     PERFORM 510-FIND-AIRPORT THRU 510-EXIT.
008340     IF NOT WS-AIRPORT-FOUND
008350        GO TO 630-EXIT
008360     END-IF.
008370
008380*    PAGE THE AIRPORT'S READING RECORD IN ONCE, WORK ON IT IN     WO5019P 
008390*    WORKING-STORAGE, THEN PAGE IT BACK OUT AT THE BOTTOM OF      WO5019P 
008400*    THIS PARAGRAPH -- THE SAME IN/OUT PATTERN 610-ADD-AIRPORT    WO5019P 
008410*    USES FOR AM-AIRPORT-MASTER-RECORD.                           WO5019P 
008420     MOVE AT-AI-BYTES(WS-FOUND-IDX) TO AI-ATMOSPHERIC-INFO-RECORD.
008430
008440*    ANY DP-TYPE NOT ON THIS SHOP'S LIST OF SIX IS REJECTED       WO5019P 
008450*    HERE, BEFORE THE RANGE CHECK EVEN RUNS.                      WO5019P 
008460     IF WX-TRAN-DP-TYPE NOT = 'WIND         '
008470        AND WX-TRAN-DP-TYPE NOT = 'TEMPERATURE  '
008480        AND WX-TRAN-DP-TYPE NOT = 'HUMIDITY     '
008490        AND WX-TRAN-DP-TYPE NOT = 'PRESSURE     '
008500        AND WX-TRAN-DP-TYPE NOT = 'CLOUDCOVER   '
008510        AND WX-TRAN-DP-TYPE NOT = 'PRECIPITATION'
008520        PERFORM 635-REJECT-UNKNOWN-TYPE THRU 635-EXIT
008530        GO TO 630-EXIT
008540     END-IF.
008550
008560*    632-CHECK-READING-RANGE ONLY SETS WS-READING-SW -- IT        WO5019S 
008570*    NEVER DISPLAYS OR COUNTS ANYTHING ITSELF.                    WO5019S 
008580     PERFORM 632-CHECK-READING-RANGE THRU 632-EXIT.
008590*    A RANGE-CHECK FAILURE IS A DISCARD, NOT A REJECTION --       WO5019S 
008600*    UNLIKE 635-REJECT-UNKNOWN-TYPE, THIS STILL LETS THE          WO5019S 
008610*    TIMESTAMP UPDATE RUN BELOW.                                  WO5019S 
008620     IF WS-READING-OK
008630        PERFORM 636-STORE-READING THRU 636-EXIT
008640        ADD 1 TO WS-READINGS-APPLIED
008650     ELSE
008660        ADD 1 TO WS-READINGS-DISCARDED
008670     END-IF.
008680
008690     PERFORM 700-COMPUTE-PSEUDO-EPOCH THRU 700-EXIT.
008700*    ONE CLOCK READING SHARED BY EVERY 'FRESH' TEST BELOW --      WO5019N 
008710*    NOT RE-READ PER AIRPORT.                                     WO5019N 
008720     MOVE WS-NOW-EPOCH TO AI-LAST-UPDATE-TIME.
008730*    COPY-BACK -- WHETHER THE READING WAS STORED OR DISCARDED,    WO5019U 
008740*    THE TIMESTAMP STAMPED ABOVE STILL GOES BACK TO THE           WO5019U 
008750*    REGISTRY, PER THE BANNER OVER THIS PARAGRAPH.                WO5019U 
008760     MOVE AI-ATMOSPHERIC-INFO-RECORD TO AT-AI-BYTES(WS-FOUND-IDX).
008770 630-EXIT.
008780     EXIT.
008790
008800 632-CHECK-READING-RANGE.                                         PLA9302 
008810     MOVE 'N' TO WS-READING-SW.
008820*    GUILTY UNTIL PROVEN INNOCENT -- THE EVALUATE BELOW ONLY      WO5019F 
008830*    EVER FLIPS THIS TO 'Y', NEVER BACK TO 'N'.                   WO5019F 
008840     EVALUATE TRUE
008850         WHEN WX-TRAN-DP-TYPE = 'WIND         '
008860*    WIND HAS NO UPPER BOUND IN THIS SHOP'S RULES -- ONLY         WO5019F 
008870*    NEGATIVE SPEEDS ARE REJECTED.                                WO5019F 
008880            IF WX-TRAN-DP-MEAN >= 0
008890               MOVE 'Y' TO WS-READING-SW
008900            END-IF
008910         WHEN WX-TRAN-DP-TYPE = 'TEMPERATURE  '
008920*    -50 TO 100 CELSIUS COVERS EVERY STATION ON FILE WITH         WO5019F 
008930*    ROOM TO SPARE -- NOT A METEOROLOGICAL LIMIT, JUST A          WO5019F 
008940*    SANITY FENCE AGAINST A MISKEYED SENSOR READING.              WO5019F 
008950            IF WX-TRAN-DP-MEAN >= -50 AND WX-TRAN-DP-MEAN < 100
008960               MOVE 'Y' TO WS-READING-SW
008970            END-IF
008980         WHEN WX-TRAN-DP-TYPE = 'HUMIDITY     '
008990*    0 TO 100 PERCENT, THE ONLY RANGE THAT MAKES PHYSICAL         WO5019F 
009000*    SENSE FOR RELATIVE HUMIDITY.                                 WO5019F 
009010            IF WX-TRAN-DP-MEAN >= 0 AND WX-TRAN-DP-MEAN < 100
009020               MOVE 'Y' TO WS-READING-SW
009030            END-IF
009040         WHEN WX-TRAN-DP-TYPE = 'PRESSURE     '
009050*    650 TO 800 MILLIBARS BRACKETS SEA-LEVEL PRESSURE ON          WO5019F 
009060*    EITHER SIDE -- WIDE ENOUGH FOR HIGH-ALTITUDE STATIONS        WO5019F 
009070*    TOO, PER THE WEATHER DESK'S ORIGINAL REQUEST.                WO5019F 
009080            IF WX-TRAN-DP-MEAN >= 650 AND WX-TRAN-DP-MEAN < 800
009090               MOVE 'Y' TO WS-READING-SW
009100            END-IF
009110         WHEN WX-TRAN-DP-TYPE = 'CLOUDCOVER   '
009120*    0 TO 100 PERCENT OF SKY COVERED -- SAME SHAPE AS THE         WO5019F 
009130*    HUMIDITY CHECK ABOVE.                                        WO5019F 
009140            IF WX-TRAN-DP-MEAN >= 0 AND WX-TRAN-DP-MEAN < 100
009150               MOVE 'Y' TO WS-READING-SW
009160            END-IF
009170         WHEN WX-TRAN-DP-TYPE = 'PRECIPITATION'
009180*    0 TO 100 -- CARRIED AS A PERCENT-CHANCE FIGURE, NOT AN       WO5019F 
009190*    ACCUMULATED DEPTH, PER WXTRAN.                               WO5019F 
009200            IF WX-TRAN-DP-MEAN >= 0 AND WX-TRAN-DP-MEAN < 100
009210               MOVE 'Y' TO WS-READING-SW
009220            END-IF
009230     END-EVALUATE.
009240 632-EXIT.
009250     EXIT.
009260
009270*    WO#5016 -- UNKNOWN DP-TYPES ARE RE-COUNTED AS                WO5016A
009280*    WS-READINGS-REJECTED, SEPARATE FROM WS-READINGS-DISCARDED,   WO5016A
009290*    SO A BAD REQUEST DOES NOT HIDE AMONG RANGE-CHECK DISCARDS.   WO5016A
009300 635-REJECT-UNKNOWN-TYPE.
009310     DISPLAY 'WXCOLLCT: REJECTED READING - UNKNOWN TYPE, IATA='
009320             WX-TRAN-IATA ' TYPE=' WX-TRAN-DP-TYPE.
009330     ADD 1 TO WS-READINGS-REJECTED.                               WO5016A
009340 635-EXIT.
009350     EXIT.
009360
009370 636-STORE-READING.                                               PLA9302 
009380     EVALUATE TRUE
009390         WHEN WX-TRAN-DP-TYPE = 'WIND         '
009400*    THE PRESENT-SW IS WHAT 647-DISPLAY-READINGS TESTS --         WO5019G 
009410*    UNTIL A WIND READING ARRIVES, THIS STAYS 'N' AND NOTHING     WO5019G 
009420*    DISPLAYS FOR WIND ON THAT AIRPORT.                           WO5019G 
009430            MOVE 'Y' TO AI-WND-PRESENT-SW
009440            MOVE WX-TRAN-DP-FIRST  TO AI-WND-FIRST
009450            MOVE WX-TRAN-DP-SECOND TO AI-WND-SECOND
009460            MOVE WX-TRAN-DP-THIRD  TO AI-WND-THIRD
009470            MOVE WX-TRAN-DP-MEAN   TO AI-WND-MEAN
009480            MOVE WX-TRAN-DP-COUNT  TO AI-WND-COUNT
009490         WHEN WX-TRAN-DP-TYPE = 'TEMPERATURE  '
009500*    SAME PATTERN AS WIND ABOVE, ONE SET OF FIVE FIELDS PER       WO5019G 
009510*    READING TYPE IN WXATMINF.                                    WO5019G 
009520            MOVE 'Y' TO AI-TMP-PRESENT-SW
009530            MOVE WX-TRAN-DP-FIRST  TO AI-TMP-FIRST
009540            MOVE WX-TRAN-DP-SECOND TO AI-TMP-SECOND
009550            MOVE WX-TRAN-DP-THIRD  TO AI-TMP-THIRD
009560            MOVE WX-TRAN-DP-MEAN   TO AI-TMP-MEAN
009570            MOVE WX-TRAN-DP-COUNT  TO AI-TMP-COUNT
009580         WHEN WX-TRAN-DP-TYPE = 'HUMIDITY     '
009590*    SAME PATTERN AGAIN -- THESE SIX BLOCKS ARE DELIBERATELY      WO5019G 
009600*    PARALLEL SINCE WXATMINF LAYS OUT ITS SIX READING TYPES       WO5019G 
009610*    THE SAME WAY.                                                WO5019G 
009620            MOVE 'Y' TO AI-HUM-PRESENT-SW
009630            MOVE WX-TRAN-DP-FIRST  TO AI-HUM-FIRST
009640            MOVE WX-TRAN-DP-SECOND TO AI-HUM-SECOND
009650            MOVE WX-TRAN-DP-THIRD  TO AI-HUM-THIRD
009660            MOVE WX-TRAN-DP-MEAN   TO AI-HUM-MEAN
009670            MOVE WX-TRAN-DP-COUNT  TO AI-HUM-COUNT
009680         WHEN WX-TRAN-DP-TYPE = 'PRESSURE     '
009690*    PRESSURE FOLLOWS THE SAME FIVE-FIELD SHAPE AS THE OTHER      WO5019G 
009700*    READING TYPES.                                               WO5019G 
009710            MOVE 'Y' TO AI-PRS-PRESENT-SW
009720            MOVE WX-TRAN-DP-FIRST  TO AI-PRS-FIRST
009730            MOVE WX-TRAN-DP-SECOND TO AI-PRS-SECOND
009740            MOVE WX-TRAN-DP-THIRD  TO AI-PRS-THIRD
009750            MOVE WX-TRAN-DP-MEAN   TO AI-PRS-MEAN
009760            MOVE WX-TRAN-DP-COUNT  TO AI-PRS-COUNT
009770         WHEN WX-TRAN-DP-TYPE = 'CLOUDCOVER   '
009780*    CLOUDCOVER, FIFTH OF THE SIX READING TYPES.                  WO5019G 
009790            MOVE 'Y' TO AI-CLD-PRESENT-SW
009800            MOVE WX-TRAN-DP-FIRST  TO AI-CLD-FIRST
009810            MOVE WX-TRAN-DP-SECOND TO AI-CLD-SECOND
009820            MOVE WX-TRAN-DP-THIRD  TO AI-CLD-THIRD
009830            MOVE WX-TRAN-DP-MEAN   TO AI-CLD-MEAN
009840            MOVE WX-TRAN-DP-COUNT  TO AI-CLD-COUNT
009850         WHEN WX-TRAN-DP-TYPE = 'PRECIPITATION'
009860*    PRECIPITATION, LAST OF THE SIX -- AFTER THIS EVALUATE        WO5019G 
009870*    FALLS THROUGH, THE RECORD GOES BACK TO THE REGISTRY AT       WO5019G 
009880*    630-APPLY-READING'S LAST STATEMENT.                          WO5019G 
009890            MOVE 'Y' TO AI-PRC-PRESENT-SW
009900            MOVE WX-TRAN-DP-FIRST  TO AI-PRC-FIRST
009910            MOVE WX-TRAN-DP-SECOND TO AI-PRC-SECOND
009920            MOVE WX-TRAN-DP-THIRD  TO AI-PRC-THIRD
009930            MOVE WX-TRAN-DP-MEAN   TO AI-PRC-MEAN
009940            MOVE WX-TRAN-DP-COUNT  TO AI-PRC-COUNT
009950     END-EVALUATE.
009960 636-EXIT.
009970     EXIT.
009980
009990*--------------------------------------------------------------*
010000*    RADIUS QUERY.  A NEGATIVE RADIUS OR AN UNKNOWN IATA CODE  *
010010*    IS "NOT FOUND".  RADIUS = 0 RETURNS THE AIRPORT ITSELF    *
010020*    WITHOUT SCANNING.  EVERY QUERY BUMPS THE AIRPORT'S OWN    *
010030*    AD-REQ-FREQ AND THE RADIUS-FREQUENCY-TABLE ENTRY FOR THE  *
010040*    EXACT RADIUS ASKED FOR, EVEN IF THE RADIUS IS ZERO.       *
010050*    WO#5014 -- 647-DISPLAY-READINGS CARRIES THE ACTUAL       *   WO5014A
010060*    WEATHER OUT OF THE REGISTRY.  RADIUS=0 DISPLAYS THE       *  WO5014A
010070*    CENTER AIRPORT'S OWN SIX FIELDS; RADIUS>0 DISPLAYS THEM   *  WO5014A
010080*    FOR EVERY MATCHING AIRPORT FOUND BY THE SCAN.             *  WO5014A
010090*--------------------------------------------------------------*
010100 640-PROCESS-QUERY.                                               WO1128A 
010110*    SAME UPPERCASE-AND-LOOKUP SEQUENCE AS 630-APPLY-READING      WO5019R 
010120*    AND 620-DELETE-AIRPORT -- WXTRAN NEVER GUARANTEES THE        WO5019R 
010130*    TRANSACTION'S OWN CASE.                                      WO5019R 
010140     MOVE WX-TRAN-IATA TO WS-LOOKUP-IATA.
010150     INSPECT WS-LOOKUP-IATA CONVERTING
010160        'abcdefghijklmnopqrstuvwxyz' TO
010170        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010180     PERFORM 510-FIND-AIRPORT THRU 510-EXIT.
010190     IF NOT WS-AIRPORT-FOUND
010200        DISPLAY 'WXCOLLCT: QUERY NOT FOUND, IATA=' WX-TRAN-IATA
010210        ADD 1 TO WS-QUERIES-REJECTED
010220        GO TO 640-EXIT
010230     END-IF.
010240
010250*    RADIUS IS TAKEN AS-IS FROM THE TRANSACTION -- ONLY ITS       WO5019R 
010260*    SIGN IS CHECKED BELOW, NOT ITS UPPER SIZE.                   WO5019R 
010270     MOVE WX-TRAN-RADIUS TO WS-QUERY-RADIUS.
010280     IF WS-QUERY-RADIUS < 0
010290        DISPLAY 'WXCOLLCT: QUERY NOT FOUND, NEGATIVE RADIUS, '
010300                'IATA=' WX-TRAN-IATA
010310        ADD 1 TO WS-QUERIES-REJECTED
010320        GO TO 640-EXIT
010330     END-IF.
010340
010350*    PAGE THE CENTER AIRPORT IN TO BUMP ITS OWN AM-REQ-FREQ --    WO5019R 
010360*    EVERY QUERY COUNTS AGAINST THE AIRPORT ASKED ABOUT, EVEN     WO5019R 
010370*    IF THE SCAN BELOW MATCHES OTHER AIRPORTS TOO.                WO5019R 
010380     MOVE AT-AM-BYTES(WS-FOUND-IDX) TO AM-AIRPORT-MASTER-RECORD.
010390*    REGISTRY COUNTER, NOT A REPORT TOTAL -- 620-DELETE-          WO5019T 
010400*    AIRPORT DOES NOT ROLL THIS BACK, SO A QUERY AGAINST AN       WO5019T 
010410*    AIRPORT JUST DELETED WOULD HAVE ALREADY REJECTED ABOVE.      WO5019T 
010420     ADD 1 TO AM-REQ-FREQ.
010430*    PAGE THE BUMPED AM-REQ-FREQ BACK INTO THE REGISTRY BEFORE    WO5019T 
010440*    MOVING ON -- SAME IN/OUT PATTERN AS EVERY OTHER PARAGRAPH    WO5019T 
010450*    THAT TOUCHES A TABLE ENTRY.                                  WO5019T 
010460     MOVE AM-AIRPORT-MASTER-RECORD TO AT-AM-BYTES(WS-FOUND-IDX).
010470
010480*    LOGS THIS RADIUS AGAINST THE RUN-WIDE FREQUENCY TABLE --     WO5019T 
010490*    900-PING-SUMMARY'S HISTOGRAM READS FROM WHAT THIS BUILDS.    WO5019T 
010500     PERFORM 642-BUMP-RADIUS-FREQUENCY THRU 642-EXIT.
010510
010520*    RADIUS=0 IS A SPECIAL CASE -- REPORT ON THE CENTER           WO5019T 
010530*    AIRPORT ITSELF, SKIPPING 645-RADIUS-SCAN ENTIRELY.           WO5019T 
010540     IF WS-QUERY-RADIUS = 0                                       WO5014A
010550        MOVE AT-AI-BYTES(WS-FOUND-IDX) TO                         WO5014A
010560                AI-ATMOSPHERIC-INFO-RECORD                        WO5014A
010570        DISPLAY 'WXCOLLCT: QUERY ANSWERED, IATA=' WX-TRAN-IATA
010580                ' RADIUS=0, SELF ONLY'
010590        PERFORM 647-DISPLAY-READINGS THRU 647-EXIT                WO5014A
010600     ELSE
010610*    645-RADIUS-SCAN NEEDS THE CENTER AIRPORT'S SLOT NUMBER,      WO5019R 
010620*    NOT JUST ITS COORDINATES, SO ITS FALLBACK CAN RE-PAGE        WO5019R 
010630*    THE SAME ENTRY BACK IN.                                      WO5019R 
010640        MOVE WS-FOUND-IDX TO WS-CENTER-IDX
010650        PERFORM 645-RADIUS-SCAN THRU 645-EXIT
010660        DISPLAY 'WXCOLLCT: QUERY ANSWERED, IATA=' WX-TRAN-IATA
010670                ' RADIUS=' WS-QUERY-RADIUS
010680                ' MATCHES=' WS-MATCH-COUNT
010690     END-IF.
010700*    BOTH THE RADIUS=0 BRANCH AND THE SCAN BRANCH ABOVE FALL      WO5019R 
010710*    THROUGH TO THIS SAME COUNTER -- NEITHER PATH IS MORE         WO5019R 
010720*    'ANSWERED' THAN THE OTHER.                                   WO5019R 
010730     ADD 1 TO WS-QUERIES-ANSWERED.
010740 640-EXIT.
010750     EXIT.
010760
010770*--------------------------------------------------------------*  WO5019E 
010780*    FINDS WS-QUERY-RADIUS IN RADIUS-FREQUENCY-TABLE AND ADDS 1*  WO5019E 
010790*    TO ITS COUNT, OR FILES A NEW ENTRY IF THIS RADIUS HAS NEVER* WO5019E 
010800*    BEEN QUERIED BEFORE -- LINEAR SEARCH, NOT KEPT IN ANY ORDER.*WO5019E 
010810*--------------------------------------------------------------*  WO5019E 
010820 642-BUMP-RADIUS-FREQUENCY.
010830     MOVE 'N' TO WS-RF-FOUND-SW.
010840*    SKIP THE SEARCH ENTIRELY ON A BRAND-NEW TABLE -- SEARCH       WO5019N
010850*    AGAINST ZERO OCCURRENCES IS UNDEFINED, NOT JUST EMPTY.        WO5019N
010860*                                                                 WO5019N
010870     IF RF-TABLE-COUNT > 0
010880*    LINEAR SEARCH STARTS AT THE FIRST OCCUPIED SLOT EVERY        WO5019P 
010890*    TIME -- RF-TABLE-COUNT NEVER GROWS PAST 200, SO THE COST     WO5019P 
010900*    OF RESCANNING FROM THE TOP IS NOT WORTH INDEXING.            WO5019P 
010910        SET RF-IDX TO 1
010920        SEARCH RF-ENTRY
010930*    AT END JUST FALLS THROUGH -- WS-RF-FOUND-SW STAYS 'N' AND    WO5019S 
010940*    THE IF BELOW FILES A BRAND-NEW RADIUS ENTRY.                 WO5019S 
010950           AT END
010960              CONTINUE
010970*    A MATCHING RADIUS ALREADY ON FILE JUST BUMPS ITS OWN         WO5019S 
010980*    COUNT -- NO NEW ENTRY IS FILED FOR A RADIUS SEEN BEFORE.     WO5019S 
010990           WHEN RF-RADIUS(RF-IDX) = WS-QUERY-RADIUS
011000              ADD 1 TO RF-COUNT(RF-IDX)
011010              MOVE 'Y' TO WS-RF-FOUND-SW
011020        END-SEARCH
011030     END-IF.
011040*    NO MATCHING RADIUS ON FILE -- FILE A NEW ENTRY AT THE        WO5019P 
011050*    NEXT OPEN SLOT RATHER THAN SORTING ONE IN.                   WO5019P 
011060     IF NOT WS-RF-FOUND
011070        ADD 1 TO RF-TABLE-COUNT
011080        SET RF-IDX TO RF-TABLE-COUNT
011090        MOVE WS-QUERY-RADIUS TO RF-RADIUS(RF-IDX)
011100        MOVE 1 TO RF-COUNT(RF-IDX)
011110     END-IF.
011120*    TRACKS THE WIDEST RADIUS EVER ASKED FOR -- 930-RADIUS-       WO5019P 
011130*    HISTOGRAM USES THIS TO SIZE ITS VESTIGIAL WIDTH FIGURE.      WO5019P 
011140     IF WS-QUERY-RADIUS > WS-MAX-RADIUS-QUERIED
011150        MOVE WS-QUERY-RADIUS TO WS-MAX-RADIUS-QUERIED
011160     END-IF.
011170 642-EXIT.
011180     EXIT.
011190
011200*--------------------------------------------------------------*
011210*    SCAN EVERY AIRPORT WITH AT LEAST ONE READING ON FILE.     *
011220*    WS-MATCH-COUNT IS FORCED TO 1 WHEN THE SCAN FINDS NOTHING *
011230*    SO THE CALLER REPORTS THE FALLBACK-TO-SELF CORRECTLY.     *
011240*    WO#5015 -- THE FALLBACK ALSO RE-PAGES THE CENTER           * WO5015A
011250*    AIRPORT'S OWN RECORDS BACK IN AND DISPLAYS THEM, SINCE     * WO5015A
011260*    646-SCAN-ONE-AIRPORT LEAVES AM-/AI- HOLDING WHATEVER       * WO5015A
011270*    AIRPORT IT LAST PAGED IN, NOT THE CENTER AIRPORT.          * WO5015A
011280*--------------------------------------------------------------*
011290*--------------------------------------------------------------*  WO5019M 
011300*    WALKS THE WHOLE REGISTRY, TESTING EACH AIRPORT AGAINST    *  WO5019M 
011310*    THE QUERY RADIUS, THEN FALLS BACK TO THE CENTER AIRPORT   *  WO5019M 
011320*    ITSELF IF NOTHING ELSE MATCHED -- SEE WO#5015 BELOW.      *  WO5019M 
011330*--------------------------------------------------------------*  WO5019M 
011340 645-RADIUS-SCAN.
011350     MOVE 0 TO WS-MATCH-COUNT.
011360*    RESET BEFORE THE SCAN -- 646-SCAN-ONE-AIRPORT IS THE         WO5019M 
011370*    ONLY PLACE THIS COUNTER GOES UP FROM HERE.                   WO5019M 
011380     MOVE AT-AM-BYTES(WS-CENTER-IDX) TO AM-AIRPORT-MASTER-RECORD.
011390*    CAPTURE THE CENTER AIRPORT'S COORDINATES ONCE, BEFORE        WO5019M 
011400*    THE SCAN LOOP, SO EVERY CANDIDATE COMPARES AGAINST THE       WO5019M 
011410*    SAME FIXED POINT.                                            WO5019M 
011420     MOVE AM-LAT TO WS-CENTER-LAT.
011430     MOVE AM-LON TO WS-CENTER-LON.
011440*    AN EMPTY REGISTRY HAS NOTHING TO SCAN -- FALLS STRAIGHT      WO5019M
011450*    THROUGH TO THE ZERO-MATCH FALLBACK BELOW.                    WO5019M
011460     IF AT-COUNT > 0
011470        PERFORM 646-SCAN-ONE-AIRPORT
011480            VARYING WS-SCAN-IDX FROM 1 BY 1
011490            UNTIL WS-SCAN-IDX > AT-COUNT
011500     END-IF.
011510     IF WS-MATCH-COUNT = 0
011520        MOVE AT-AM-BYTES(WS-CENTER-IDX) TO                        WO5015A
011530                AM-AIRPORT-MASTER-RECORD                          WO5015A
011540        MOVE AT-AI-BYTES(WS-CENTER-IDX) TO                        WO5015A
011550                AI-ATMOSPHERIC-INFO-RECORD                        WO5015A
011560        PERFORM 647-DISPLAY-READINGS THRU 647-EXIT                WO5015A
011570        MOVE 1 TO WS-MATCH-COUNT
011580     END-IF.
011590 645-EXIT.
011600     EXIT.
011610
011620*--------------------------------------------------------------*  WO5019E 
011630*    TESTS ONE REGISTRY ENTRY AGAINST THE QUERY CENTER AND     *  WO5019E 
011640*    RADIUS VIA 840-HAVERSINE-DISTANCE, AND DISPLAYS ITS READINGS*WO5019E 
011650*    THROUGH 647-DISPLAY-READINGS WHEN IT FALLS INSIDE THE RING.* WO5019E 
011660*--------------------------------------------------------------*  WO5019E 
011670 646-SCAN-ONE-AIRPORT.
011680*    AN AIRPORT WITH NO READINGS AT ALL ON FILE CANNOT            WO5019M 
011690*    MATCH -- THE PRESENT-SW TEST BELOW SKIPS THE HAVERSINE       WO5019M 
011700*    CALL ENTIRELY FOR A SILENT, READINGLESS AIRPORT.             WO5019M 
011710     MOVE AT-AI-BYTES(WS-SCAN-IDX) TO AI-ATMOSPHERIC-INFO-RECORD.
011720     IF AI-WND-PRESENT OR AI-TMP-PRESENT OR AI-HUM-PRESENT
011730        OR AI-PRS-PRESENT OR AI-CLD-PRESENT OR AI-PRC-PRESENT
011740        MOVE AT-AM-BYTES(WS-SCAN-IDX) TO AM-AIRPORT-MASTER-RECORD
011750*    PAGE IN THE CANDIDATE'S OWN COORDINATES ONLY AFTER           WO5019V 
011760*    CONFIRMING IT HAS AT LEAST ONE READING -- NO POINT           WO5019V 
011770*    COMPUTING A DISTANCE FOR AN AIRPORT WITH NOTHING TO SHOW.    WO5019V 
011780        MOVE AM-LAT TO WS-SCAN-LAT
011790        MOVE AM-LON TO WS-SCAN-LON
011800        PERFORM 840-HAVERSINE-DISTANCE THRU 840-EXIT
011810*    WITHIN RADIUS -- COUNT IT AND DISPLAY ITS SIX READING        WO5019V 
011820*    FIELDS, SAME AS THE CENTER AIRPORT GETS AT RADIUS=0.         WO5019V 
011830        IF WS-HAV-DISTANCE <= WS-QUERY-RADIUS
011840           ADD 1 TO WS-MATCH-COUNT                                WO5014B
011850           PERFORM 647-DISPLAY-READINGS THRU 647-EXIT             WO5014B
011860        END-IF
011870     END-IF.
011880 646-EXIT.
011890     EXIT.
011900
011910*--------------------------------------------------------------*  WO5014A
011920*    WO#5014 -- DISPLAYS THE SIX READING FIELDS CARRIED ON     *  WO5014A
011930*    AI-ATMOSPHERIC-INFO-RECORD FOR THE AIRPORT NAMED BY       *  WO5014A
011940*    AM-IATA.  CALLER MUST HAVE BOTH MOVED IN BEFORE THE       *  WO5014A
011950*    PERFORM -- 640-PROCESS-QUERY AND 646-SCAN-ONE-AIRPORT     *  WO5014A
011960*    BOTH DO SO FOR THE AIRPORT THEY ARE REPORTING ON.         *  WO5014A
011970*--------------------------------------------------------------*  WO5014A
011980 647-DISPLAY-READINGS.                                            WO5014A
011990     DISPLAY 'WXCOLLCT: QUERY RESULT, IATA=' AM-IATA.             WO5014A
012000*    SIX FIELDS, SIX PRESENT-SW TESTS -- AN AIRPORT SHOWS         WO5019P 
012010*    'NONE ON FILE' FOR ANY READING TYPE IT HAS NEVER RECEIVED,   WO5019P 
012020*    RATHER THAN A MISLEADING ZERO.                               WO5019P 
012030     IF AI-WND-PRESENT                                            WO5014A
012040        DISPLAY '    WIND=' AI-WND-MEAN                           WO5014A
012050     ELSE                                                         WO5014A
012060        DISPLAY '    WIND=NONE ON FILE'                           WO5014A
012070     END-IF.                                                      WO5014A
012080     IF AI-TMP-PRESENT                                            WO5014A
012090        DISPLAY '    TEMPERATURE=' AI-TMP-MEAN                    WO5014A
012100     ELSE                                                         WO5014A
012110        DISPLAY '    TEMPERATURE=NONE ON FILE'                    WO5014A
012120     END-IF.                                                      WO5014A
012130     IF AI-HUM-PRESENT                                            WO5014A
012140        DISPLAY '    HUMIDITY=' AI-HUM-MEAN                       WO5014A
012150     ELSE                                                         WO5014A
012160        DISPLAY '    HUMIDITY=NONE ON FILE'                       WO5014A
012170     END-IF.                                                      WO5014A
012180     IF AI-PRS-PRESENT                                            WO5014A
012190        DISPLAY '    PRESSURE=' AI-PRS-MEAN                       WO5014A
012200     ELSE                                                         WO5014A
012210        DISPLAY '    PRESSURE=NONE ON FILE'                       WO5014A
012220     END-IF.                                                      WO5014A
012230     IF AI-CLD-PRESENT                                            WO5014A
012240        DISPLAY '    CLOUDCOVER=' AI-CLD-MEAN                     WO5014A
012250     ELSE                                                         WO5014A
012260        DISPLAY '    CLOUDCOVER=NONE ON FILE'                     WO5014A
012270     END-IF.                                                      WO5014A
012280*    LAST OF THE SIX -- PRECIPITATION IS CARRIED AS A PERCENT-    WO5019P 
012290*    CHANCE FIGURE, NOT A DEPTH, SAME AS AT INTAKE.               WO5019P 
012300     IF AI-PRC-PRESENT                                            WO5014A
012310        DISPLAY '    PRECIPITATION=' AI-PRC-MEAN                  WO5014A
012320     ELSE                                                         WO5014A
012330        DISPLAY '    PRECIPITATION=NONE ON FILE'                  WO5014A
012340     END-IF.                                                      WO5014A
012350 647-EXIT.                                                        WO5014A
012360     EXIT.                                                        WO5014A
012370
012380*--------------------------------------------------------------*
012390*    PSEUDO-EPOCH CLOCK, MILLISECONDS SINCE 01/01/1970.  THE   *
012400*    JULIAN-DAY FORMULA BELOW IS THE STANDARD CIVIL-CALENDAR   *
012410*    ONE; 2440588 IS THE JULIAN DAY NUMBER OF 01/01/1970.      *
012420*    EVERY DIVISION HERE IS INTEGER DIVISION ON PURPOSE -- THE *
012430*    TRUNCATION IS PART OF THE FORMULA, NOT A SHORTCUT.        *
012440*--------------------------------------------------------------*
012450 700-COMPUTE-PSEUDO-EPOCH.
012460     MOVE FUNCTION CURRENT-DATE TO WS-EP-CURRENT-DATE.
012470*    THE ONE INTRINSIC FUNCTION THIS PROGRAM ALLOWS ITSELF --     WO5019I 
012480*    THERE IS NO NON-INTRINSIC WAY TO ASK THE SYSTEM CLOCK.       WO5019I 
012490     MOVE WS-EP-CURRENT-DATE(1:4)  TO WS-EP-YYYY.
012500     MOVE WS-EP-CURRENT-DATE(5:2)  TO WS-EP-MM.
012510     MOVE WS-EP-CURRENT-DATE(7:2)  TO WS-EP-DD.
012520     MOVE WS-EP-CURRENT-DATE(9:2)  TO WS-EP-HH.
012530     MOVE WS-EP-CURRENT-DATE(11:2) TO WS-EP-MIN.
012540     MOVE WS-EP-CURRENT-DATE(13:2) TO WS-EP-SEC.
012550
012560*    FLIGGE'S JULIAN-DAY-NUMBER FORMULA -- WS-EP-A THROUGH        WO5019I 
012570*    WS-EP-JDN ARE ALL SCRATCH TERMS OF THAT ONE FORMULA,         WO5019I 
012580*    NOT INDEPENDENTLY MEANINGFUL VALUES.                         WO5019I 
012590     COMPUTE WS-EP-A = (14 - WS-EP-MM) / 12.
012600     COMPUTE WS-EP-YY = WS-EP-YYYY + 4800 - WS-EP-A.
012610     COMPUTE WS-EP-MO = WS-EP-MM + 12 * WS-EP-A - 3.
012620     COMPUTE WS-EP-JDN =
012630             WS-EP-DD
012640           + (153 * WS-EP-MO + 2) / 5
012650           + 365 * WS-EP-YY
012660           + WS-EP-YY / 4
012670           - WS-EP-YY / 100
012680           + WS-EP-YY / 400
012690           - 32045.
012700*    2440588 IS THE JULIAN DAY NUMBER OF 01/01/1970 -- THE        WO5019I 
012710*    EPOCH AI-LAST-UPDATE-TIME IS MEASURED FROM.                  WO5019I 
012720     COMPUTE WS-EP-DAYS-SINCE-EPOCH = WS-EP-JDN - 2440588.
012730     COMPUTE WS-EP-MILLIS-OF-DAY =
012740             ((WS-EP-HH * 60 + WS-EP-MIN) * 60 + WS-EP-SEC)
012750             * 1000.
012760*    DAYS CONVERTED TO MILLISECONDS AND ADDED TO THE TIME-OF-     WO5019I 
012770*    DAY MILLISECONDS -- THE FINAL PSEUDO-EPOCH VALUE.            WO5019I 
012780     COMPUTE WS-NOW-EPOCH =
012790             WS-EP-DAYS-SINCE-EPOCH * 86400000
012800             + WS-EP-MILLIS-OF-DAY.
012810 700-EXIT.
012820     EXIT.
012830
012840*--------------------------------------------------------------*
012850*    HAVERSINE DISTANCE, AD-TO-AD, IN KILOMETERS.               * WO4471B 
012860*    COS(LAT1) AND COS(LAT2) BELOW ARE APPLIED TO THE RAW       * WO4471B 
012870*    DEGREE VALUES, NOT RADIANS -- THIS MATCHES THE NUMERIC     * WO4471B 
012880*    BEHAVIOR OF THE ORIGINAL REFERENCE PROGRAM AND IS NOT A    * WO4471B 
012890*    DEFECT TO BE FIXED HERE.  ONLY DELTALAT/DELTALON ARE        *WO4471B 
012900*    CONVERTED TO RADIANS, AS THE FORMULA REQUIRES.             * WO4471B 
012910*--------------------------------------------------------------*
012920 840-HAVERSINE-DISTANCE.                                          WO4471A 
012930*    STEP 1 OF THE HAVERSINE FORMULA -- CONVERT THE TWO           WO5019I 
012940*    LATITUDE/LONGITUDE DELTAS TO RADIANS.                        WO5019I 
012950     COMPUTE WS-HAV-DELTA-LAT-RAD =                               WO4471A 
012960             (WS-SCAN-LAT - WS-CENTER-LAT)                        WO4471A 
012970             * 0.0174532925199433.                                WO4471A 
012980     COMPUTE WS-HAV-DELTA-LON-RAD =                               WO4471A 
012990             (WS-SCAN-LON - WS-CENTER-LON)                        WO4471A 
013000             * 0.0174532925199433.                                WO4471A 
013010                                                                  WO4471A 
013020*    STEP 2 -- SIN(DELTALAT/2) AND SIN(DELTALON/2), EACH VIA      WO5019I 
013030*    A SEPARATE CALL INTO THE HOUSE SINE ROUTINE.                 WO5019I 
013040     COMPUTE WS-TRIG-ARG = WS-HAV-DELTA-LAT-RAD / 2.              WO4471A 
013050     PERFORM 850-SINE THRU 850-EXIT.                              WO4471A 
013060     MOVE WS-TRIG-RESULT TO WS-HAV-SIN-DLAT.                      WO4471A 
013070                                                                  WO4471A 
013080     COMPUTE WS-TRIG-ARG = WS-HAV-DELTA-LON-RAD / 2.              WO4471A 
013090     PERFORM 850-SINE THRU 850-EXIT.                              WO4471A 
013100     MOVE WS-TRIG-RESULT TO WS-HAV-SIN-DLON.                      WO4471A 
013110                                                                  WO4471A 
013120*    STEP 3 -- COS(LAT1) AND COS(LAT2), IN DEGREES NOT            WO5019I 
013130*    RADIANS.  SEE THE BANNER ABOVE THIS PARAGRAPH FOR WHY.       WO5019I 
013140     MOVE WS-CENTER-LAT TO WS-TRIG-ARG.                           WO4471A 
013150     PERFORM 855-COSINE THRU 855-EXIT.                            WO4471A 
013160     MOVE WS-TRIG-RESULT TO WS-HAV-COS-LAT1.                      WO4471A 
013170                                                                  WO4471A 
013180     MOVE WS-SCAN-LAT TO WS-TRIG-ARG.                             WO4471A 
013190     PERFORM 855-COSINE THRU 855-EXIT.                            WO4471A 
013200     MOVE WS-TRIG-RESULT TO WS-HAV-COS-LAT2.                      WO4471A 
013210                                                                  WO4471A 
013220*    STEP 4 -- ASSEMBLE THE HAVERSINE 'A' TERM FROM THE FOUR      WO5019I 
013230*    PIECES COMPUTED ABOVE.                                       WO5019I 
013240     COMPUTE WS-HAV-A =                                           WO4471A 
013250             (WS-HAV-SIN-DLAT * WS-HAV-SIN-DLAT)                  WO4471A 
013260           + (WS-HAV-SIN-DLON * WS-HAV-SIN-DLON)                  WO4471A 
013270             * WS-HAV-COS-LAT1 * WS-HAV-COS-LAT2.                 WO4471A 
013280                                                                  WO4471A 
013290*    STEP 5 -- SQRT(A), THEN ARCSIN OF THAT ROOT, THEN            WO5019I 
013300*    MULTIPLY BY TWICE THE EARTH'S MEAN RADIUS IN KILOMETERS.     WO5019I 
013310     MOVE WS-HAV-A TO WS-SQRT-X.                                  WO4471A 
013320     PERFORM 870-SQUARE-ROOT THRU 870-EXIT.                       WO4471A 
013330     MOVE WS-SQRT-RESULT TO WS-ASIN-X.                            WO4471A 
013340     PERFORM 860-ARCSINE THRU 860-EXIT.                           WO4471A 
013350                                                                  WO4471A 
013360     COMPUTE WS-HAV-DISTANCE = 6372.8 * 2 * WS-ASIN-RESULT.       WO4471A 
013370 840-EXIT.                                                        WO4471A 
013380     EXIT.                                                        WO4471A 
013390
013400*--------------------------------------------------------------*
013410*    SINE OF WS-TRIG-ARG (RADIANS), LEFT IN WS-TRIG-RESULT.     *
013420*    ARGUMENT IS RANGE-REDUCED TO [-PI,PI] AND THEN RUN         *
013430*    THROUGH AN 8-TERM MACLAURIN SERIES.                       *
013440*--------------------------------------------------------------*
013450 850-SINE.
013460     PERFORM 852-REDUCE-ANGLE THRU 852-EXIT.
013470     COMPUTE WS-TRIG-X-SQUARED = WS-TRIG-ARG * WS-TRIG-ARG.
013480     MOVE WS-TRIG-ARG TO WS-TRIG-RESULT.
013490     MOVE WS-TRIG-ARG TO WS-TRIG-TERM.
013500     PERFORM 853-SINE-TERM
013510         VARYING WS-TRIG-TERM-IDX FROM 1 BY 1
013520         UNTIL WS-TRIG-TERM-IDX > 8.
013530 850-EXIT.
013540     EXIT.
013550
013560*--------------------------------------------------------------*  WO5019E 
013570*    WALKS WS-TRIG-ARG BACK INTO THE -2PI..+2PI RANGE THE SINE *  WO5019E 
013580*    AND COSINE TERM SERIES BELOW WERE BUILT AGAINST -- A      *  WO5019E 
013590*    HAVERSINE ARGUMENT CAN DRIFT OUTSIDE THAT RANGE OTHERWISE.*  WO5019E 
013600*--------------------------------------------------------------*  WO5019E 
013610 852-REDUCE-ANGLE.
013620     PERFORM 8521-SUBTRACT-TWO-PI THRU 8521-EXIT
013630         UNTIL WS-TRIG-ARG <= 3.14159265.
013640     PERFORM 8522-ADD-TWO-PI THRU 8522-EXIT
013650         UNTIL WS-TRIG-ARG >= -3.14159265.
013660 852-EXIT.
013670     EXIT.
013680
013690*--------------------------------------------------------------*  WO5019E 
013700*    ONE STEP OF 852-REDUCE-ANGLE'S RANGE WALK, PULLED OUT TO ITS*WO5019E 
013710*    OWN PARAGRAPH SO THE GO TO LOOP THERE HAS SOMETHING TO    *  WO5019E 
013720*    PERFORM THRU.                                             *  WO5019E 
013730*--------------------------------------------------------------*  WO5019E 
013740 8521-SUBTRACT-TWO-PI.
013750     COMPUTE WS-TRIG-ARG = WS-TRIG-ARG - 6.28318531.
013760 8521-EXIT.
013770     EXIT.
013780
013790*--------------------------------------------------------------*  WO5019E 
013800*    MIRROR IMAGE OF 8521-SUBTRACT-TWO-PI ABOVE, FOR AN ANGLE  *  WO5019E 
013810*    THAT DRIFTED NEGATIVE INSTEAD OF POSITIVE.                *  WO5019E 
013820*--------------------------------------------------------------*  WO5019E 
013830 8522-ADD-TWO-PI.
013840     COMPUTE WS-TRIG-ARG = WS-TRIG-ARG + 6.28318531.
013850 8522-EXIT.
013860     EXIT.
013870
013880*--------------------------------------------------------------*  WO5019E 
013890*    ONE TERM OF THE TAYLOR SERIES 850-SINE ACCUMULATES OVER --*  WO5019E 
013900*    CALLED EIGHT TIMES, ALTERNATING SIGN EACH CALL.           *  WO5019E 
013910*--------------------------------------------------------------*  WO5019E 
013920 853-SINE-TERM.
013930*    EACH TERM FLIPS SIGN AND PICKS UP TWO MORE FACTORS OF X      WO5019K 
013940*    SQUARED OVER ITS OWN FACTORIAL DENOMINATOR -- THE            WO5019K 
013950*    STANDARD MACLAURIN RECURRENCE, NOT RECOMPUTED FROM           WO5019K 
013960*    SCRATCH EACH CALL.                                           WO5019K 
013970     COMPUTE WS-TRIG-TERM =
013980             WS-TRIG-TERM * WS-TRIG-X-SQUARED * -1
013990             / ((2 * WS-TRIG-TERM-IDX)
014000                 * (2 * WS-TRIG-TERM-IDX + 1)).
014010     ADD WS-TRIG-TERM TO WS-TRIG-RESULT.
014020*    EIGHT TERMS IS ENOUGH PRECISION FOR THE RANGE-REDUCED        WO5019K 
014030*    ARGUMENT THIS ROUTINE EVER SEES -- SEE 852-REDUCE-ANGLE.     WO5019K 
014040 853-EXIT.
014050     EXIT.
014060
014070*--------------------------------------------------------------*
014080*    COSINE OF WS-TRIG-ARG (RADIANS), LEFT IN WS-TRIG-RESULT.   *
014090*--------------------------------------------------------------*
014100 855-COSINE.
014110     PERFORM 852-REDUCE-ANGLE THRU 852-EXIT.
014120     COMPUTE WS-TRIG-X-SQUARED = WS-TRIG-ARG * WS-TRIG-ARG.
014130     MOVE 1 TO WS-TRIG-RESULT.
014140     MOVE 1 TO WS-TRIG-TERM.
014150     PERFORM 856-COSINE-TERM
014160         VARYING WS-TRIG-TERM-IDX FROM 1 BY 1
014170         UNTIL WS-TRIG-TERM-IDX > 8.
014180 855-EXIT.
014190     EXIT.
014200
014210*--------------------------------------------------------------*  WO5019E 
014220*    ONE TERM OF THE TAYLOR SERIES 855-COSINE ACCUMULATES OVER,*  WO5019E 
014230*    SAME SHAPE AS 853-SINE-TERM BUT FOR THE EVEN POWERS.      *  WO5019E 
014240*--------------------------------------------------------------*  WO5019E 
014250 856-COSINE-TERM.
014260*    SAME RECURRENCE AS 853-SINE-TERM, SHIFTED BY ONE FACTOR      WO5019K 
014270*    SINCE COSINE'S SERIES STARTS AT THE X-TO-THE-ZERO TERM       WO5019K 
014280*    INSTEAD OF X-TO-THE-ONE.                                     WO5019K 
014290     COMPUTE WS-TRIG-TERM =
014300             WS-TRIG-TERM * WS-TRIG-X-SQUARED * -1
014310             / ((2 * WS-TRIG-TERM-IDX - 1)
014320                 * (2 * WS-TRIG-TERM-IDX)).
014330     ADD WS-TRIG-TERM TO WS-TRIG-RESULT.
014340*    SAME EIGHT-TERM CUTOFF AS THE SINE SERIES ABOVE.             WO5019K 
014350 856-EXIT.
014360     EXIT.
014370
014380*--------------------------------------------------------------*
014390*    ARCSINE OF WS-ASIN-X, LEFT IN WS-ASIN-RESULT.  NEWTON'S   *
014400*    METHOD SOLVING SIN(THETA) = X, STARTING FROM THETA = X    *
014410*    (A GOOD GUESS SINCE THE CALLER ONLY EVER PASSES A SMALL   *
014420*    NON-NEGATIVE VALUE HERE -- SEE 840-HAVERSINE-DISTANCE).    *
014430*--------------------------------------------------------------*
014440 860-ARCSINE.
014450*    STARTING GUESS FOR NEWTON'S METHOD IS THE ARGUMENT           WO5019K 
014460*    ITSELF -- GOOD ENOUGH SINCE THE CALLER NEVER PASSES          WO5019K 
014470*    ANYTHING NEAR THE EDGES OF ARCSINE'S DOMAIN.                 WO5019K 
014480     MOVE WS-ASIN-X TO WS-ASIN-THETA.
014490     PERFORM 862-NEWTON-STEP
014500         VARYING WS-TRIG-TERM-IDX FROM 1 BY 1
014510         UNTIL WS-TRIG-TERM-IDX > 6.
014520*    SIX NEWTON STEPS CONVERGE WELL PAST THE PRECISION OF         WO5019K 
014530*    THE SIX COMP-1 FRACTION DIGITS CARRIED THROUGHOUT THIS       WO5019K 
014540*    PROGRAM'S TRIG WORK AREAS.                                   WO5019K 
014550     MOVE WS-ASIN-THETA TO WS-ASIN-RESULT.
014560 860-EXIT.
014570     EXIT.
014580
014590*--------------------------------------------------------------*  WO5019E 
014600*    ONE ITERATION OF 860-ARCSINE'S NEWTON'S-METHOD REFINEMENT OF*WO5019E 
014610*    WS-ASIN-THETA -- CALLED A FIXED SIX TIMES, NOT TO A       *  WO5019E 
014620*    CONVERGENCE TEST, SINCE THE INPUT RANGE IS ALWAYS SMALL.  *  WO5019E 
014630*--------------------------------------------------------------*  WO5019E 
014640 862-NEWTON-STEP.
014650     MOVE WS-ASIN-THETA TO WS-TRIG-ARG.
014660     PERFORM 850-SINE THRU 850-EXIT.
014670     MOVE WS-TRIG-RESULT TO WS-ASIN-SIN-THETA.
014680     MOVE WS-ASIN-THETA TO WS-TRIG-ARG.
014690     PERFORM 855-COSINE THRU 855-EXIT.
014700     MOVE WS-TRIG-RESULT TO WS-ASIN-COS-THETA.
014710*    ONE NEWTON STEP: THETA = THETA - F(THETA)/F'(THETA) FOR      WO5019K 
014720*    F(THETA) = SIN(THETA) - X.  COS(THETA) IS F'(THETA).         WO5019K 
014730     IF WS-ASIN-COS-THETA NOT = 0
014740        COMPUTE WS-ASIN-THETA = WS-ASIN-THETA -
014750                (WS-ASIN-SIN-THETA - WS-ASIN-X)
014760                / WS-ASIN-COS-THETA
014770     END-IF.
014780 862-EXIT.
014790     EXIT.
014800
014810*--------------------------------------------------------------*
014820*    SQUARE ROOT OF WS-SQRT-X, LEFT IN WS-SQRT-RESULT, BY      *
014830*    NEWTON'S METHOD ON THE SQUARE FUNCTION.                   *
014840*--------------------------------------------------------------*
014850 870-SQUARE-ROOT.
014860*    A NEGATIVE OR ZERO ARGUMENT NEVER REACHES NEWTON'S           WO5019K 
014870*    METHOD -- THE HAVERSINE 'A' TERM THIS FEEDS SHOULD           WO5019K 
014880*    NEVER GO NEGATIVE, BUT THE CHECK COSTS NOTHING.              WO5019K 
014890     IF WS-SQRT-X <= 0
014900        MOVE 0 TO WS-SQRT-RESULT
014910     ELSE
014920        MOVE WS-SQRT-X TO WS-SQRT-GUESS
014930        PERFORM 872-NEWTON-REFINE
014940            VARYING WS-TRIG-TERM-IDX FROM 1 BY 1
014950            UNTIL WS-TRIG-TERM-IDX > 10
014960        MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
014970     END-IF.
014980 870-EXIT.
014990     EXIT.
015000
015010*--------------------------------------------------------------*  WO5019E 
015020*    ONE ITERATION OF 870-SQUARE-ROOT'S NEWTON REFINEMENT OF      *WO5019E
015030*    WS-SQRT-GUESS -- SAME FIXED-COUNT SHAPE AS 862-NEWTON-STEP.  *WO5019E
015040*--------------------------------------------------------------*  WO5019E 
015050 872-NEWTON-REFINE.
015060     COMPUTE WS-SQRT-GUESS =
015070             (WS-SQRT-GUESS + WS-SQRT-X / WS-SQRT-GUESS) / 2.
015080 872-EXIT.
015090     EXIT.
015100
015110*--------------------------------------------------------------*
015120*    SHARED NUMERIC-FIELD PARSER -- IDENTICAL IN SHAPE TO       *
015130*    WXARLOAD 445-EDIT-ONE-FIELD, SIZED FOR THE TRANSACTION     *
015140*    RECORD'S NARROWER TEXT FIELDS.                             *
015150*--------------------------------------------------------------*
015160 445-EDIT-ONE-FIELD.
015170*    INNOCENT UNTIL PROVEN GUILTY THIS TIME -- EVERY CHECK        WO5019L 
015180*    BELOW CAN ONLY FLIP THIS TO 'N', NEVER BACK.                 WO5019L 
015190     MOVE 'Y' TO WS-NE-VALID-SW.
015200*    WS-NE-DOT-POS OF ZERO MEANS NO DECIMAL POINT WAS FOUND --    WO5019S 
015210*    447-SCAN-FOR-DOT IS THE ONLY PLACE THAT CAN CHANGE IT.       WO5019S 
015220     MOVE ZERO TO WS-NE-DOT-POS WS-NE-INT-VALUE WS-NE-FRAC-VALUE.
015230*    DEFAULT TO POSITIVE -- THE SIGN-DETECTION STEP BELOW         WO5019S 
015240*    ONLY EVER OVERWRITES THIS WITH '-', NEVER WITH '+'.          WO5019S 
015250     MOVE '+' TO WS-NE-SIGN.
015260
015270*    WS-NE-TEXT IS A FIXED 9-BYTE FIELD -- SCAN BACKWARD FROM     WO5019L 
015280*    THE LAST BYTE TO FIND WHERE THE REAL CONTENT ENDS.           WO5019L 
015290     MOVE 9 TO WS-NE-SCAN-IDX.
015300     PERFORM 446-BACK-UP-ONE THRU 446-EXIT
015310         UNTIL WS-NE-SCAN-IDX < 1
015320            OR WS-NE-TEXT(WS-NE-SCAN-IDX:1) NOT = SPACE.
015330     MOVE WS-NE-SCAN-IDX TO WS-NE-TEXT-LEN.
015340*    AN ALL-BLANK FIELD HAS NO DIGITS TO EDIT -- REJECT IT        WO5019L 
015350*    HERE RATHER THAN LET THE LENGTH CHECKS BELOW TRY TO          WO5019L 
015360*    MAKE SENSE OF A ZERO-LENGTH FIELD.                           WO5019L 
015370     IF WS-NE-TEXT-LEN < 1
015380        MOVE 'N' TO WS-NE-VALID-SW
015390        GO TO 445-EXIT
015400     END-IF.
015410
015420*    LOOK FOR A LEADING SIGN CHARACTER BEFORE SEARCHING FOR       WO5019L 
015430*    THE DECIMAL POINT, SO THE SIGN IS NEVER MISTAKEN FOR         WO5019L 
015440*    PART OF THE WHOLE-NUMBER DIGITS.                             WO5019L 
015450     MOVE 1 TO WS-NE-INT-START.
015460     IF WS-NE-TEXT(1:1) = '-'
015470        MOVE '-' TO WS-NE-SIGN
015480        MOVE 2 TO WS-NE-INT-START
015490     ELSE
015500        IF WS-NE-TEXT(1:1) = '+'
015510           MOVE 2 TO WS-NE-INT-START
015520        END-IF
015530     END-IF.
015540
015550*    ONE PASS OVER THE REMAINING TEXT TO LOCATE THE DECIMAL       WO5019L 
015560*    POINT, IF THE FIELD HAS ONE AT ALL.                          WO5019L 
015570     PERFORM 447-SCAN-FOR-DOT THRU 447-EXIT
015580         VARYING WS-NE-SCAN-IDX FROM WS-NE-INT-START BY 1
015590         UNTIL WS-NE-SCAN-IDX > WS-NE-TEXT-LEN.
015600
015610*    NO DOT FOUND -- THE WHOLE FIELD (PAST ANY SIGN) IS           WO5019L 
015620*    WHOLE-NUMBER DIGITS AND THE FRACTION IS ZERO.                WO5019L 
015630     IF WS-NE-DOT-POS = 0
015640        COMPUTE WS-NE-INT-LEN =
015650                WS-NE-TEXT-LEN - WS-NE-INT-START + 1
015660        MOVE 0 TO WS-NE-FRAC-LEN
015670     ELSE
015680        COMPUTE WS-NE-INT-LEN = WS-NE-DOT-POS - WS-NE-INT-START
015690        COMPUTE WS-NE-FRAC-LEN = WS-NE-TEXT-LEN - WS-NE-DOT-POS
015700        COMPUTE WS-NE-FRAC-START = WS-NE-DOT-POS + 1
015710     END-IF.
015720
015730*    1 TO 7 WHOLE-NUMBER DIGITS MATCHES WS-NE-INT-VALUE'S         WO5019L 
015740*    PIC 9(07) -- ANYTHING OUTSIDE THAT RANGE WOULD               WO5019L 
015750*    OVERFLOW OR CAN'T BE A REAL NUMBER.                          WO5019L 
015760     IF WS-NE-INT-LEN < 1 OR WS-NE-INT-LEN > 7
015770        MOVE 'N' TO WS-NE-VALID-SW
015780     END-IF.
015790*    MORE THAN SIX FRACTION DIGITS WOULD OVERFLOW                 WO5019L 
015800*    WS-NE-FRAC-VALUE'S PIC 9(06) -- SILENTLY TRUNCATING          WO5019L 
015810*    EXTRA PRECISION WOULD BE WORSE, SO THIS REJECTS INSTEAD.     WO5019L 
015820     IF WS-NE-FRAC-LEN > 6
015830        MOVE 'N' TO WS-NE-VALID-SW
015840     END-IF.
015850     IF NOT WS-NE-IS-VALID
015860        GO TO 445-EXIT
015870     END-IF.
015880
015890*    CONVERT EACH WHOLE-NUMBER CHARACTER LEFT TO RIGHT --         WO5019L 
015900*    448-ACCUM-INT-DIGIT CAN STILL FLIP THE FIELD INVALID IF      WO5019L 
015910*    A NON-DIGIT SLIPPED PAST THE LENGTH CHECKS ABOVE.            WO5019L 
015920     PERFORM 448-ACCUM-INT-DIGIT
015930         VARYING WS-NE-SCAN-IDX FROM WS-NE-INT-START BY 1
015940         UNTIL WS-NE-SCAN-IDX >
015950                  (WS-NE-INT-START + WS-NE-INT-LEN - 1).
015960     IF NOT WS-NE-IS-VALID
015970        GO TO 445-EXIT
015980     END-IF.
015990
016000     IF WS-NE-FRAC-LEN > 0
016010        PERFORM 449-ACCUM-FRAC-DIGIT
016020            VARYING WS-NE-SCAN-IDX FROM WS-NE-FRAC-START BY 1
016030            UNTIL WS-NE-SCAN-IDX >
016040                     (WS-NE-FRAC-START + WS-NE-FRAC-LEN - 1)
016050     END-IF.
016060     IF NOT WS-NE-IS-VALID
016070        GO TO 445-EXIT
016080     END-IF.
016090
016100*    SHORT FRACTIONS NEED PADDING OUT TO SIX DIGITS BEFORE        WO5019L 
016110*    DIVIDING BY 1000000 BELOW -- E.G. '.5' MUST BECOME           WO5019L 
016120*    500000, NOT 5, OR THE RESULT IS OFF BY A FACTOR OF TEN.      WO5019L 
016130     MOVE 1 TO WS-NE-SCALE.
016140     PERFORM 450-MULTIPLY-SCALE
016150         VARYING WS-NE-SCAN-IDX FROM 1 BY 1
016160         UNTIL WS-NE-SCAN-IDX > (6 - WS-NE-FRAC-LEN).
016170     COMPUTE WS-NE-FRAC-VALUE = WS-NE-FRAC-VALUE * WS-NE-SCALE.
016180*    ASSEMBLE THE FINAL SIGNED DECIMAL FROM THE SEPARATE          WO5019L 
016190*    WHOLE AND (NOW SIX-DIGIT-SCALED) FRACTION PARTS.             WO5019L 
016200     COMPUTE WS-NE-RESULT = WS-NE-INT-VALUE +
016210                             (WS-NE-FRAC-VALUE / 1000000).
016220*    THE SIGN WAS STRIPPED OFF THE TEXT BACK AT THE TOP OF        WO5019L 
016230*    THIS PARAGRAPH -- APPLY IT NOW THAT THE MAGNITUDE IS BUILT.  WO5019L 
016240     IF WS-NE-SIGN = '-'
016250        COMPUTE WS-NE-RESULT = WS-NE-RESULT * -1
016260     END-IF.
016270 445-EXIT.
016280     EXIT.
016290
016300*--------------------------------------------------------------*  WO5019L 
016310*    BACKS WS-NE-SCAN-IDX UP ONE POSITION -- 445-EDIT-ONE-FIELD*  WO5019L 
016320*    CALLS THIS TO TRIM TRAILING SPACES OFF THE RIGHT END OF   *  WO5019L 
016330*    WS-NE-TEXT BEFORE MEASURING ITS TRUE LENGTH.              *  WO5019L 
016340*--------------------------------------------------------------*  WO5019L 
016350 446-BACK-UP-ONE.
016360     SUBTRACT 1 FROM WS-NE-SCAN-IDX.
016370 446-EXIT.
016380     EXIT.
016390
016400*--------------------------------------------------------------*  WO5019L 
016410*    RECORDS THE POSITION OF A DECIMAL POINT, IF ANY, AS       *  WO5019L 
016420*    445-EDIT-ONE-FIELD VARIES THIS PARAGRAPH ACROSS THE FIELD *  WO5019L 
016430*    ONE CHARACTER AT A TIME.                                  *  WO5019L 
016440*--------------------------------------------------------------*  WO5019L 
016450 447-SCAN-FOR-DOT.
016460     IF WS-NE-TEXT(WS-NE-SCAN-IDX:1) = '.'
016470        MOVE WS-NE-SCAN-IDX TO WS-NE-DOT-POS
016480     END-IF.
016490 447-EXIT.
016500     EXIT.
016510
016520*--------------------------------------------------------------*  WO5019L 
016530*    FOLDS ONE WHOLE-NUMBER DIGIT INTO WS-NE-INT-VALUE, OR     *  WO5019L 
016540*    FLAGS THE FIELD INVALID IF THE CHARACTER IS NOT A DIGIT.  *  WO5019L 
016550*--------------------------------------------------------------*  WO5019L 
016560 448-ACCUM-INT-DIGIT.
016570     IF WS-NE-TEXT(WS-NE-SCAN-IDX:1) < '0'
016580        OR WS-NE-TEXT(WS-NE-SCAN-IDX:1) > '9'
016590        MOVE 'N' TO WS-NE-VALID-SW
016600     ELSE
016610        MOVE WS-NE-TEXT(WS-NE-SCAN-IDX:1) TO WS-NE-ONE-DIGIT
016620        COMPUTE WS-NE-INT-VALUE =
016630                WS-NE-INT-VALUE * 10 + WS-NE-ONE-DIGIT
016640     END-IF.
016650 448-EXIT.
016660     EXIT.
016670
016680*--------------------------------------------------------------*  WO5019L 
016690*    SAME IDEA AS 448-ACCUM-INT-DIGIT, FOR THE DIGITS AFTER    *  WO5019L 
016700*    THE DECIMAL POINT INTO WS-NE-FRAC-VALUE.                  *  WO5019L 
016710*--------------------------------------------------------------*  WO5019L 
016720 449-ACCUM-FRAC-DIGIT.
016730     IF WS-NE-TEXT(WS-NE-SCAN-IDX:1) < '0'
016740        OR WS-NE-TEXT(WS-NE-SCAN-IDX:1) > '9'
016750        MOVE 'N' TO WS-NE-VALID-SW
016760     ELSE
016770        MOVE WS-NE-TEXT(WS-NE-SCAN-IDX:1) TO WS-NE-ONE-DIGIT
016780        COMPUTE WS-NE-FRAC-VALUE =
016790                WS-NE-FRAC-VALUE * 10 + WS-NE-ONE-DIGIT
016800     END-IF.
016810 449-EXIT.
016820     EXIT.
016830
016840 450-MULTIPLY-SCALE.
016850*    CALLED ONCE PER DIGIT OF FRACTIONAL WIDTH NEEDED --          WO5019Q 
016860*    10 RAISED TO WS-NE-FRAC-LEN, BUILT UP ONE FACTOR AT A        WO5019Q 
016870*    TIME RATHER THAN BY AN EXPONENT OPERATOR.                    WO5019Q 
016880     COMPUTE WS-NE-SCALE = WS-NE-SCALE * 10.
016890 450-EXIT.
016900     EXIT.
016910
016920*--------------------------------------------------------------*
016930*    PING STATUS SUMMARY -- DATASIZE, IATA-FREQ FRACTIONS AND  *
016940*    THE RADIUS HISTOGRAM.  NONE OF THIS IS A PRINTED REPORT   *
016950*    -- IT IS DISPLAYED TO SYSOUT AS CONTROL TOTALS, AS THE    *
016960*    ORIGINAL PROGRAM HAS NO COLUMNAR OUTPUT OF ITS OWN.       *
016970*--------------------------------------------------------------*
016980*--------------------------------------------------------------*  WO5019N 
016990*    END-OF-JOB PING -- THREE DIAGNOSTIC PASSES OVER THE       *  WO5019N 
017000*    REGISTRY AND THE RADIUS-FREQUENCY TABLE, ALL DISPLAYED    *  WO5019N 
017010*    FOR THE WEATHER DESK.  NOTHING HERE FEEDS BACK INTO       *  WO5019N 
017020*    ANY OF THE COUNTERS 200-CLEANUP LOGS.                     *  WO5019N 
017030*--------------------------------------------------------------*  WO5019N 
017040 900-PING-SUMMARY.                                                WO1128B 
017050     PERFORM 700-COMPUTE-PSEUDO-EPOCH THRU 700-EXIT.
017060     MOVE 0 TO WS-DATASIZE.
017070     IF AT-COUNT > 0
017080        PERFORM 910-COUNT-FRESH
017090            VARYING WS-SCAN-IDX FROM 1 BY 1
017100            UNTIL WS-SCAN-IDX > AT-COUNT
017110     END-IF.
017120*    PASS 1 -- COUNT HOW MANY AIRPORTS HAVE AT LEAST ONE          WO5019N 
017130*    READING UPDATED WITHIN THE LAST 24 HOURS.                    WO5019N 
017140     DISPLAY 'WXCOLLCT: PING - DATASIZE=' WS-DATASIZE
017150             ' OF ' AT-COUNT ' AIRPORTS'.
017160
017170*    PASS 2 -- LOG EACH AIRPORT'S SHARE OF TOTAL QUERY            WO5019N
017180*    TRAFFIC, ONE DISPLAY LINE PER REGISTRY ENTRY.                WO5019N
017190     IF AT-COUNT > 0
017200        PERFORM 920-FREQUENCY-FRACTION
017210            VARYING WS-SCAN-IDX FROM 1 BY 1
017220            UNTIL WS-SCAN-IDX > AT-COUNT
017230     ELSE
017240        DISPLAY
017250           'WXCOLLCT: PING - REGISTRY EMPTY, NO FREQ FRACTIONS'
017260     END-IF.
017270
017280*    PASS 3 -- THE RADIUS HISTOGRAM, LAST SO THE OTHER TWO        WO5019N 
017290*    PASSES' OUTPUT IS NOT INTERLEAVED WITH ITS TEN LINES.        WO5019N 
017300     PERFORM 930-RADIUS-HISTOGRAM THRU 930-EXIT.
017310 900-EXIT.
017320     EXIT.
017330
017340*--------------------------------------------------------------*  WO5019E 
017350*    ADDS ONE REGISTRY ENTRY'S BYTE COUNT INTO WS-DATASIZE IF THE*WO5019E 
017360*    ENTRY IS STILL OCCUPIED -- 900-PING-SUMMARY WALKS THE WHOLE* WO5019E 
017370*    TABLE THROUGH THIS PARAGRAPH TO TOTAL THE LIVE FOOTPRINT. *  WO5019E 
017380*--------------------------------------------------------------*  WO5019E 
017390 910-COUNT-FRESH.
017400     MOVE AT-AI-BYTES(WS-SCAN-IDX) TO AI-ATMOSPHERIC-INFO-RECORD.
017410     IF AI-WND-PRESENT OR AI-TMP-PRESENT OR AI-HUM-PRESENT
017420        OR AI-PRS-PRESENT OR AI-CLD-PRESENT OR AI-PRC-PRESENT
017430*    86400000 MILLISECONDS IS 24 HOURS -- RECOMPUTED PER          WO5019N 
017440*    AIRPORT SINCE WS-FRESH-CUTOFF IS NOT CARRIED ACROSS CALLS.   WO5019N 
017450        COMPUTE WS-FRESH-CUTOFF = WS-NOW-EPOCH - 86400000
017460        IF AI-LAST-UPDATE-TIME >= WS-FRESH-CUTOFF
017470           ADD 1 TO WS-DATASIZE
017480        END-IF
017490     END-IF.
017500 910-EXIT.
017510     EXIT.
017520
017530*--------------------------------------------------------------*  WO5019E 
017540*    COMPUTES WS-FREQ-FRACTION, THE SHARE OF ALL QUERIES THAT  *  WO5019E 
017550*    LANDED AT THE JUST-PROCESSED RADIUS -- LOGGED FOR THE     *  WO5019E 
017560*    WEATHER DESK, NEVER BRANCHED ON.                          *  WO5019E 
017570*--------------------------------------------------------------*  WO5019E 
017580 920-FREQUENCY-FRACTION.
017590     MOVE AT-AM-BYTES(WS-SCAN-IDX) TO AM-AIRPORT-MASTER-RECORD.
017600*    AM-REQ-FREQ IS THIS ONE AIRPORT'S LIFETIME QUERY COUNT;      WO5019N 
017610*    AT-COUNT IS THE NUMBER OF AIRPORTS, NOT THE NUMBER OF        WO5019N 
017620*    QUERIES -- SO THIS IS A SHARE OF AIRPORTS, NOT OF            WO5019N 
017630*    QUERY VOLUME.  CARRIED AS-IS FROM THE ORIGINAL FORMULA.      WO5019N 
017640     COMPUTE WS-FREQ-FRACTION ROUNDED =
017650             AM-REQ-FREQ / AT-COUNT.
017660     DISPLAY 'WXCOLLCT: PING - IATA-FREQ ' AM-IATA ' = '
017670             WS-FREQ-FRACTION.
017680 920-EXIT.
017690     EXIT.
017700
017710*--------------------------------------------------------------*
017720*    BUCKET = RF-RADIUS TRUNCATED TO AN INTEGER, MODULO 10.    *
017730*    WS-HIST-SIZE CARRIES THE VESTIGIAL SIZING FORMULA AS A    *
017740*    CONTROL TOTAL ONLY -- IT DOES NOT SIZE WS-HIST-BUCKETS,    *
017750*    WHICH IS A FIXED 10 ENTRIES SINCE THE BUCKET INDEX NEVER   *
017760*    EXCEEDS 9 NO MATTER HOW WIDE THE FORMULA SAYS IT SHOULD    *
017770*    BE.  CARRIED OVER AS-IS -- NOT OUR PLACE TO "FIX" IT.      *
017780*--------------------------------------------------------------*
017790 930-RADIUS-HISTOGRAM.
017800*    NO QUERY HAS EVER COME IN -- 1000 IS A PLACEHOLDER           WO5019N 
017810*    WIDTH SO THE VESTIGIAL DISPLAY BELOW STILL HAS SOMETHING     WO5019N 
017820*    TO SHOW RATHER THAN A NEGATIVE NUMBER.                       WO5019N 
017830     IF WS-MAX-RADIUS-QUERIED < 0
017840        MOVE 1000 TO WS-HIST-INT-RADIUS
017850     ELSE
017860        MOVE WS-MAX-RADIUS-QUERIED TO WS-HIST-INT-RADIUS
017870     END-IF.
017880     COMPUTE WS-HIST-SIZE = WS-HIST-INT-RADIUS + 1.
017890
017900*    ALWAYS CLEAR AND REBUILD ALL TEN BUCKETS FROM SCRATCH --     WO5019N 
017910*    THIS PARAGRAPH CARRIES NO STATE BETWEEN PINGS.               WO5019N 
017920     PERFORM 932-CLEAR-ONE-BUCKET
017930         VARYING WS-HIST-IDX FROM 1 BY 1 UNTIL WS-HIST-IDX > 10.
017940
017950*    AN EMPTY RADIUS-FREQUENCY-TABLE LEAVES ALL TEN BUCKETS        WO5019N
017960*    AT ZERO -- 936-PRINT-ONE-BUCKET STILL RUNS AND DISPLAYS       WO5019N
017970*    THAT HONESTLY.                                                WO5019N
017980     IF RF-TABLE-COUNT > 0
017990        PERFORM 934-ADD-ONE-RADIUS-ENTRY
018000            VARYING RF-IDX FROM 1 BY 1
018010            UNTIL RF-IDX > RF-TABLE-COUNT
018020     END-IF.
018030
018040     DISPLAY 'WXCOLLCT: PING - HISTOGRAM WIDTH (VESTIGIAL) = '
018050             WS-HIST-SIZE.
018060     PERFORM 936-PRINT-ONE-BUCKET
018070         VARYING WS-HIST-IDX FROM 1 BY 1 UNTIL WS-HIST-IDX > 10.
018080 930-EXIT.
018090     EXIT.
018100
018110*--------------------------------------------------------------*  WO5019E 
018120*    ZEROES ONE SLOT OF WS-HIST-BUCKET -- 930-RADIUS-HISTOGRAM *  WO5019E 
018130*    CLEARS ALL TEN BEFORE THE ADD PASS BEGINS SO A PRIOR PING'S* WO5019E 
018140*    COUNTS NEVER BLEED INTO THIS ONE.                         *  WO5019E 
018150*--------------------------------------------------------------*  WO5019E 
018160 932-CLEAR-ONE-BUCKET.
018170     MOVE 0 TO WS-HIST-BUCKET(WS-HIST-IDX).
018180 932-EXIT.
018190     EXIT.
018200
018210*--------------------------------------------------------------*  WO5019E 
018220*    FOLDS ONE RADIUS-FREQUENCY-TABLE ENTRY'S COUNT INTO ITS   *  WO5019E 
018230*    MODULO-10 BUCKET -- 930-RADIUS-HISTOGRAM PERFORMS THIS ONCE* WO5019E 
018240*    PER OCCUPIED RF-ENTRY.                                    *  WO5019E 
018250*--------------------------------------------------------------*  WO5019E 
018260 934-ADD-ONE-RADIUS-ENTRY.
018270     MOVE RF-RADIUS(RF-IDX) TO WS-HIST-INT-RADIUS.
018280     COMPUTE WS-HIST-BUCKET-NBR =
018290             WS-HIST-INT-RADIUS
018300             - ((WS-HIST-INT-RADIUS / 10) * 10).
018310     ADD RF-COUNT(RF-IDX) TO WS-HIST-BUCKET(WS-HIST-BUCKET-NBR +
018320             1).
018330 934-EXIT.
018340     EXIT.
018350
018360*--------------------------------------------------------------*  WO5019E 
018370*    DISPLAYS ONE HISTOGRAM BUCKET'S TOTAL -- TEN CALLS FROM   *  WO5019E 
018380*    930-RADIUS-HISTOGRAM PRODUCE THE TEN DISPLAY LINES OF THE *  WO5019E 
018390*    PING'S RADIUS BREAKDOWN.                                  *  WO5019E 
018400*--------------------------------------------------------------*  WO5019E 
018410 936-PRINT-ONE-BUCKET.
018420     DISPLAY 'WXCOLLCT: PING - HIST BUCKET ' WS-HIST-IDX ' = '
018430             WS-HIST-BUCKET(WS-HIST-IDX).
018440 936-EXIT.
018450     EXIT.
018460
018470*--------------------------------------------------------------*  WO5019E 
018480*    CLOSES ALL THREE FILES AND LOGS THE NORMAL-END-OF-JOB     *  WO5019E 
018490*    MARKER -- NO COUNT TOTALS ARE DISPLAYED HERE, ONLY THE    *  WO5019E 
018500*    ROW-BY-ROW DISPLAYS ALREADY LOGGED AS IT WAS PROCESSED.    *WO5019E
018510*--------------------------------------------------------------*  WO5019E 
018520 200-CLEANUP.
018530*    END-OF-JOB TOTALS, ONE DISPLAY LINE PER COUNTER --           WO5019S 
018540*    READ FROM THE SAME FIELDS 100-MAINLINE AND 500-PROCESS-      WO5019S 
018550*    TRANSACTION MAINTAINED THROUGH THE WHOLE RUN.                WO5019S 
018560     DISPLAY 'WXCOLLCT: SEED ROWS READ       = '
018570             WS-SEED-ROWS-READ.
018580     DISPLAY 'WXCOLLCT: TRANSACTIONS READ    = ' WS-TRANS-READ.
018590     DISPLAY 'WXCOLLCT: ADDS DONE            = ' WS-ADDS-DONE.
018600     DISPLAY 'WXCOLLCT: ADDS REJECTED        = ' WS-ADDS-REJECTED.
018610     DISPLAY 'WXCOLLCT: DELETES DONE         = ' WS-DELETES-DONE.
018620     DISPLAY 'WXCOLLCT: READINGS APPLIED     = '
018630             WS-READINGS-APPLIED.
018640     DISPLAY 'WXCOLLCT: READINGS DISCARDED   = '
018650             WS-READINGS-DISCARDED.
018660     DISPLAY 'WXCOLLCT: READINGS REJECTED    = '                  WO5016A
018670             WS-READINGS-REJECTED.                                WO5016A
018680     DISPLAY 'WXCOLLCT: QUERIES ANSWERED     = '
018690             WS-QUERIES-ANSWERED.
018700     DISPLAY 'WXCOLLCT: QUERIES REJECTED     = '
018710             WS-QUERIES-REJECTED.
018720*    CLOSE BOTH INPUT FILES -- THE OUTPUT-FREE DESIGN MEANS       WO5019S 
018730*    THERE IS NOTHING ELSE TO CLOSE OR FLUSH.                     WO5019S 
018740     CLOSE AIRPORT-CLEAN-IN.
018750     CLOSE WEATHER-TRAN-IN.
018760     DISPLAY 'WXCOLLCT: NORMAL END OF JOB'.
018770 200-EXIT.
018780     EXIT.
